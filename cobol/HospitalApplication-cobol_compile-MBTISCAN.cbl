000100***********************************************************               
000200 IDENTIFICATION DIVISION.                                                 
000300***********************************************************               
000400 PROGRAM-ID.  MBTISCAN.                                                   
000500 AUTHOR. R T HALVORSEN.                                                   
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000700 DATE-WRITTEN. 11/12/89.                                                  
000800 DATE-COMPILED. 11/12/89.                                                 
000900 SECURITY. NON-CONFIDENTIAL.                                              
001000***********************************************************               
001100*                  C H A N G E    L O G                                   
001200***********************************************************               
001300* 111289 RTH  0000  INITIAL VERSION - READS THE SORTED ANSWER             
001400* 111289 RTH  0000  FILE, SCORES EACH RESPONDENT, WRITES THE              
001500* 111289 RTH  0000  RESULT FILE AND THE RUN SUMMARY REPORT                
001600* 041590 RTH  0041  ADDED THE PHRASE-RULE TABLE AND THE ONE-              
001700* 041590 RTH  0041  SHOT FIRING SWITCHES SO A PHRASE GROUP                
001800* 041590 RTH  0041  CANNOT SCORE TWICE ON ONE ANSWER                      
001900* 032291 LKW  0114  TRIMMED-LENGTH LOGIC PULLED OUT OF THIS               
002000* 032291 LKW  0114  PROGRAM AND MOVED TO MBTILEN SO DALYEDIT'S            
002100* 032291 LKW  0114  SISTER JOBS CAN SHARE ONE COPY OF IT                  
002200* 081793 LKW  0188  STYLE-CORRECTION PASS ADDED FOR ANSWERS               
002300* 081793 LKW  0188  THAT MATCH NO KEYWORD AND NO PHRASE                   
002400* 052296 TDB  0241  PARTIAL-ANALYSIS PATH ADDED FOR RESPONDENTS           
002500* 052296 TDB  0241  WHO STOP ANSWERING BEFORE QUESTION 12                 
002600* 013199 TDB  0298  Y2K REVIEW - NO DATE FIELDS ARE STORED OR             
002700* 013199 TDB  0298  COMPARED IN THIS PROGRAM, NO CHANGE                   
002800* 013199 TDB  0298  REQUIRED, SIGNED OFF BY QA                            
002900* 092401 TDB  0315  TYPE-DESCRIPTION LOOKUP ADDED TO THE REPORT           
003000* 092401 TDB  0315  DETAIL LINE - ONLY TWO TYPES ARE LOADED SO            
003100* 092401 TDB  0315  FAR, REMAINDER PRINT WITH A BLANK TITLE               
003200* 110603 TDB  0347  DIMENSION TALLY BLOCK ADDED TO THE CONTROL
003300* 110603 TDB  0347  TOTALS PAGE PER REQUEST OF RESEARCH DEPT
003350* 031108 TDB  0415  ANSWERS-FILE/RESULTS-FILE WERE ONE BYTE
003360* 031108 TDB  0415  OVER THE SORT STEP'S OWN TAPE LAYOUT - FD
003370* 031108 TDB  0415  LENGTHS CORRECTED TO 212/62, SEE MBTIANS
003380* 031108 TDB  0415  AND MBTIRES.  ALSO FIXED 360-SERIES TO
003390* 031108 TDB  0415  SCORE BY ACTUAL SLOT PRESENCE, NOT A
003395* 031108 TDB  0415  1-TO-COUNT RANGE THAT MISALIGNED ON A
003396* 031108 TDB  0415  RESPONDENT WHO SKIPPED A MIDDLE QUESTION
003400***********************************************************
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS NEXT-PAGE.                                                    
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT ANSWERS-FILE                                                  
004600     ASSIGN TO UT-S-ANSWERS                                               
004700       ACCESS MODE IS SEQUENTIAL                                          
004800       FILE STATUS IS IFCODE.                                             
004900                                                                          
005000     SELECT RESULTS-FILE                                                  
005100     ASSIGN TO UT-S-RESULTS                                               
005200       ACCESS MODE IS SEQUENTIAL                                          
005300       FILE STATUS IS RFCODE.                                             
005400                                                                          
005500     SELECT REPORT-FILE                                                   
005600     ASSIGN TO UT-S-REPORT                                                
005700       ACCESS MODE IS SEQUENTIAL                                          
005800       FILE STATUS IS OFCODE.                                             
005900                                                                          
006000     SELECT SYSOUT                                                        
006100     ASSIGN TO UT-S-SYSOUT                                                
006200       ORGANIZATION IS SEQUENTIAL.                                        
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700****** ONE RECORD PER ANSWERED QUESTION, SORTED BY RESPONDENT             
006800****** ID AND THEN BY QUESTION SEQUENCE NUMBER AHEAD OF THIS              
006900****** RUN - SEE THE JCL FOR THE SORT STEP                                
007000 FD  ANSWERS-FILE                                                         
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 212 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS FD-ANSWERS-REC.
007600 01  FD-ANSWERS-REC                PIC X(212).
007700                                                                          
007800****** ONE RECORD PER RESPONDENT - TYPE CODE, THE EIGHT RAW               
007900****** TRAIT SCORES AND THE FOUR CONFIDENCE PERCENTAGES                   
008000 FD  RESULTS-FILE                                                         
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 62 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS FD-RESULTS-REC.
008600 01  FD-RESULTS-REC                PIC X(62).
008700                                                                          
008800****** RUN SUMMARY PRINT FILE FOR THE RESEARCH DEPT                       
008900 FD  REPORT-FILE                                                          
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE STANDARD                                           
009200     RECORD CONTAINS 132 CHARACTERS                                       
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     DATA RECORD IS FD-REPORT-REC.                                        
009500 01  FD-REPORT-REC                 PIC X(132).                            
009600                                                                          
009700 FD  SYSOUT                                                               
009800     RECORDING MODE IS F                                                  
009900     LABEL RECORDS ARE STANDARD                                           
010000     RECORD CONTAINS 130 CHARACTERS                                       
010100     BLOCK CONTAINS 0 RECORDS                                             
010200     DATA RECORD IS SYSOUT-REC.                                           
010300 01  SYSOUT-REC                    PIC X(130).                            
010400                                                                          
010500 WORKING-STORAGE SECTION.                                                 
010600                                                                          
010700 01  FILE-STATUS-CODES.                                                   
010800     05  IFCODE                  PIC X(2).                                
010900         88 CODE-READ     VALUE SPACES.                                   
011000         88 NO-MORE-DATA  VALUE "10".                                     
011100     05  RFCODE                  PIC X(2).                                
011200         88 CODE-WRITE    VALUE SPACES.                                   
011300     05  OFCODE                  PIC X(2).                                
011400         88 CODE-WRITE2   VALUE SPACES.                                   
011500                                                                          
011600 77  WS-MORE-ANSWERS-SW          PIC X(1) VALUE SPACE.                    
011700     88 WS-NO-MORE-ANSWERS    VALUE 'N'.                                  
011800                                                                          
011900****** THE ANSWER-FILE LAYOUT                                             
012000 COPY MBTIANS.                                                            
012100                                                                          
012200****** THE RESULT-FILE LAYOUT                                             
012300 COPY MBTIRES.                                                            
012400                                                                          
012500****** THE WEIGHTED KEYWORD TABLE (338 ENTRIES)                           
012600 COPY MBTIDICT.                                                           
012700                                                                          
012800****** THE PHRASE-RULE BONUS TABLE (37 ENTRIES)                           
012900 COPY MBTIPHR.                                                            
013000                                                                          
013100****** THE TWO TYPE-DESCRIPTIONS ON FILE SO FAR                           
013200 COPY MBTIDESC.                                                           
013300                                                                          
013400****** THE ABEND / DIAGNOSTIC DUMP RECORD, SHARED SHOP-WIDE               
013500 COPY ABENDREC.                                                           
013600                                                                          
013700***********************************************************               
013800* ONE TRIMMED-LENGTH ENTRY PER KEYWORD/PHRASE TABLE ROW,                  
013900* COMPUTED ONCE AT START-UP BY 110/120-SERIES SO THE SCAN                 
014000* PARAGRAPHS DO NOT RE-TRIM 338 ENTRIES ON EVERY ANSWER                   
014100***********************************************************               
014200 01  WS-KW-LEN-TABLE.                                                     
014300     05  WS-KW-LEN OCCURS 338 TIMES                                       
014400                          PIC 9(02) COMP.                                 
014500                                                                          
014600 01  WS-PHR-LEN-TABLE.                                                    
014700     05  WS-PHR-LEN OCCURS 37 TIMES                                       
014800                          PIC 9(02) COMP.                                 
014900                                                                          
015000*    ALTERNATE BYTE VIEW OF THE KEYWORD-LENGTH TABLE USED BY              
015100*    THE NIGHT SHIFT WHEN DUMPING THE TABLE TO SYSOUT - TDB               
015200 01  WS-KW-LEN-DUMP REDEFINES WS-KW-LEN-TABLE.                            
015300     05  WS-KW-LEN-BYTE OCCURS 676 TIMES                                  
015400                          PIC X(01).                                      
015500                                                                          
015600 01  WS-SCORING-WORK-FIELDS.                                              
015700     05  WS-KW-IDX               PIC S9(4) COMP.                          
015800     05  WS-PHR-IDX              PIC S9(4) COMP.                          
015900     05  WS-SCAN-POS             PIC S9(4) COMP.                          
016000     05  WS-MAX-START            PIC S9(4) COMP.                          
016100     05  WS-INNER-IDX            PIC S9(4) COMP.                          
016200     05  WS-ANS-LEN              PIC S9(4) COMP.                          
016300     05  WS-CUR-SLOT             PIC S9(4) COMP.                          
016400     05  WS-DESC-SUB             PIC S9(4) COMP.                          
016500     05  WS-TEMP-TALLY           PIC S9(4) COMP.                          
016600     05  WS-PRESENT-CNT          PIC S9(4) COMP.                          
016700     05  WS-ANSWER-COUNT         PIC S9(4) COMP.                          
016800     05  WS-CURRENT-DIM          PIC X(02).                               
016900     05  WS-MATCHED-SW           PIC X(01).                               
017000         88 WS-SOMETHING-MATCHED  VALUE 'Y'.                              
017100     05  WS-KW-FOUND-SW          PIC X(01).                               
017200         88 WS-KW-WAS-FOUND      VALUE 'Y'.                               
017300     05  WS-PHR-FOUND-SW         PIC X(01).                               
017400         88 WS-PHR-WAS-FOUND     VALUE 'Y'.                               
017500     05  WS-INNER-FOUND-SW       PIC X(01).                               
017600         88 WS-INNER-NONBLANK       VALUE 'Y'.                            
017700                                                                          
017800*    ONE-SHOT PHRASE-GROUP FIRING SWITCHES - RESET PER ANSWER             
017900 01  WS-PHRASE-FIRED-SWITCHES.                                            
018000     05  WS-FIRED-N-SW           PIC X(01).                               
018100     05  WS-FIRED-S-SW           PIC X(01).                               
018200     05  WS-FIRED-T-SW           PIC X(01).                               
018300     05  WS-FIRED-F-SW           PIC X(01).                               
018400     05  WS-FIRED-J-SW           PIC X(01).                               
018500     05  WS-FIRED-P-SW           PIC X(01).                               
018600                                                                          
018700 01  WS-CURRENT-ANSWER-TEXT      PIC X(200).                              
018800                                                                          
018900*    NUMERIC VIEW OF THE ANSWER TEXT SO THE HEX-DUMP EXIT CAN             
019000*    SHOW A DISPLAY-OF-BYTES PICTURE ON AN ABEND - TDB 052296             
019100 01  WS-ANSWER-TEXT-NUM REDEFINES WS-CURRENT-ANSWER-TEXT.                 
019200     05  WS-ANSWER-TEXT-GROUP OCCURS 50 TIMES                             
019300                          PIC X(04).                                      
019400                                                                          
019500 01  WS-RESPONDENT-ANSWERS.                                               
019600     05  WS-ANSWER-SLOT OCCURS 12 TIMES INDEXED BY SLOT-IDX.              
019700         10  WS-ANSWER-TEXT       PIC X(200).                             
019800         10  WS-ANSWER-PRESENT    PIC X(01) VALUE 'N'.                    
019900                                                                          
020000 01  WS-CURRENT-RESPONDENT-ID    PIC X(10).                               
020100                                                                          
020200 01  WS-TRAIT-SCORES.                                                     
020300     05  WS-SCORE-E              PIC S9(4) COMP.                          
020400     05  WS-SCORE-I              PIC S9(4) COMP.                          
020500     05  WS-SCORE-S              PIC S9(4) COMP.                          
020600     05  WS-SCORE-N              PIC S9(4) COMP.                          
020700     05  WS-SCORE-T              PIC S9(4) COMP.                          
020800     05  WS-SCORE-F              PIC S9(4) COMP.                          
020900     05  WS-SCORE-J              PIC S9(4) COMP.                          
021000     05  WS-SCORE-P              PIC S9(4) COMP.                          
021100                                                                          
021200*    DIFFERENCE / ABSOLUTE-VALUE WORK FIELD FOR CONFIDENCE CALC           
021300 01  WS-DIFF                     PIC S9(5)V9(2) COMP-3.                   
021400                                                                          
021500 01  COUNTERS-AND-ACCUMULATORS.                                           
021600     05  WS-RESPONDENTS-PROCESSED  PIC S9(7) COMP.                        
021700     05  WS-ANSWERS-READ           PIC S9(9) COMP.                        
021800     05  WS-TALLY-E                PIC S9(7) COMP.                        
021900     05  WS-TALLY-I                PIC S9(7) COMP.                        
022000     05  WS-TALLY-EI-X             PIC S9(7) COMP.                        
022100     05  WS-TALLY-S                PIC S9(7) COMP.                        
022200     05  WS-TALLY-N                PIC S9(7) COMP.                        
022300     05  WS-TALLY-SN-X             PIC S9(7) COMP.                        
022400     05  WS-TALLY-T                PIC S9(7) COMP.                        
022500     05  WS-TALLY-F                PIC S9(7) COMP.                        
022600     05  WS-TALLY-TF-X             PIC S9(7) COMP.                        
022700     05  WS-TALLY-J                PIC S9(7) COMP.                        
022800     05  WS-TALLY-P                PIC S9(7) COMP.                        
022900     05  WS-TALLY-JP-X             PIC S9(7) COMP.                        
023000                                                                          
023100 01  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.              
023200 01  WS-LINE-COUNT                PIC S9(3) COMP VALUE ZERO.              
023300 01  WS-RPT-TITLE                 PIC X(40).                              
023400                                                                          
023500 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.                
023600                                                                          
023700 01  WS-PAGE-HEADER-LINE.                                                 
023800     05  FILLER               PIC X(01) VALUE SPACE.                      
023900     05  FILLER               PIC X(50)                                   
024000         VALUE "MBTISCAN - PERSONALITY TYPE SCORING - RUN REPORT".        
024100     05  FILLER               PIC X(06) VALUE "PAGE".                     
024200     05  WS-RPT-PAGE-NO       PIC ZZZ9.                                   
024300     05  FILLER               PIC X(71) VALUE SPACES.                     
024400                                                                          
024500 01  WS-COLUMN-HEADER-LINE.                                               
024600     05  FILLER               PIC X(01) VALUE SPACE.                      
024700     05  FILLER               PIC X(13) VALUE "RESPONDENT-ID".            
024800     05  FILLER               PIC X(03) VALUE SPACES.                     
024900     05  FILLER               PIC X(04) VALUE "TYPE".                     
025000     05  FILLER               PIC X(04) VALUE SPACES.                     
025100     05  FILLER               PIC X(07) VALUE "CNF-EI".                   
025200     05  FILLER               PIC X(07) VALUE "CNF-SN".                   
025300     05  FILLER               PIC X(07) VALUE "CNF-TF".                   
025400     05  FILLER               PIC X(07) VALUE "CNF-JP".                   
025500     05  FILLER               PIC X(03) VALUE SPACES.                     
025600     05  FILLER               PIC X(40) VALUE "TYPE TITLE".               
025700     05  FILLER               PIC X(36) VALUE SPACES.                     
025800                                                                          
025900 01  WS-DETAIL-LINE.                                                      
026000     05  FILLER               PIC X(01) VALUE SPACE.                      
026100     05  WS-DTL-RESPONDENT-ID PIC X(10).                                  
026200     05  FILLER               PIC X(05) VALUE SPACES.                     
026300     05  WS-DTL-TYPE-CODE     PIC X(04).                                  
026400     05  FILLER               PIC X(04) VALUE SPACES.                     
026500     05  WS-DTL-CONF-EI       PIC ZZ9.9.                                  
026600     05  FILLER               PIC X(03) VALUE SPACES.                     
026700     05  WS-DTL-CONF-SN       PIC ZZ9.9.                                  
026800     05  FILLER               PIC X(03) VALUE SPACES.                     
026900     05  WS-DTL-CONF-TF       PIC ZZ9.9.                                  
027000     05  FILLER               PIC X(03) VALUE SPACES.                     
027100     05  WS-DTL-CONF-JP       PIC ZZ9.9.                                  
027200     05  FILLER               PIC X(03) VALUE SPACES.                     
027300     05  WS-DTL-TYPE-TITLE    PIC X(40).                                  
027400     05  FILLER               PIC X(36) VALUE SPACES.                     
027500                                                                          
027600 01  WS-TOTAL-LINE-1.                                                     
027700     05  FILLER               PIC X(01) VALUE SPACE.                      
027800     05 FILLER          PIC X(25) VALUE "RESPONDENTS PROCESSED..".        
027900     05  WS-TOT-RESPONDENTS   PIC ZZZ,ZZ9.                                
028000     05  FILLER               PIC X(99) VALUE SPACES.                     
028100                                                                          
028200 01  WS-TOTAL-LINE-2.                                                     
028300     05  FILLER               PIC X(01) VALUE SPACE.                      
028400     05 FILLER          PIC X(25) VALUE "ANSWERS READ...........".        
028500     05  WS-TOT-ANSWERS       PIC ZZZ,ZZ9.                                
028600     05  FILLER               PIC X(99) VALUE SPACES.                     
028700                                                                          
028800 01  WS-TALLY-LINE.                                                       
028900     05  FILLER               PIC X(01) VALUE SPACE.                      
029000     05  WS-TAL-LABEL         PIC X(10).                                  
029100     05  FILLER               PIC X(02) VALUE SPACES.                     
029200     05  WS-TAL-1-LBL         PIC X(02).                                  
029300     05  FILLER               PIC X(01) VALUE "=".                        
029400     05  WS-TAL-1-VAL         PIC ZZZ,ZZ9.                                
029500     05  FILLER               PIC X(03) VALUE SPACES.                     
029600     05  WS-TAL-2-LBL         PIC X(02).                                  
029700     05  FILLER               PIC X(01) VALUE "=".                        
029800     05  WS-TAL-2-VAL         PIC ZZZ,ZZ9.                                
029900     05  FILLER               PIC X(03) VALUE SPACES.                     
030000     05  FILLER               PIC X(02) VALUE "X=".                       
030100     05  WS-TAL-X-VAL         PIC ZZZ,ZZ9.                                
030200     05  FILLER               PIC X(84) VALUE SPACES.                     
030300                                                                          
030400 LINKAGE SECTION.                                                         
030500                                                                          
030600 PROCEDURE DIVISION.                                                      
030700                                                                          
030800 000-MAIN-LINE.                                                           
030900     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.                              
031000     PERFORM 200-PROCESS-RESPONDENTS THRU 200-EXIT                        
031100         UNTIL WS-NO-MORE-ANSWERS.                                        
031200     PERFORM 800-PRINT-SUMMARY-REPORT THRU 800-EXIT.                      
031300     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
031400     MOVE ZERO TO RETURN-CODE.                                            
031500     GOBACK.                                                              
031600                                                                          
031700 100-HOUSEKEEPING.                                                        
031800     MOVE "100-HOUSEKEEPING" TO PARA-NAME.                                
031900     DISPLAY "******** BEGIN JOB MBTISCAN ********".                      
032000     OPEN INPUT ANSWERS-FILE.                                             
032100     OPEN OUTPUT RESULTS-FILE, REPORT-FILE, SYSOUT.                       
032200     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
032300     PERFORM 110-LOAD-KEYWORD-LENGTHS THRU 110-EXIT.                      
032400     PERFORM 120-LOAD-PHRASE-LENGTHS THRU 120-EXIT.                       
032500     PERFORM 130-READ-ANSWER THRU 130-EXIT.                               
032600 100-EXIT.                                                                
032700     EXIT.                                                                
032800                                                                          
032900 110-LOAD-KEYWORD-LENGTHS.                                                
033000     MOVE "110-LOAD-KEYWORD-LENGTHS" TO PARA-NAME.                        
033100     PERFORM 115-COMPUTE-ONE-KW-LEN THRU 115-EXIT                         
033200         VARYING WS-KW-IDX FROM 1 BY 1 UNTIL WS-KW-IDX > 338.             
033300 110-EXIT.                                                                
033400     EXIT.                                                                
033500                                                                          
033600 115-COMPUTE-ONE-KW-LEN.                                                  
033700     MOVE 30 TO WS-INNER-IDX.                                             
033800     MOVE 'N' TO WS-INNER-FOUND-SW.                                       
033900     PERFORM 116-SCAN-KW-CHAR THRU 116-EXIT                               
034000         UNTIL WS-INNER-NONBLANK OR WS-INNER-IDX < 1.                     
034100     IF WS-INNER-NONBLANK                                                 
034200         MOVE WS-INNER-IDX TO WS-KW-LEN (WS-KW-IDX)                       
034300     ELSE                                                                 
034400         MOVE 0 TO WS-KW-LEN (WS-KW-IDX).                                 
034500 115-EXIT.                                                                
034600     EXIT.                                                                
034700                                                                          
034800 116-SCAN-KW-CHAR.                                                        
034900     IF WS-KW-TEXT (WS-KW-IDX) (WS-INNER-IDX:1) NOT = SPACE               
035000         SET WS-INNER-NONBLANK TO TRUE                                    
035100     ELSE                                                                 
035200         SUBTRACT 1 FROM WS-INNER-IDX.                                    
035300 116-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600 120-LOAD-PHRASE-LENGTHS.                                                 
035700     MOVE "120-LOAD-PHRASE-LENGTHS" TO PARA-NAME.                         
035800     PERFORM 125-COMPUTE-ONE-PHR-LEN THRU 125-EXIT                        
035900         VARYING WS-PHR-IDX FROM 1 BY 1 UNTIL WS-PHR-IDX > 37.            
036000 120-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 125-COMPUTE-ONE-PHR-LEN.                                                 
036400     MOVE 25 TO WS-INNER-IDX.                                             
036500     MOVE 'N' TO WS-INNER-FOUND-SW.                                       
036600     PERFORM 126-SCAN-PHR-CHAR THRU 126-EXIT                              
036700         UNTIL WS-INNER-NONBLANK OR WS-INNER-IDX < 1.                     
036800     IF WS-INNER-NONBLANK                                                 
036900         MOVE WS-INNER-IDX TO WS-PHR-LEN (WS-PHR-IDX)                     
037000     ELSE                                                                 
037100         MOVE 0 TO WS-PHR-LEN (WS-PHR-IDX).                               
037200 125-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500 126-SCAN-PHR-CHAR.                                                       
037600     IF WS-PHR-TEXT (WS-PHR-IDX) (WS-INNER-IDX:1) NOT = SPACE             
037700         SET WS-INNER-NONBLANK TO TRUE                                    
037800     ELSE                                                                 
037900         SUBTRACT 1 FROM WS-INNER-IDX.                                    
038000 126-EXIT.                                                                
038100     EXIT.                                                                
038200                                                                          
038300 130-READ-ANSWER.                                                         
038400     READ ANSWERS-FILE INTO MBTI-ANSWER-REC                               
038500         AT END                                                           
038600         MOVE 'N' TO WS-MORE-ANSWERS-SW                                   
038700         GO TO 130-EXIT                                                   
038800     END-READ.                                                            
038900     IF NOT CODE-READ                                                     
039000         MOVE "** BAD READ ON ANSWERS-FILE" TO ABEND-REASON               
039100         GO TO 1000-ABEND-RTN.                                            
039200 130-EXIT.                                                                
039300     EXIT.                                                                
039400                                                                          
039500 200-PROCESS-RESPONDENTS.                                                 
039600     MOVE "200-PROCESS-RESPONDENTS" TO PARA-NAME.                         
039700     PERFORM 210-BUILD-ANSWER-TABLE THRU 210-EXIT.                        
039800     IF WS-ANSWER-COUNT = 12                                              
039900         PERFORM 300-FULL-ANALYSIS THRU 300-EXIT                          
040000     ELSE                                                                 
040100         PERFORM 350-PARTIAL-ANALYSIS THRU 350-EXIT.              052296TD
040200     PERFORM 400-WRITE-RESULT THRU 400-EXIT.                              
040300     PERFORM 450-PROCESS-REPORT-LINE THRU 450-EXIT.                       
040400     ADD 1 TO WS-RESPONDENTS-PROCESSED.                                   
040500 200-EXIT.                                                                
040600     EXIT.                                                                
040700                                                                          
040800 210-BUILD-ANSWER-TABLE.                                                  
040900     MOVE "210-BUILD-ANSWER-TABLE" TO PARA-NAME.                          
041000     MOVE MA-RESPONDENT-ID TO WS-CURRENT-RESPONDENT-ID.                   
041100     MOVE ZERO TO WS-ANSWER-COUNT.                                        
041200     PERFORM 220-INIT-ANSWER-SLOT THRU 220-EXIT                           
041300         VARYING SLOT-IDX FROM 1 BY 1 UNTIL SLOT-IDX > 12.                
041400     PERFORM 230-STORE-ONE-ANSWER THRU 230-EXIT                           
041500         UNTIL WS-NO-MORE-ANSWERS                                         
041600            OR MA-RESPONDENT-ID NOT = WS-CURRENT-RESPONDENT-ID.           
041700 210-EXIT.                                                                
041800     EXIT.                                                                
041900                                                                          
042000 220-INIT-ANSWER-SLOT.                                                    
042100     MOVE SPACES TO WS-ANSWER-TEXT (SLOT-IDX).                            
042200     MOVE 'N' TO WS-ANSWER-PRESENT (SLOT-IDX).                            
042300 220-EXIT.                                                                
042400     EXIT.                                                                
042500                                                                          
042600 230-STORE-ONE-ANSWER.                                                    
042700     IF MA-QUESTION-SEQ NOT < 1 AND MA-QUESTION-SEQ NOT > 12              
042800         MOVE MA-ANSWER-TEXT TO WS-ANSWER-TEXT (MA-QUESTION-SEQ)          
042900         MOVE 'Y' TO WS-ANSWER-PRESENT (MA-QUESTION-SEQ)                  
043000         ADD 1 TO WS-ANSWER-COUNT                                         
043100         ADD 1 TO WS-ANSWERS-READ.                                        
043200     PERFORM 130-READ-ANSWER THRU 130-EXIT.                               
043300 230-EXIT.                                                                
043400     EXIT.                                                                
043500                                                                          
043600 300-FULL-ANALYSIS.                                                       
043700     MOVE "300-FULL-ANALYSIS" TO PARA-NAME.                               
043800     PERFORM 360-SCORE-ALL-ANSWERS THRU 360-EXIT.                         
043900     PERFORM 370-DETERMINE-TYPE-CODE THRU 370-EXIT.                       
044000     PERFORM 380-COMPUTE-CONFIDENCE THRU 380-EXIT.                        
044100 300-EXIT.                                                                
044200     EXIT.                                                                
044300                                                                          
044400 350-PARTIAL-ANALYSIS.                                                    
044500     MOVE "350-PARTIAL-ANALYSIS" TO PARA-NAME.                            
044600     PERFORM 360-SCORE-ALL-ANSWERS THRU 360-EXIT.                         
044700     PERFORM 375-DETERMINE-PARTIAL-TYPE THRU 375-EXIT.                    
044800     MOVE ZERO TO MR-CONF-EI, MR-CONF-SN, MR-CONF-TF, MR-CONF-JP.         
044900 350-EXIT.                                                                
045000     EXIT.                                                                
045100                                                                          
045200 360-SCORE-ALL-ANSWERS.                                           031108TD
045300     INITIALIZE WS-TRAIT-SCORES.
045400     PERFORM 365-SCORE-IF-PRESENT THRU 365-EXIT
045600         VARYING WS-CUR-SLOT FROM 1 BY 1
045700             UNTIL WS-CUR-SLOT > 12.
045800 360-EXIT.
045900     EXIT.

045950*    SKIPS A SLOT THE RESPONDENT NEVER ANSWERED SO THE 500-SERIES
045960*    NEVER SCORES SPACES - WS-ANSWER-COUNT ALONE DOES NOT TELL US
045970*    WHICH OF THE 12 SLOTS ARE THE ONES ACTUALLY FILLED - 031108TD
045980 365-SCORE-IF-PRESENT.
045990     IF WS-ANSWER-PRESENT (WS-CUR-SLOT) = 'Y'
046000         PERFORM 500-SCORE-ONE-ANSWER THRU 500-EXIT.
046005 365-EXIT.
046010     EXIT.

046100 370-DETERMINE-TYPE-CODE.
046200     IF WS-SCORE-E >= WS-SCORE-I                                          
046300         MOVE 'E' TO MR-TYPE-CODE (1:1)                                   
046400     ELSE                                                                 
046500         MOVE 'I' TO MR-TYPE-CODE (1:1).                                  
046600     IF WS-SCORE-S >= WS-SCORE-N                                          
046700         MOVE 'S' TO MR-TYPE-CODE (2:1)                                   
046800     ELSE                                                                 
046900         MOVE 'N' TO MR-TYPE-CODE (2:1).                                  
047000     IF WS-SCORE-T >= WS-SCORE-F                                          
047100         MOVE 'T' TO MR-TYPE-CODE (3:1)                                   
047200     ELSE                                                                 
047300         MOVE 'F' TO MR-TYPE-CODE (3:1).                                  
047400     IF WS-SCORE-J >= WS-SCORE-P                                          
047500         MOVE 'J' TO MR-TYPE-CODE (4:1)                                   
047600     ELSE                                                                 
047700         MOVE 'P' TO MR-TYPE-CODE (4:1).                                  
047800 370-EXIT.                                                                
047900     EXIT.                                                                
048000                                                                          
048100 375-DETERMINE-PARTIAL-TYPE.                                              
048200     IF WS-ANSWER-COUNT >= 3                                              
048300         IF WS-SCORE-E >= WS-SCORE-I                                      
048400             MOVE 'E' TO MR-TYPE-CODE (1:1)                               
048500         ELSE                                                             
048600             MOVE 'I' TO MR-TYPE-CODE (1:1)                               
048700     ELSE                                                                 
048800         MOVE 'X' TO MR-TYPE-CODE (1:1).                                  
048900     IF WS-ANSWER-COUNT >= 6                                              
049000         IF WS-SCORE-S >= WS-SCORE-N                                      
049100             MOVE 'S' TO MR-TYPE-CODE (2:1)                               
049200         ELSE                                                             
049300             MOVE 'N' TO MR-TYPE-CODE (2:1)                               
049400     ELSE                                                                 
049500         MOVE 'X' TO MR-TYPE-CODE (2:1).                                  
049600     IF WS-ANSWER-COUNT >= 9                                              
049700         IF WS-SCORE-T >= WS-SCORE-F                                      
049800             MOVE 'T' TO MR-TYPE-CODE (3:1)                               
049900         ELSE                                                             
050000             MOVE 'F' TO MR-TYPE-CODE (3:1)                               
050100     ELSE                                                                 
050200         MOVE 'X' TO MR-TYPE-CODE (3:1).                                  
050300     IF WS-ANSWER-COUNT >= 12                                             
050400         IF WS-SCORE-J >= WS-SCORE-P                                      
050500             MOVE 'J' TO MR-TYPE-CODE (4:1)                               
050600         ELSE                                                             
050700             MOVE 'P' TO MR-TYPE-CODE (4:1)                               
050800     ELSE                                                                 
050900         MOVE 'X' TO MR-TYPE-CODE (4:1).                                  
051000 375-EXIT.                                                                
051100     EXIT.                                                                
051200                                                                          
051300 380-COMPUTE-CONFIDENCE.                                                  
051400     COMPUTE WS-DIFF = WS-SCORE-E - WS-SCORE-I.                           
051500     IF WS-DIFF < 0                                                       
051600         COMPUTE WS-DIFF = WS-DIFF * -1.                                  
051700     COMPUTE MR-CONF-EI ROUNDED =                                         
051800         (WS-DIFF / (WS-SCORE-E + WS-SCORE-I + 0.1)) * 100.               
051900     COMPUTE WS-DIFF = WS-SCORE-S - WS-SCORE-N.                           
052000     IF WS-DIFF < 0                                                       
052100         COMPUTE WS-DIFF = WS-DIFF * -1.                                  
052200     COMPUTE MR-CONF-SN ROUNDED =                                         
052300         (WS-DIFF / (WS-SCORE-S + WS-SCORE-N + 0.1)) * 100.               
052400     COMPUTE WS-DIFF = WS-SCORE-T - WS-SCORE-F.                           
052500     IF WS-DIFF < 0                                                       
052600         COMPUTE WS-DIFF = WS-DIFF * -1.                                  
052700     COMPUTE MR-CONF-TF ROUNDED =                                         
052800         (WS-DIFF / (WS-SCORE-T + WS-SCORE-F + 0.1)) * 100.               
052900     COMPUTE WS-DIFF = WS-SCORE-J - WS-SCORE-P.                           
053000     IF WS-DIFF < 0                                                       
053100         COMPUTE WS-DIFF = WS-DIFF * -1.                                  
053200     COMPUTE MR-CONF-JP ROUNDED =                                         
053300         (WS-DIFF / (WS-SCORE-J + WS-SCORE-P + 0.1)) * 100.               
053400 380-EXIT.                                                                
053500     EXIT.                                                                
053600                                                                          
053700 500-SCORE-ONE-ANSWER.                                                    
053800     MOVE WS-ANSWER-TEXT (WS-CUR-SLOT) TO WS-CURRENT-ANSWER-TEXT.         
053900     PERFORM 510-GET-DIMENSION-FOR-SLOT THRU 510-EXIT.                    
054000     MOVE 'N' TO WS-MATCHED-SW.                                           
054100     MOVE ZERO TO WS-ANS-LEN.                                             
054200     CALL 'MBTILEN' USING WS-CURRENT-ANSWER-TEXT, WS-ANS-LEN.             
054300     PERFORM 520-KEYWORD-MATCH THRU 520-EXIT.                             
054400     PERFORM 530-PHRASE-RULES THRU 530-EXIT.                              
054500     IF WS-MATCHED-SW = 'N'                                               
054600         PERFORM 540-STYLE-CORRECTION THRU 540-EXIT.                      
054700 500-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000 510-GET-DIMENSION-FOR-SLOT.                                              
055100     EVALUATE TRUE                                                        
055200         WHEN WS-CUR-SLOT < 4                                             
055300             MOVE "EI" TO WS-CURRENT-DIM                                  
055400         WHEN WS-CUR-SLOT < 7                                             
055500             MOVE "SN" TO WS-CURRENT-DIM                                  
055600         WHEN WS-CUR-SLOT < 10                                            
055700             MOVE "TF" TO WS-CURRENT-DIM                                  
055800         WHEN OTHER                                                       
055900             MOVE "JP" TO WS-CURRENT-DIM                                  
056000     END-EVALUATE.                                                        
056100 510-EXIT.                                                                
056200     EXIT.                                                                
056300                                                                          
056400 520-KEYWORD-MATCH.                                                       
056500     PERFORM 521-CHECK-ONE-KEYWORD THRU 521-EXIT                          
056600         VARYING WS-KW-IDX FROM 1 BY 1 UNTIL WS-KW-IDX > 338.             
056700 520-EXIT.                                                                
056800     EXIT.                                                                
056900                                                                          
057000 521-CHECK-ONE-KEYWORD.                                                   
057100     IF WS-KW-DIM-CODE (WS-KW-IDX) = WS-CURRENT-DIM                       
057200         PERFORM 522-SCAN-FOR-KEYWORD THRU 522-EXIT                       
057300         IF WS-KW-WAS-FOUND                                               
057400             PERFORM 525-ADD-KEYWORD-SCORE THRU 525-EXIT.                 
057500 521-EXIT.                                                                
057600     EXIT.                                                                
057700                                                                          
057800 522-SCAN-FOR-KEYWORD.                                                    
057900     MOVE 'N' TO WS-KW-FOUND-SW.                                          
058000     COMPUTE WS-MAX-START =                                               
058100         WS-ANS-LEN - WS-KW-LEN (WS-KW-IDX) + 1.                          
058200     IF WS-KW-LEN (WS-KW-IDX) > 0 AND WS-MAX-START > 0                    
058300         MOVE 1 TO WS-SCAN-POS                                            
058400         PERFORM 524-CHECK-ONE-POSITION THRU 524-EXIT                     
058500             UNTIL WS-SCAN-POS > WS-MAX-START                             
058600                OR WS-KW-WAS-FOUND.                                       
058700 522-EXIT.                                                                
058800     EXIT.                                                                
058900                                                                          
059000 524-CHECK-ONE-POSITION.                                                  
059100     IF WS-CURRENT-ANSWER-TEXT                                            
059200             (WS-SCAN-POS : WS-KW-LEN (WS-KW-IDX))                        
059300          = WS-KW-TEXT (WS-KW-IDX) (1 : WS-KW-LEN (WS-KW-IDX))            
059400         MOVE 'Y' TO WS-KW-FOUND-SW                                       
059500     ELSE                                                                 
059600         ADD 1 TO WS-SCAN-POS.                                            
059700 524-EXIT.                                                                
059800     EXIT.                                                                
059900                                                                          
060000 525-ADD-KEYWORD-SCORE.                                                   
060100     MOVE 'Y' TO WS-MATCHED-SW.                                           
060200     EVALUATE WS-KW-TRAIT-CODE (WS-KW-IDX)                                
060300         WHEN 'E' ADD WS-KW-WEIGHT (WS-KW-IDX) TO WS-SCORE-E              
060400         WHEN 'I' ADD WS-KW-WEIGHT (WS-KW-IDX) TO WS-SCORE-I              
060500         WHEN 'S' ADD WS-KW-WEIGHT (WS-KW-IDX) TO WS-SCORE-S              
060600         WHEN 'N' ADD WS-KW-WEIGHT (WS-KW-IDX) TO WS-SCORE-N              
060700         WHEN 'T' ADD WS-KW-WEIGHT (WS-KW-IDX) TO WS-SCORE-T              
060800         WHEN 'F' ADD WS-KW-WEIGHT (WS-KW-IDX) TO WS-SCORE-F              
060900         WHEN 'J' ADD WS-KW-WEIGHT (WS-KW-IDX) TO WS-SCORE-J              
061000         WHEN 'P' ADD WS-KW-WEIGHT (WS-KW-IDX) TO WS-SCORE-P              
061100     END-EVALUATE.                                                        
061200 525-EXIT.                                                                
061300     EXIT.                                                                
061400                                                                          
061500 530-PHRASE-RULES.                                                        
061600     MOVE 'NNNNNN' TO WS-PHRASE-FIRED-SWITCHES.                           
061700     PERFORM 531-CHECK-ONE-PHRASE THRU 531-EXIT                           
061800         VARYING WS-PHR-IDX FROM 1 BY 1 UNTIL WS-PHR-IDX > 37.            
061900 530-EXIT.                                                                
062000     EXIT.                                                                
062100                                                                          
062200 531-CHECK-ONE-PHRASE.                                                    
062300     IF WS-PHR-DIM-CODE (WS-PHR-IDX) = WS-CURRENT-DIM                     
062400         PERFORM 532-SCAN-FOR-PHRASE THRU 532-EXIT                        
062500         IF WS-PHR-WAS-FOUND                                              
062600             PERFORM 535-ADD-PHRASE-SCORE THRU 535-EXIT.                  
062700 531-EXIT.                                                                
062800     EXIT.                                                                
062900                                                                          
063000 532-SCAN-FOR-PHRASE.                                                     
063100     MOVE 'N' TO WS-PHR-FOUND-SW.                                         
063200     COMPUTE WS-MAX-START =                                               
063300         WS-ANS-LEN - WS-PHR-LEN (WS-PHR-IDX) + 1.                        
063400     IF WS-PHR-LEN (WS-PHR-IDX) > 0 AND WS-MAX-START > 0                  
063500         MOVE 1 TO WS-SCAN-POS                                            
063600         PERFORM 534-CHECK-ONE-PHR-POS THRU 534-EXIT                      
063700             UNTIL WS-SCAN-POS > WS-MAX-START                             
063800                OR WS-PHR-WAS-FOUND.                                      
063900 532-EXIT.                                                                
064000     EXIT.                                                                
064100                                                                          
064200 534-CHECK-ONE-PHR-POS.                                                   
064300     IF WS-CURRENT-ANSWER-TEXT                                            
064400             (WS-SCAN-POS : WS-PHR-LEN (WS-PHR-IDX))                      
064500          = WS-PHR-TEXT (WS-PHR-IDX) (1 : WS-PHR-LEN (WS-PHR-IDX))        
064600         MOVE 'Y' TO WS-PHR-FOUND-SW                                      
064700     ELSE                                                                 
064800         ADD 1 TO WS-SCAN-POS.                                            
064900 534-EXIT.                                                                
065000     EXIT.                                                                
065100                                                                          
065200 535-ADD-PHRASE-SCORE.                                                    
065300     EVALUATE WS-PHR-TRAIT-CODE (WS-PHR-IDX)                              
065400         WHEN 'N'                                                         
065500             IF WS-FIRED-N-SW NOT = 'Y'                                   
065600                 ADD WS-PHR-WEIGHT (WS-PHR-IDX) TO WS-SCORE-N             
065700                 MOVE 'Y' TO WS-FIRED-N-SW, WS-MATCHED-SW                 
065800             END-IF                                                       
065900         WHEN 'S'                                                         
066000             IF WS-FIRED-S-SW NOT = 'Y'                                   
066100                 ADD WS-PHR-WEIGHT (WS-PHR-IDX) TO WS-SCORE-S             
066200                 MOVE 'Y' TO WS-FIRED-S-SW, WS-MATCHED-SW                 
066300             END-IF                                                       
066400         WHEN 'T'                                                         
066500             IF WS-FIRED-T-SW NOT = 'Y'                                   
066600                 ADD WS-PHR-WEIGHT (WS-PHR-IDX) TO WS-SCORE-T             
066700                 MOVE 'Y' TO WS-FIRED-T-SW, WS-MATCHED-SW                 
066800             END-IF                                                       
066900         WHEN 'F'                                                         
067000             IF WS-FIRED-F-SW NOT = 'Y'                                   
067100                 ADD WS-PHR-WEIGHT (WS-PHR-IDX) TO WS-SCORE-F             
067200                 MOVE 'Y' TO WS-FIRED-F-SW, WS-MATCHED-SW                 
067300             END-IF                                                       
067400         WHEN 'J'                                                         
067500             IF WS-FIRED-J-SW NOT = 'Y'                                   
067600                 ADD WS-PHR-WEIGHT (WS-PHR-IDX) TO WS-SCORE-J             
067700                 MOVE 'Y' TO WS-FIRED-J-SW, WS-MATCHED-SW                 
067800             END-IF                                                       
067900         WHEN 'P'                                                         
068000             IF WS-FIRED-P-SW NOT = 'Y'                                   
068100                 ADD WS-PHR-WEIGHT (WS-PHR-IDX) TO WS-SCORE-P             
068200                 MOVE 'Y' TO WS-FIRED-P-SW, WS-MATCHED-SW                 
068300             END-IF                                                       
068400     END-EVALUATE.                                                        
068500 535-EXIT.                                                                
068600     EXIT.                                                                
068700                                                                          
068800 540-STYLE-CORRECTION.                                                    
068900     EVALUATE WS-CURRENT-DIM                                              
069000         WHEN "EI" PERFORM 541-STYLE-EI THRU 541-EXIT                     
069100         WHEN "SN" PERFORM 542-STYLE-SN THRU 542-EXIT                     
069200         WHEN "TF" PERFORM 543-STYLE-TF THRU 543-EXIT                     
069300         WHEN "JP" PERFORM 544-STYLE-JP THRU 544-EXIT                     
069400     END-EVALUATE.                                                        
069500 540-EXIT.                                                                
069600     EXIT.                                                                
069700                                                                          
069800 541-STYLE-EI.                                                            
069900     IF WS-ANS-LEN > 50                                                   
070000         ADD 1 TO WS-SCORE-E                                              
070100     ELSE                                                                 
070200         IF WS-ANS-LEN < 20                                               
070300             ADD 1 TO WS-SCORE-I.                                         
070400 541-EXIT.                                                                
070500     EXIT.                                                                
070600                                                                          
070700***********************************************************               
070800* SIX ABSTRACT FILLER WORDS (N-LEANING) AND SIX CONCRETE                  
070900* COUNTER/UNIT WORDS (S-LEANING) - PRESENCE ONLY, NOT COUNT               
071000***********************************************************               
071100 542-STYLE-SN.                                                            
071200     MOVE ZERO TO WS-PRESENT-CNT.                                         
071300     MOVE ZERO TO WS-TEMP-TALLY.                                          
071400     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
071500         FOR ALL "SOMETHING".                                             
071600     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
071700     MOVE ZERO TO WS-TEMP-TALLY.                                          
071800     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
071900         FOR ALL "SOMEHOW".                                               
072000     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
072100     MOVE ZERO TO WS-TEMP-TALLY.                                          
072200     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
072300         FOR ALL "KIND OF".                                               
072400     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
072500     MOVE ZERO TO WS-TEMP-TALLY.                                          
072600     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
072700         FOR ALL "MAYBE".                                                 
072800     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
072900     MOVE ZERO TO WS-TEMP-TALLY.                                          
073000     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
073100         FOR ALL "PROBABLY".                                              
073200     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
073300     MOVE ZERO TO WS-TEMP-TALLY.                                          
073400     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
073500         FOR ALL "SORT OF".                                               
073600     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
073700     IF WS-PRESENT-CNT >= 2                                               
073800         ADD 1 TO WS-SCORE-N.                                             
073900     MOVE ZERO TO WS-PRESENT-CNT.                                         
074000     MOVE ZERO TO WS-TEMP-TALLY.                                          
074100     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
074200         FOR ALL "THREE TIMES".                                           
074300     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
074400     MOVE ZERO TO WS-TEMP-TALLY.                                          
074500     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
074600         FOR ALL "FIVE MINUTES".                                          
074700     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
074800     MOVE ZERO TO WS-TEMP-TALLY.                                          
074900     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
075000         FOR ALL "TWO DAYS".                                              
075100     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
075200     MOVE ZERO TO WS-TEMP-TALLY.                                          
075300     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
075400         FOR ALL "TEN DOLLARS".                                           
075500     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
075600     MOVE ZERO TO WS-TEMP-TALLY.                                          
075700     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
075800         FOR ALL "ONE HOUR".                                              
075900     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
076000     MOVE ZERO TO WS-TEMP-TALLY.                                          
076100     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
076200         FOR ALL "FOUR PEOPLE".                                           
076300     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
076400     IF WS-PRESENT-CNT >= 2                                               
076500         ADD 1 TO WS-SCORE-S.                                             
076600 542-EXIT.                                                                
076700     EXIT.                                                                
076800                                                                          
076900***********************************************************               
077000* QUESTION-MARKS PLUS TWO INTERROGATIVE WORDS (T-LEANING,                 
077100* COUNTED) AND TEN EXCLAMATION/EMOTICON TOKENS (F-LEANING,                
077200* COUNTED) - 081793 LKW                                                   
077300***********************************************************               
077400 543-STYLE-TF.                                                            
077500     MOVE ZERO TO WS-TEMP-TALLY.                                          
077600     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
077700         FOR ALL "?".                                                     
077800     MOVE ZERO TO WS-PRESENT-CNT.                                         
077900     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
078000         FOR ALL "HOW".                                                   
078100     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
078200     MOVE ZERO TO WS-PRESENT-CNT.                                         
078300     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
078400         FOR ALL "WHY".                                                   
078500     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
078600     IF WS-TEMP-TALLY >= 2                                                
078700         ADD 1 TO WS-SCORE-T.                                             
078800     MOVE ZERO TO WS-TEMP-TALLY.                                          
078900     MOVE ZERO TO WS-PRESENT-CNT.                                         
079000     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
079100         FOR ALL "!".                                                     
079200     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
079300     MOVE ZERO TO WS-PRESENT-CNT.                                         
079400     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
079500         FOR ALL "WOW".                                                   
079600     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
079700     MOVE ZERO TO WS-PRESENT-CNT.                                         
079800     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
079900         FOR ALL "HAHA".                                                  
080000     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
080100     MOVE ZERO TO WS-PRESENT-CNT.                                         
080200     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
080300         FOR ALL ":)".                                                    
080400     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
080500     MOVE ZERO TO WS-PRESENT-CNT.                                         
080600     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
080700         FOR ALL ":(".                                                    
080800     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
080900     MOVE ZERO TO WS-PRESENT-CNT.                                         
081000     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
081100         FOR ALL "UGH".                                                   
081200     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
081300     MOVE ZERO TO WS-PRESENT-CNT.                                         
081400     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
081500         FOR ALL "YAY".                                                   
081600     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
081700     MOVE ZERO TO WS-PRESENT-CNT.                                         
081800     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
081900         FOR ALL "OMG".                                                   
082000     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
082100     MOVE ZERO TO WS-PRESENT-CNT.                                         
082200     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
082300         FOR ALL "LOL".                                                   
082400     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
082500     MOVE ZERO TO WS-PRESENT-CNT.                                         
082600     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-PRESENT-CNT               
082700         FOR ALL "HMM".                                                   
082800     ADD WS-PRESENT-CNT TO WS-TEMP-TALLY.                                 
082900     IF WS-TEMP-TALLY >= 3                                                
083000         ADD 2 TO WS-SCORE-F                                              
083100     ELSE                                                                 
083200         IF WS-TEMP-TALLY >= 1                                            
083300             ADD 1 TO WS-SCORE-F.                                         
083400 543-EXIT.                                                                
083500     EXIT.                                                                
083600                                                                          
083700***********************************************************               
083800* SIX DECISIVE WORDS (J-LEANING) AND SIX UNCERTAIN WORDS                  
083900* (P-LEANING) - PRESENCE ONLY, NOT COUNT                                  
084000***********************************************************               
084100 544-STYLE-JP.                                                            
084200     MOVE ZERO TO WS-PRESENT-CNT.                                         
084300     MOVE ZERO TO WS-TEMP-TALLY.                                          
084400     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
084500         FOR ALL "DEFINITELY".                                            
084600     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
084700     MOVE ZERO TO WS-TEMP-TALLY.                                          
084800     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
084900         FOR ALL "CERTAINLY".                                             
085000     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
085100     MOVE ZERO TO WS-TEMP-TALLY.                                          
085200     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
085300         FOR ALL "CLEARLY".                                               
085400     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
085500     MOVE ZERO TO WS-TEMP-TALLY.                                          
085600     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
085700         FOR ALL "CONFIRMED".                                             
085800     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
085900     MOVE ZERO TO WS-TEMP-TALLY.                                          
086000     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
086100         FOR ALL "DECIDED".                                               
086200     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
086300     MOVE ZERO TO WS-TEMP-TALLY.                                          
086400     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
086500         FOR ALL "FOR SURE".                                              
086600     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
086700     IF WS-PRESENT-CNT > 0                                                
086800         ADD 1 TO WS-SCORE-J.                                             
086900     MOVE ZERO TO WS-PRESENT-CNT.                                         
087000     MOVE ZERO TO WS-TEMP-TALLY.                                          
087100     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
087200         FOR ALL "PERHAPS".                                               
087300     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
087400     MOVE ZERO TO WS-TEMP-TALLY.                                          
087500     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
087600         FOR ALL "POSSIBLY".                                              
087700     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
087800     MOVE ZERO TO WS-TEMP-TALLY.                                          
087900     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
088000         FOR ALL "NOT SURE".                                              
088100     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
088200     MOVE ZERO TO WS-TEMP-TALLY.                                          
088300     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
088400         FOR ALL "I GUESS".                                               
088500     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
088600     MOVE ZERO TO WS-TEMP-TALLY.                                          
088700     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
088800         FOR ALL "UNDECIDED".                                             
088900     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
089000     MOVE ZERO TO WS-TEMP-TALLY.                                          
089100     INSPECT WS-CURRENT-ANSWER-TEXT TALLYING WS-TEMP-TALLY                
089200         FOR ALL "WE WILL SEE".                                           
089300     IF WS-TEMP-TALLY > 0 ADD 1 TO WS-PRESENT-CNT.                        
089400     IF WS-PRESENT-CNT > 0                                                
089500         ADD 1 TO WS-SCORE-P.                                             
089600 544-EXIT.                                                                
089700     EXIT.                                                                
089800                                                                          
089900 400-WRITE-RESULT.                                                        
090000     MOVE "400-WRITE-RESULT" TO PARA-NAME.                                
090100     MOVE WS-CURRENT-RESPONDENT-ID TO MR-RESPONDENT-ID.                   
090200     MOVE WS-SCORE-E TO MR-SCORE-E.                                       
090300     MOVE WS-SCORE-I TO MR-SCORE-I.                                       
090400     MOVE WS-SCORE-S TO MR-SCORE-S.                                       
090500     MOVE WS-SCORE-N TO MR-SCORE-N.                                       
090600     MOVE WS-SCORE-T TO MR-SCORE-T.                                       
090700     MOVE WS-SCORE-F TO MR-SCORE-F.                                       
090800     MOVE WS-SCORE-J TO MR-SCORE-J.                                       
090900     MOVE WS-SCORE-P TO MR-SCORE-P.                                       
091000     WRITE FD-RESULTS-REC FROM MBTI-RESULT-REC.                           
091100     IF NOT CODE-WRITE                                                    
091200         MOVE "** BAD WRITE ON RESULTS-FILE" TO ABEND-REASON              
091300         GO TO 1000-ABEND-RTN.                                            
091400 400-EXIT.                                                                
091500     EXIT.                                                                
091600                                                                          
091700 450-PROCESS-REPORT-LINE.                                                 
091800     MOVE "450-PROCESS-REPORT-LINE" TO PARA-NAME.                         
091900     PERFORM 455-LOOKUP-TYPE-TITLE THRU 455-EXIT.                 092401TD
092000     PERFORM 460-PAGE-BREAK-CHECK THRU 460-EXIT.                          
092100     PERFORM 465-WRITE-DETAIL-LINE THRU 465-EXIT.                         
092200     PERFORM 470-ACCUM-DIMENSION-TALLY THRU 470-EXIT.                     
092300 450-EXIT.                                                                
092400     EXIT.                                                                
092500                                                                          
092600 455-LOOKUP-TYPE-TITLE.                                                   
092700     MOVE SPACES TO WS-RPT-TITLE.                                         
092800     SET DESC-IDX TO 1.                                                   
092900     SEARCH WS-DESC-ENTRY                                                 
093000         AT END                                                           
093100             MOVE SPACES TO WS-RPT-TITLE                                  
093200         WHEN WS-DESC-TYPE-CODE (DESC-IDX) = MR-TYPE-CODE                 
093300             MOVE WS-DESC-TITLE (DESC-IDX) TO WS-RPT-TITLE                
093400     END-SEARCH.                                                          
093500 455-EXIT.                                                                
093600     EXIT.                                                                
093700                                                                          
093800 460-PAGE-BREAK-CHECK.                                                    
093900     IF WS-LINE-COUNT = 0 OR WS-LINE-COUNT >= 50                          
094000         PERFORM 461-PRINT-PAGE-HEADINGS THRU 461-EXIT.                   
094100 460-EXIT.                                                                
094200     EXIT.                                                                
094300                                                                          
094400 461-PRINT-PAGE-HEADINGS.                                                 
094500     ADD 1 TO WS-PAGE-COUNT.                                              
094600     MOVE WS-PAGE-COUNT TO WS-RPT-PAGE-NO.                                
094700     IF WS-PAGE-COUNT = 1                                                 
094800         WRITE FD-REPORT-REC FROM WS-PAGE-HEADER-LINE                     
094900             AFTER ADVANCING 1                                            
095000     ELSE                                                                 
095100         WRITE FD-REPORT-REC FROM WS-PAGE-HEADER-LINE                     
095200             AFTER ADVANCING NEXT-PAGE.                                   
095300     WRITE FD-REPORT-REC FROM WS-BLANK-LINE                               
095400         AFTER ADVANCING 1.                                               
095500     WRITE FD-REPORT-REC FROM WS-COLUMN-HEADER-LINE                       
095600         AFTER ADVANCING 1.                                               
095700     MOVE 2 TO WS-LINE-COUNT.                                             
095800 461-EXIT.                                                                
095900     EXIT.                                                                
096000                                                                          
096100 465-WRITE-DETAIL-LINE.                                                   
096200     MOVE WS-CURRENT-RESPONDENT-ID TO WS-DTL-RESPONDENT-ID.               
096300     MOVE MR-TYPE-CODE TO WS-DTL-TYPE-CODE.                               
096400     MOVE MR-CONF-EI TO WS-DTL-CONF-EI.                                   
096500     MOVE MR-CONF-SN TO WS-DTL-CONF-SN.                                   
096600     MOVE MR-CONF-TF TO WS-DTL-CONF-TF.                                   
096700     MOVE MR-CONF-JP TO WS-DTL-CONF-JP.                                   
096800     MOVE WS-RPT-TITLE TO WS-DTL-TYPE-TITLE.                              
096900     WRITE FD-REPORT-REC FROM WS-DETAIL-LINE                              
097000         AFTER ADVANCING 1.                                               
097100     ADD 1 TO WS-LINE-COUNT.                                              
097200 465-EXIT.                                                                
097300     EXIT.                                                                
097400                                                                          
097500 470-ACCUM-DIMENSION-TALLY.                                               
097600     EVALUATE MR-TYPE-CODE (1:1)                                          
097700         WHEN 'E' ADD 1 TO WS-TALLY-E                                     
097800         WHEN 'I' ADD 1 TO WS-TALLY-I                                     
097900         WHEN OTHER ADD 1 TO WS-TALLY-EI-X                                
098000     END-EVALUATE.                                                        
098100     EVALUATE MR-TYPE-CODE (2:1)                                          
098200         WHEN 'S' ADD 1 TO WS-TALLY-S                                     
098300         WHEN 'N' ADD 1 TO WS-TALLY-N                                     
098400         WHEN OTHER ADD 1 TO WS-TALLY-SN-X                                
098500     END-EVALUATE.                                                        
098600     EVALUATE MR-TYPE-CODE (3:1)                                          
098700         WHEN 'T' ADD 1 TO WS-TALLY-T                                     
098800         WHEN 'F' ADD 1 TO WS-TALLY-F                                     
098900         WHEN OTHER ADD 1 TO WS-TALLY-TF-X                                
099000     END-EVALUATE.                                                        
099100     EVALUATE MR-TYPE-CODE (4:1)                                          
099200         WHEN 'J' ADD 1 TO WS-TALLY-J                                     
099300         WHEN 'P' ADD 1 TO WS-TALLY-P                                     
099400         WHEN OTHER ADD 1 TO WS-TALLY-JP-X                                
099500     END-EVALUATE.                                                        
099600 470-EXIT.                                                                
099700     EXIT.                                                                
099800                                                                          
099900 800-PRINT-SUMMARY-REPORT.                                                
100000     MOVE "800-PRINT-SUMMARY-REPORT" TO PARA-NAME.                        
100100     WRITE FD-REPORT-REC FROM WS-BLANK-LINE                               
100200         AFTER ADVANCING 2.                                               
100300     MOVE WS-RESPONDENTS-PROCESSED TO WS-TOT-RESPONDENTS.                 
100400     WRITE FD-REPORT-REC FROM WS-TOTAL-LINE-1                             
100500         AFTER ADVANCING 1.                                               
100600     MOVE WS-ANSWERS-READ TO WS-TOT-ANSWERS.                              
100700     WRITE FD-REPORT-REC FROM WS-TOTAL-LINE-2                             
100800         AFTER ADVANCING 1.                                               
100900     MOVE "EI-COUNTS " TO WS-TAL-LABEL.                                   
101000     MOVE "E=" TO WS-TAL-1-LBL.                                           
101100     MOVE "I=" TO WS-TAL-2-LBL.                                           
101200     MOVE WS-TALLY-E TO WS-TAL-1-VAL.                                     
101300     MOVE WS-TALLY-I TO WS-TAL-2-VAL.                                     
101400     MOVE WS-TALLY-EI-X TO WS-TAL-X-VAL.                                  
101500     WRITE FD-REPORT-REC FROM WS-TALLY-LINE                               
101600         AFTER ADVANCING 2.                                               
101700     MOVE "SN-COUNTS " TO WS-TAL-LABEL.                                   
101800     MOVE "S=" TO WS-TAL-1-LBL.                                           
101900     MOVE "N=" TO WS-TAL-2-LBL.                                           
102000     MOVE WS-TALLY-S TO WS-TAL-1-VAL.                                     
102100     MOVE WS-TALLY-N TO WS-TAL-2-VAL.                                     
102200     MOVE WS-TALLY-SN-X TO WS-TAL-X-VAL.                                  
102300     WRITE FD-REPORT-REC FROM WS-TALLY-LINE                               
102400         AFTER ADVANCING 1.                                               
102500     MOVE "TF-COUNTS " TO WS-TAL-LABEL.                                   
102600     MOVE "T=" TO WS-TAL-1-LBL.                                           
102700     MOVE "F=" TO WS-TAL-2-LBL.                                           
102800     MOVE WS-TALLY-T TO WS-TAL-1-VAL.                                     
102900     MOVE WS-TALLY-F TO WS-TAL-2-VAL.                                     
103000     MOVE WS-TALLY-TF-X TO WS-TAL-X-VAL.                                  
103100     WRITE FD-REPORT-REC FROM WS-TALLY-LINE                               
103200         AFTER ADVANCING 1.                                               
103300     MOVE "JP-COUNTS " TO WS-TAL-LABEL.                                   
103400     MOVE "J=" TO WS-TAL-1-LBL.                                           
103500     MOVE "P=" TO WS-TAL-2-LBL.                                           
103600     MOVE WS-TALLY-J TO WS-TAL-1-VAL.                                     
103700     MOVE WS-TALLY-P TO WS-TAL-2-VAL.                                     
103800     MOVE WS-TALLY-JP-X TO WS-TAL-X-VAL.                                  
103900     WRITE FD-REPORT-REC FROM WS-TALLY-LINE                               
104000         AFTER ADVANCING 1.                                               
104100 800-EXIT.                                                                
104200     EXIT.                                                                
104300                                                                          
104400 900-CLEANUP.                                                             
104500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
104600     PERFORM 950-CLOSE-FILES THRU 950-EXIT.                               
104700     DISPLAY "** RESPONDENTS PROCESSED **".                               
104800     DISPLAY WS-RESPONDENTS-PROCESSED.                                    
104900     DISPLAY "** ANSWERS READ **".                                        
105000     DISPLAY WS-ANSWERS-READ.                                             
105100     DISPLAY "******** NORMAL END OF JOB MBTISCAN ********".              
105200 900-EXIT.                                                                
105300     EXIT.                                                                
105400                                                                          
105500 950-CLOSE-FILES.                                                         
105600     MOVE "950-CLOSE-FILES" TO PARA-NAME.                                 
105700     CLOSE ANSWERS-FILE, RESULTS-FILE, REPORT-FILE, SYSOUT.               
105800 950-EXIT.                                                                
105900     EXIT.                                                                
106000                                                                          
106100 1000-ABEND-RTN.                                                          
106200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
106300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.                               
106400     DISPLAY "*** ABNORMAL END OF JOB-MBTISCAN ***" UPON CONSOLE.         
106500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
