000100 IDENTIFICATION DIVISION.                                                 
000200***********************************************************               
000300 PROGRAM-ID.  MBTILEN.                                                    
000400 AUTHOR. L K WIEBOLD.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/15/91.                                                  
000700 DATE-COMPILED. 03/15/91.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900***********************************************************               
001000*                  C H A N G E    L O G                                   
001100***********************************************************               
001200* 031591 LKW  0000  INITIAL VERSION - TRIMMED LENGTH UTIL                 
001300* 031591 LKW  0000  FOR THE PERSONALITY SCORING BATCH SUITE               
001400* 061892 LKW  0114  SCAN NOW STOPS ON FIRST NON-SPACE BYTE                
001500* 061892 LKW  0114  INSTEAD OF REQUIRING A FULL REVERSE PASS              
001600* 092293 TDB  0201  RETURN-LTH CONFIRMED TO ACCUMULATE, NOT               
001700* 092293 TDB  0201  OVERLAY, SO CALLERS MAY CHAIN TWO FIELDS              
001800* 041595 LKW  0249  ADDED TEXT1-HALVES REDEFINITION FOR THE               
001900* 041595 LKW  0249  DUMP FORMATTER USED BY THE NIGHT SHIFT                
002000* 013199 LKW  0310  Y2K REVIEW - NO DATE FIELDS IN THIS PGM,              
002100* 013199 LKW  0310  NO CHANGE REQUIRED, SIGNED OFF BY QA
002200* 072601 TDB  0388  CLEANED UP COMMENTS PER SHOP STANDARD
002250* 031108 TDB  0415  TEXT1 WAS 255 BYTES BUT MBTISCAN ONLY EVER
002260* 031108 TDB  0415  CALLS THIS WITH A 200-BYTE ANSWER FIELD -
002270* 031108 TDB  0415  SHRUNK TEXT1/TEXT1-TABLE/TEXT1-HALVES TO
002280* 031108 TDB  0415  MATCH, SCAN WAS READING PAST THE CALLER'S
002290* 031108 TDB  0415  FIELD INTO WHATEVER FOLLOWED IT IN STORAGE
002300***********************************************************
002400                                                                          
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-390.                                                
002800 OBJECT-COMPUTER. IBM-390.                                                
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200                                                                          
003300 DATA DIVISION.                                                           
003400 FILE SECTION.                                                            
003500                                                                          
003600 WORKING-STORAGE SECTION.                                                 
003700***********************************************************               
003800* WORKING FIELDS FOR THE BACKWARD TRIM SCAN                               
003900***********************************************************               
004000 01  WS-MISC-FIELDS.                                                      
004100     05  WS-SCAN-IDX           PIC S9(4) COMP.                            
004200     05  WS-FOUND-SW           PIC X(01).                                 
004300         88  WS-NONBLANK-FOUND     VALUE 'Y'.                             
004400         88  WS-SCAN-NOT-DONE      VALUE 'N'.                             
004500     05  FILLER                PIC X(01).                                 
004600                                                                          
004700*    DEBUG/DUMP VIEW OF THE SCAN FIELDS - 041595 LKW                      
004800 01  WS-MISC-FIELDS-ALT REDEFINES WS-MISC-FIELDS.                         
004900     05  WS-SCAN-IDX-DISPLAY   PIC S9(3).                                 
005000     05  FILLER                PIC X(01).                                 
005100                                                                          
005200 LINKAGE SECTION.
005300 01  TEXT1                     PIC X(200).                        031108TD
005400
005500*    CHARACTER TABLE VIEW FOR THE BACKWARD SCAN - 061892 LKW
005600 01  TEXT1-TABLE REDEFINES TEXT1.                                 031108TD
005700     05  TEXT1-CHAR OCCURS 200 TIMES
005800                          INDEXED BY TEXT1-IDX
005900                          PIC X(01).

006100*    HALVES VIEW FOR THE NIGHT SHIFT DUMP FORMATTER - 041595 LKW
006200 01  TEXT1-HALVES REDEFINES TEXT1.                                031108TD
006300     05  TEXT1-FIRST-HALF      PIC X(100).
006400     05  TEXT1-SECOND-HALF     PIC X(100).
006600
006700 01  RETURN-LTH                PIC S9(4).
006800                                                                          
006900 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                              
007000                                                                          
007100 000-MAIN-LINE.
007200     MOVE 200 TO WS-SCAN-IDX.                                     031108TD
007300     MOVE 'N' TO WS-FOUND-SW.
007400     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT                              
007500         UNTIL WS-NONBLANK-FOUND OR WS-SCAN-IDX < 1.                      
007600     IF WS-NONBLANK-FOUND                                                 
007700         ADD WS-SCAN-IDX TO RETURN-LTH.                                   
007800     GOBACK.                                                              
007900                                                                          
008000 100-SCAN-BACKWARD.                                                       
008100     IF TEXT1-CHAR (WS-SCAN-IDX) NOT = SPACE                              
008200         SET WS-NONBLANK-FOUND TO TRUE                            061892LK
008300     ELSE                                                                 
008400         SUBTRACT 1 FROM WS-SCAN-IDX.                                     
008500 100-EXIT.                                                                
008600     EXIT.                                                                
