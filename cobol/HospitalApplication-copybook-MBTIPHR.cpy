000100***********************************************************               
000200* MBTIPHR   -  PHRASE-RULE BONUS TABLE                                    
000300*                                                                         
000400* A PHRASE GROUP ADDS ITS BONUS AT MOST ONCE PER ANSWER NO
000500* MATTER HOW MANY MEMBER PHRASES ARE FOUND - SEE 530-SERIES
000600* IN MBTISCAN FOR THE ONE-SHOT-PER-TRAIT FIRING SWITCHES.
000700***********************************************************               
000800 01  WS-PHRASE-TABLE-DATA.                                                
000900*    SN DIMENSION PHRASES FOLLOW                                          
001000 05 FILLER PIC X(02) VALUE 'SN'.                                          
001100 05 FILLER PIC X(01) VALUE 'N'.                                           
001200 05 FILLER PIC X(25) VALUE 'IF IT WERE POSSIBLE'.                         
001300 05 FILLER PIC 9(01) VALUE 3.                                             
001400 05 FILLER PIC X(02) VALUE 'SN'.                                          
001500 05 FILLER PIC X(01) VALUE 'N'.                                           
001600 05 FILLER PIC X(25) VALUE 'SOMEDAY DOWN THE ROAD'.                       
001700 05 FILLER PIC 9(01) VALUE 3.                                             
001800 05 FILLER PIC X(02) VALUE 'SN'.                                          
001900 05 FILLER PIC X(01) VALUE 'N'.                                           
002000 05 FILLER PIC X(25) VALUE 'WHAT IF WE COULD'.                            
002100 05 FILLER PIC 9(01) VALUE 3.                                             
002200 05 FILLER PIC X(02) VALUE 'SN'.                                          
002300 05 FILLER PIC X(01) VALUE 'N'.                                           
002400 05 FILLER PIC X(25) VALUE 'SUPPOSE THAT HAPPENED'.                       
002500 05 FILLER PIC 9(01) VALUE 3.                                             
002600 05 FILLER PIC X(02) VALUE 'SN'.                                          
002700 05 FILLER PIC X(01) VALUE 'N'.                                           
002800 05 FILLER PIC X(25) VALUE 'IN THE LONG RUN'.                             
002900 05 FILLER PIC 9(01) VALUE 3.                                             
003000 05 FILLER PIC X(02) VALUE 'SN'.                                          
003100 05 FILLER PIC X(01) VALUE 'N'.                                           
003200 05 FILLER PIC X(25) VALUE 'IMAGINE A WORLD LIKE'.                        
003300 05 FILLER PIC 9(01) VALUE 3.                                             
003400 05 FILLER PIC X(02) VALUE 'SN'.                                          
003500 05 FILLER PIC X(01) VALUE 'N'.                                           
003600 05 FILLER PIC X(25) VALUE 'IN THEORY IT COULD'.                          
003700 05 FILLER PIC 9(01) VALUE 3.                                             
003800 05 FILLER PIC X(02) VALUE 'SN'.                                          
003900 05 FILLER PIC X(01) VALUE 'S'.                                           
004000 05 FILLER PIC X(25) VALUE 'WHEN IT ACTUALLY HAPPENED'.                   
004100 05 FILLER PIC 9(01) VALUE 3.                                             
004200 05 FILLER PIC X(02) VALUE 'SN'.                                          
004300 05 FILLER PIC X(01) VALUE 'S'.                                           
004400 05 FILLER PIC X(25) VALUE 'FROM MY OWN EXPERIENCE'.                      
004500 05 FILLER PIC 9(01) VALUE 3.                                             
004600 05 FILLER PIC X(02) VALUE 'SN'.                                          
004700 05 FILLER PIC X(01) VALUE 'S'.                                           
004800 05 FILLER PIC X(25) VALUE 'I SAW IT MYSELF'.                             
004900 05 FILLER PIC 9(01) VALUE 3.                                             
005000 05 FILLER PIC X(02) VALUE 'SN'.                                          
005100 05 FILLER PIC X(01) VALUE 'S'.                                           
005200 05 FILLER PIC X(25) VALUE 'BASED ON WHAT HAPPENED'.                      
005300 05 FILLER PIC 9(01) VALUE 3.                                             
005400 05 FILLER PIC X(02) VALUE 'SN'.                                          
005500 05 FILLER PIC X(01) VALUE 'S'.                                           
005600 05 FILLER PIC X(25) VALUE 'IN THAT EXACT MOMENT'.                        
005700 05 FILLER PIC 9(01) VALUE 3.                                             
005800 05 FILLER PIC X(02) VALUE 'SN'.                                          
005900 05 FILLER PIC X(01) VALUE 'S'.                                           
006000 05 FILLER PIC X(25) VALUE 'ACCORDING TO THE RECORD'.                     
006100 05 FILLER PIC 9(01) VALUE 3.                                             
006200*    TF DIMENSION PHRASES FOLLOW                                          
006300 05 FILLER PIC X(02) VALUE 'TF'.                                          
006400 05 FILLER PIC X(01) VALUE 'T'.                                           
006500 05 FILLER PIC X(25) VALUE 'THE REASON IS THAT'.                          
006600 05 FILLER PIC 9(01) VALUE 4.                                             
006700 05 FILLER PIC X(02) VALUE 'TF'.                                          
006800 05 FILLER PIC X(01) VALUE 'T'.                                           
006900 05 FILLER PIC X(25) VALUE 'LOGICALLY SPEAKING'.                          
007000 05 FILLER PIC 9(01) VALUE 4.                                             
007100 05 FILLER PIC X(02) VALUE 'TF'.                                          
007200 05 FILLER PIC X(01) VALUE 'T'.                                           
007300 05 FILLER PIC X(25) VALUE 'THINK IT THROUGH'.                            
007400 05 FILLER PIC 9(01) VALUE 4.                                             
007500 05 FILLER PIC X(02) VALUE 'TF'.                                          
007600 05 FILLER PIC X(01) VALUE 'T'.                                           
007700 05 FILLER PIC X(25) VALUE 'THE CAUSE OF THIS IS'.                        
007800 05 FILLER PIC 9(01) VALUE 4.                                             
007900 05 FILLER PIC X(02) VALUE 'TF'.                                          
008000 05 FILLER PIC X(01) VALUE 'T'.                                           
008100 05 FILLER PIC X(25) VALUE 'WEIGHING PROS AND CONS'.                      
008200 05 FILLER PIC 9(01) VALUE 4.                                             
008300 05 FILLER PIC X(02) VALUE 'TF'.                                          
008400 05 FILLER PIC X(01) VALUE 'F'.                                           
008500 05 FILLER PIC X(25) VALUE 'IT MADE ME FEEL'.                             
008600 05 FILLER PIC 9(01) VALUE 4.                                             
008700 05 FILLER PIC X(02) VALUE 'TF'.                                          
008800 05 FILLER PIC X(01) VALUE 'F'.                                           
008900 05 FILLER PIC X(25) VALUE 'COULD NOT HELP BUT FEEL'.                     
009000 05 FILLER PIC 9(01) VALUE 4.                                             
009100 05 FILLER PIC X(02) VALUE 'TF'.                                          
009200 05 FILLER PIC X(01) VALUE 'F'.                                           
009300 05 FILLER PIC X(25) VALUE 'FROM THE HEART'.                              
009400 05 FILLER PIC 9(01) VALUE 4.                                             
009500 05 FILLER PIC X(02) VALUE 'TF'.                                          
009600 05 FILLER PIC X(01) VALUE 'F'.                                           
009700 05 FILLER PIC X(25) VALUE 'IT TOUCHED ME DEEPLY'.                        
009800 05 FILLER PIC 9(01) VALUE 4.                                             
009900 05 FILLER PIC X(02) VALUE 'TF'.                                          
010000 05 FILLER PIC X(01) VALUE 'F'.                                           
010100 05 FILLER PIC X(25) VALUE 'I FELT SO BAD FOR'.                           
010200 05 FILLER PIC 9(01) VALUE 4.                                             
010300 05 FILLER PIC X(02) VALUE 'TF'.                                          
010400 05 FILLER PIC X(01) VALUE 'F'.                                           
010500 05 FILLER PIC X(25) VALUE 'IT WARMED MY HEART'.                          
010600 05 FILLER PIC 9(01) VALUE 4.                                             
010700 05 FILLER PIC X(02) VALUE 'TF'.                                          
010800 05 FILLER PIC X(01) VALUE 'F'.                                           
010900 05 FILLER PIC X(25) VALUE 'I WAS MOVED BY THIS'.                         
011000 05 FILLER PIC 9(01) VALUE 4.                                             
011100*    JP DIMENSION PHRASES FOLLOW                                          
011200 05 FILLER PIC X(02) VALUE 'JP'.                                          
011300 05 FILLER PIC X(01) VALUE 'J'.                                           
011400 05 FILLER PIC X(25) VALUE 'I ALREADY HAVE A PLAN'.                       
011500 05 FILLER PIC 9(01) VALUE 3.                                             
011600 05 FILLER PIC X(02) VALUE 'JP'.                                          
011700 05 FILLER PIC X(01) VALUE 'J'.                                           
011800 05 FILLER PIC X(25) VALUE 'IT IS ALL ARRANGED'.                          
011900 05 FILLER PIC 9(01) VALUE 3.                                             
012000 05 FILLER PIC X(02) VALUE 'JP'.                                          
012100 05 FILLER PIC X(01) VALUE 'J'.                                           
012200 05 FILLER PIC X(25) VALUE 'SCHEDULED IN ADVANCE'.                        
012300 05 FILLER PIC 9(01) VALUE 3.                                             
012400 05 FILLER PIC X(02) VALUE 'JP'.                                          
012500 05 FILLER PIC X(01) VALUE 'J'.                                           
012600 05 FILLER PIC X(25) VALUE 'EVERYTHING IS DECIDED'.                       
012700 05 FILLER PIC 9(01) VALUE 3.                                             
012800 05 FILLER PIC X(02) VALUE 'JP'.                                          
012900 05 FILLER PIC X(01) VALUE 'J'.                                           
013000 05 FILLER PIC X(25) VALUE 'LIKE TO FINISH EARLY'.                        
013100 05 FILLER PIC 9(01) VALUE 3.                                             
013200 05 FILLER PIC X(02) VALUE 'JP'.                                          
013300 05 FILLER PIC X(01) VALUE 'J'.                                           
013400 05 FILLER PIC X(25) VALUE 'I MADE A CHECKLIST'.                          
013500 05 FILLER PIC 9(01) VALUE 3.                                             
013600 05 FILLER PIC X(02) VALUE 'JP'.                                          
013700 05 FILLER PIC X(01) VALUE 'P'.                                           
013800 05 FILLER PIC X(25) VALUE 'FIGURE IT OUT LATER'.                         
013900 05 FILLER PIC 9(01) VALUE 3.                                             
014000 05 FILLER PIC X(02) VALUE 'JP'.                                          
014100 05 FILLER PIC X(01) VALUE 'P'.                                           
014200 05 FILLER PIC X(25) VALUE 'SEE HOW IT GOES'.                             
014300 05 FILLER PIC 9(01) VALUE 3.                                             
014400 05 FILLER PIC X(02) VALUE 'JP'.                                          
014500 05 FILLER PIC X(01) VALUE 'P'.                                           
014600 05 FILLER PIC X(25) VALUE 'PREFER TO STAY FLEXIBLE'.                     
014700 05 FILLER PIC 9(01) VALUE 3.                                             
014800 05 FILLER PIC X(02) VALUE 'JP'.                                          
014900 05 FILLER PIC X(01) VALUE 'P'.                                           
015000 05 FILLER PIC X(25) VALUE 'WHATEVER HAPPENS HAPPENS'.                    
015100 05 FILLER PIC 9(01) VALUE 3.                                             
015200 05 FILLER PIC X(02) VALUE 'JP'.                                          
015300 05 FILLER PIC X(01) VALUE 'P'.                                           
015400 05 FILLER PIC X(25) VALUE 'DECIDE WHEN TIME COMES'.                      
015500 05 FILLER PIC 9(01) VALUE 3.                                             
015600 05 FILLER PIC X(02) VALUE 'JP'.                                          
015700 05 FILLER PIC X(01) VALUE 'P'.                                           
015800 05 FILLER PIC X(25) VALUE 'DEPENDS ON THE MOOD'.                         
015900 05 FILLER PIC 9(01) VALUE 3.                                             
016000***********************************************************               
016100* TABLE RE-DEFINED FOR INDEXED LOOKUP AND SEARCH                          
016200***********************************************************               
016300 01  WS-PHRASE-TABLE REDEFINES WS-PHRASE-TABLE-DATA.                      
016400     05  WS-PHRASE-ENTRY OCCURS 37 TIMES                                  
016500                          INDEXED BY PHR-IDX.                             
016600         10  WS-PHR-DIM-CODE       PIC X(02).                             
016700         10  WS-PHR-TRAIT-CODE     PIC X(01).                             
016800         10  WS-PHR-TEXT           PIC X(25).                             
016900         10  WS-PHR-WEIGHT         PIC 9(01).                             
