000100***********************************************************               
000200* ABENDREC  -  ABEND / DIAGNOSTIC DUMP RECORD                             
000300*                                                                         
000400* COMMON TO THE SCORING SUITE.  WRITTEN TO SYSOUT BY THE                  
000500* 1000-ABEND-RTN PARAGRAPH IN EACH PROGRAM BEFORE A REAL                  
000600* ABEND IS FORCED, SO THE OPERATOR CAN SEE WHAT PARAGRAPH                 
000700* AND WHAT OUT-OF-BALANCE VALUES CAUSED THE CALL.                         
000800***********************************************************               
000900 01  ABEND-REC.                                                           
001000     05  PARA-NAME             PIC X(30).                                 
001100     05  ABEND-REASON          PIC X(60).                                 
001200     05  ACTUAL-VAL            PIC S9(09) COMP-3.                         
001300     05  EXPECTED-VAL          PIC S9(09) COMP-3.                         
001400     05  FILLER                PIC X(30).                                 
001500                                                                          
001600***********************************************************               
001700* FORCED-ABEND CONSTANTS - SEE 1000-ABEND-RTN                             
001800***********************************************************               
001900 01  ZERO-VAL                  PIC S9(1) COMP VALUE ZERO.                 
002000 01  ONE-VAL                   PIC S9(1) COMP VALUE 1.                    
