000100***********************************************************               
000200* MBTIDICT   -  WEIGHTED KEYWORD SCORING TABLE                            
000300*                                                                         
000400* ONE FILLER GROUP PER KEYWORD, CARRIED AS A FLAT LITERAL                 
000500* AND RE-MAPPED BELOW INTO WS-KEYWORD-ENTRY (338 OCCURS).                 
000600* DIMENSION CODES -  EI  SN  TF  JP                                       
000700* TRAIT  CODES    -  E/I  S/N  T/F  J/P                                   
000800* WEIGHTS RUN 2 THRU 5, PER TERM, POINTS ADDED ON A HIT.                  
000900***********************************************************               
001000 01  WS-KEYWORD-TABLE-DATA.                                               
001100*    EI DIMENSION KEYWORDS FOLLOW                                         
001200     05  FILLER           PIC X(02) VALUE 'EI'.                           
001300     05  FILLER           PIC X(01) VALUE 'E'.                            
001400     05  FILLER           PIC X(30) VALUE 'TOGETHER'.                     
001500     05  FILLER           PIC 9(01) VALUE 2.                              
001600     05  FILLER           PIC X(01) VALUE SPACE.                          
001700     05  FILLER           PIC X(02) VALUE 'EI'.                           
001800     05  FILLER           PIC X(01) VALUE 'E'.                            
001900     05  FILLER           PIC X(30) VALUE 'PEOPLE'.                       
002000     05  FILLER           PIC 9(01) VALUE 3.                              
002100     05  FILLER           PIC X(01) VALUE SPACE.                          
002200     05  FILLER           PIC X(02) VALUE 'EI'.                           
002300     05  FILLER           PIC X(01) VALUE 'E'.                            
002400     05  FILLER           PIC X(30) VALUE 'GROUP'.                        
002500     05  FILLER           PIC 9(01) VALUE 4.                              
002600     05  FILLER           PIC X(01) VALUE SPACE.                          
002700     05  FILLER           PIC X(02) VALUE 'EI'.                           
002800     05  FILLER           PIC X(01) VALUE 'E'.                            
002900     05  FILLER           PIC X(30) VALUE 'FRIENDS'.                      
003000     05  FILLER           PIC 9(01) VALUE 5.                              
003100     05  FILLER           PIC X(01) VALUE SPACE.                          
003200     05  FILLER           PIC X(02) VALUE 'EI'.                           
003300     05  FILLER           PIC X(01) VALUE 'E'.                            
003400     05  FILLER           PIC X(30) VALUE 'PARTY'.                        
003500     05  FILLER           PIC 9(01) VALUE 2.                              
003600     05  FILLER           PIC X(01) VALUE SPACE.                          
003700     05  FILLER           PIC X(02) VALUE 'EI'.                           
003800     05  FILLER           PIC X(01) VALUE 'E'.                            
003900     05  FILLER           PIC X(30) VALUE 'MEETUP'.                       
004000     05  FILLER           PIC 9(01) VALUE 3.                              
004100     05  FILLER           PIC X(01) VALUE SPACE.                          
004200     05  FILLER           PIC X(02) VALUE 'EI'.                           
004300     05  FILLER           PIC X(01) VALUE 'E'.                            
004400     05  FILLER           PIC X(30) VALUE 'OUTING'.                       
004500     05  FILLER           PIC 9(01) VALUE 4.                              
004600     05  FILLER           PIC X(01) VALUE SPACE.                          
004700     05  FILLER           PIC X(02) VALUE 'EI'.                           
004800     05  FILLER           PIC X(01) VALUE 'E'.                            
004900     05  FILLER           PIC X(30) VALUE 'CROWD'.                        
005000     05  FILLER           PIC 9(01) VALUE 5.                              
005100     05  FILLER           PIC X(01) VALUE SPACE.                          
005200     05  FILLER           PIC X(02) VALUE 'EI'.                           
005300     05  FILLER           PIC X(01) VALUE 'E'.                            
005400     05  FILLER           PIC X(30) VALUE 'CHAT'.                         
005500     05  FILLER           PIC 9(01) VALUE 2.                              
005600     05  FILLER           PIC X(01) VALUE SPACE.                          
005700     05  FILLER           PIC X(02) VALUE 'EI'.                           
005800     05  FILLER           PIC X(01) VALUE 'E'.                            
005900     05  FILLER           PIC X(30) VALUE 'PHONECALL'.                    
006000     05  FILLER           PIC 9(01) VALUE 3.                              
006100     05  FILLER           PIC X(01) VALUE SPACE.                          
006200     05  FILLER           PIC X(02) VALUE 'EI'.                           
006300     05  FILLER           PIC X(01) VALUE 'E'.                            
006400     05  FILLER           PIC X(30) VALUE 'SOCIAL'.                       
006500     05  FILLER           PIC 9(01) VALUE 4.                              
006600     05  FILLER           PIC X(01) VALUE SPACE.                          
006700     05  FILLER           PIC X(02) VALUE 'EI'.                           
006800     05  FILLER           PIC X(01) VALUE 'E'.                            
006900     05  FILLER           PIC X(30) VALUE 'GATHERING'.                    
007000     05  FILLER           PIC 9(01) VALUE 5.                              
007100     05  FILLER           PIC X(01) VALUE SPACE.                          
007200     05  FILLER           PIC X(02) VALUE 'EI'.                           
007300     05  FILLER           PIC X(01) VALUE 'E'.                            
007400     05  FILLER           PIC X(30) VALUE 'TALKING'.                      
007500     05  FILLER           PIC 9(01) VALUE 2.                              
007600     05  FILLER           PIC X(01) VALUE SPACE.                          
007700     05  FILLER           PIC X(02) VALUE 'EI'.                           
007800     05  FILLER           PIC X(01) VALUE 'E'.                            
007900     05  FILLER           PIC X(30) VALUE 'ENERGIZED'.                    
008000     05  FILLER           PIC 9(01) VALUE 3.                              
008100     05  FILLER           PIC X(01) VALUE SPACE.                          
008200     05  FILLER           PIC X(02) VALUE 'EI'.                           
008300     05  FILLER           PIC X(01) VALUE 'E'.                            
008400     05  FILLER           PIC X(30) VALUE 'OUTGOING'.                     
008500     05  FILLER           PIC 9(01) VALUE 4.                              
008600     05  FILLER           PIC X(01) VALUE SPACE.                          
008700     05  FILLER           PIC X(02) VALUE 'EI'.                           
008800     05  FILLER           PIC X(01) VALUE 'E'.                            
008900     05  FILLER           PIC X(30) VALUE 'MINGLE'.                       
009000     05  FILLER           PIC 9(01) VALUE 5.                              
009100     05  FILLER           PIC X(01) VALUE SPACE.                          
009200     05  FILLER           PIC X(02) VALUE 'EI'.                           
009300     05  FILLER           PIC X(01) VALUE 'E'.                            
009400     05  FILLER           PIC X(30) VALUE 'NETWORK'.                      
009500     05  FILLER           PIC 9(01) VALUE 2.                              
009600     05  FILLER           PIC X(01) VALUE SPACE.                          
009700     05  FILLER           PIC X(02) VALUE 'EI'.                           
009800     05  FILLER           PIC X(01) VALUE 'E'.                            
009900     05  FILLER           PIC X(30) VALUE 'TEAMWORK'.                     
010000     05  FILLER           PIC 9(01) VALUE 3.                              
010100     05  FILLER           PIC X(01) VALUE SPACE.                          
010200     05  FILLER           PIC X(02) VALUE 'EI'.                           
010300     05  FILLER           PIC X(01) VALUE 'E'.                            
010400     05  FILLER           PIC X(30) VALUE 'BUDDIES'.                      
010500     05  FILLER           PIC 9(01) VALUE 4.                              
010600     05  FILLER           PIC X(01) VALUE SPACE.                          
010700     05  FILLER           PIC X(02) VALUE 'EI'.                           
010800     05  FILLER           PIC X(01) VALUE 'E'.                            
010900     05  FILLER           PIC X(30) VALUE 'HANGOUT'.                      
011000     05  FILLER           PIC 9(01) VALUE 5.                              
011100     05  FILLER           PIC X(01) VALUE SPACE.                          
011200     05  FILLER           PIC X(02) VALUE 'EI'.                           
011300     05  FILLER           PIC X(01) VALUE 'E'.                            
011400     05  FILLER           PIC X(30) VALUE 'INVITE'.                       
011500     05  FILLER           PIC 9(01) VALUE 2.                              
011600     05  FILLER           PIC X(01) VALUE SPACE.                          
011700     05  FILLER           PIC X(02) VALUE 'EI'.                           
011800     05  FILLER           PIC X(01) VALUE 'E'.                            
011900     05  FILLER           PIC X(30) VALUE 'JOINED'.                       
012000     05  FILLER           PIC 9(01) VALUE 3.                              
012100     05  FILLER           PIC X(01) VALUE SPACE.                          
012200     05  FILLER           PIC X(02) VALUE 'EI'.                           
012300     05  FILLER           PIC X(01) VALUE 'E'.                            
012400     05  FILLER           PIC X(30) VALUE 'VISIT'.                        
012500     05  FILLER           PIC 9(01) VALUE 4.                              
012600     05  FILLER           PIC X(01) VALUE SPACE.                          
012700     05  FILLER           PIC X(02) VALUE 'EI'.                           
012800     05  FILLER           PIC X(01) VALUE 'E'.                            
012900     05  FILLER           PIC X(30) VALUE 'COMPANY'.                      
013000     05  FILLER           PIC 9(01) VALUE 5.                              
013100     05  FILLER           PIC X(01) VALUE SPACE.                          
013200     05  FILLER           PIC X(02) VALUE 'EI'.                           
013300     05  FILLER           PIC X(01) VALUE 'E'.                            
013400     05  FILLER           PIC X(30) VALUE 'CONVERSATION'.                 
013500     05  FILLER           PIC 9(01) VALUE 2.                              
013600     05  FILLER           PIC X(01) VALUE SPACE.                          
013700     05  FILLER           PIC X(02) VALUE 'EI'.                           
013800     05  FILLER           PIC X(01) VALUE 'E'.                            
013900     05  FILLER           PIC X(30) VALUE 'CELEBRATION'.                  
014000     05  FILLER           PIC 9(01) VALUE 3.                              
014100     05  FILLER           PIC X(01) VALUE SPACE.                          
014200     05  FILLER           PIC X(02) VALUE 'EI'.                           
014300     05  FILLER           PIC X(01) VALUE 'E'.                            
014400     05  FILLER           PIC X(30) VALUE 'EVERYONE'.                     
014500     05  FILLER           PIC 9(01) VALUE 4.                              
014600     05  FILLER           PIC X(01) VALUE SPACE.                          
014700     05  FILLER           PIC X(02) VALUE 'EI'.                           
014800     05  FILLER           PIC X(01) VALUE 'E'.                            
014900     05  FILLER           PIC X(30) VALUE 'BANQUET'.                      
015000     05  FILLER           PIC 9(01) VALUE 5.                              
015100     05  FILLER           PIC X(01) VALUE SPACE.                          
015200     05  FILLER           PIC X(02) VALUE 'EI'.                           
015300     05  FILLER           PIC X(01) VALUE 'E'.                            
015400     05  FILLER           PIC X(30) VALUE 'CROWDED'.                      
015500     05  FILLER           PIC 9(01) VALUE 2.                              
015600     05  FILLER           PIC X(01) VALUE SPACE.                          
015700     05  FILLER           PIC X(02) VALUE 'EI'.                           
015800     05  FILLER           PIC X(01) VALUE 'E'.                            
015900     05  FILLER           PIC X(30) VALUE 'ROADTRIP'.                     
016000     05  FILLER           PIC 9(01) VALUE 3.                              
016100     05  FILLER           PIC X(01) VALUE SPACE.                          
016200     05  FILLER           PIC X(02) VALUE 'EI'.                           
016300     05  FILLER           PIC X(01) VALUE 'I'.                            
016400     05  FILLER           PIC X(30) VALUE 'ALONE'.                        
016500     05  FILLER           PIC 9(01) VALUE 2.                              
016600     05  FILLER           PIC X(01) VALUE SPACE.                          
016700     05  FILLER           PIC X(02) VALUE 'EI'.                           
016800     05  FILLER           PIC X(01) VALUE 'I'.                            
016900     05  FILLER           PIC X(30) VALUE 'QUIET'.                        
017000     05  FILLER           PIC 9(01) VALUE 3.                              
017100     05  FILLER           PIC X(01) VALUE SPACE.                          
017200     05  FILLER           PIC X(02) VALUE 'EI'.                           
017300     05  FILLER           PIC X(01) VALUE 'I'.                            
017400     05  FILLER           PIC X(30) VALUE 'MYHOME'.                       
017500     05  FILLER           PIC 9(01) VALUE 4.                              
017600     05  FILLER           PIC X(01) VALUE SPACE.                          
017700     05  FILLER           PIC X(02) VALUE 'EI'.                           
017800     05  FILLER           PIC X(01) VALUE 'I'.                            
017900     05  FILLER           PIC X(30) VALUE 'SOLITUDE'.                     
018000     05  FILLER           PIC 9(01) VALUE 5.                              
018100     05  FILLER           PIC X(01) VALUE SPACE.                          
018200     05  FILLER           PIC X(02) VALUE 'EI'.                           
018300     05  FILLER           PIC X(01) VALUE 'I'.                            
018400     05  FILLER           PIC X(30) VALUE 'RESTING'.                      
018500     05  FILLER           PIC 9(01) VALUE 2.                              
018600     05  FILLER           PIC X(01) VALUE SPACE.                          
018700     05  FILLER           PIC X(02) VALUE 'EI'.                           
018800     05  FILLER           PIC X(01) VALUE 'I'.                            
018900     05  FILLER           PIC X(30) VALUE 'NAPPING'.                      
019000     05  FILLER           PIC 9(01) VALUE 3.                              
019100     05  FILLER           PIC X(01) VALUE SPACE.                          
019200     05  FILLER           PIC X(02) VALUE 'EI'.                           
019300     05  FILLER           PIC X(01) VALUE 'I'.                            
019400     05  FILLER           PIC X(30) VALUE 'PRIVATE'.                      
019500     05  FILLER           PIC 9(01) VALUE 4.                              
019600     05  FILLER           PIC X(01) VALUE SPACE.                          
019700     05  FILLER           PIC X(02) VALUE 'EI'.                           
019800     05  FILLER           PIC X(01) VALUE 'I'.                            
019900     05  FILLER           PIC X(30) VALUE 'INTROVERT'.                    
020000     05  FILLER           PIC 9(01) VALUE 5.                              
020100     05  FILLER           PIC X(01) VALUE SPACE.                          
020200     05  FILLER           PIC X(02) VALUE 'EI'.                           
020300     05  FILLER           PIC X(01) VALUE 'I'.                            
020400     05  FILLER           PIC X(30) VALUE 'BOOKWORM'.                     
020500     05  FILLER           PIC 9(01) VALUE 2.                              
020600     05  FILLER           PIC X(01) VALUE SPACE.                          
020700     05  FILLER           PIC X(02) VALUE 'EI'.                           
020800     05  FILLER           PIC X(01) VALUE 'I'.                            
020900     05  FILLER           PIC X(30) VALUE 'READING'.                      
021000     05  FILLER           PIC 9(01) VALUE 3.                              
021100     05  FILLER           PIC X(01) VALUE SPACE.                          
021200     05  FILLER           PIC X(02) VALUE 'EI'.                           
021300     05  FILLER           PIC X(01) VALUE 'I'.                            
021400     05  FILLER           PIC X(30) VALUE 'CALMLY'.                       
021500     05  FILLER           PIC 9(01) VALUE 4.                              
021600     05  FILLER           PIC X(01) VALUE SPACE.                          
021700     05  FILLER           PIC X(02) VALUE 'EI'.                           
021800     05  FILLER           PIC X(01) VALUE 'I'.                            
021900     05  FILLER           PIC X(30) VALUE 'WITHDRAW'.                     
022000     05  FILLER           PIC 9(01) VALUE 5.                              
022100     05  FILLER           PIC X(01) VALUE SPACE.                          
022200     05  FILLER           PIC X(02) VALUE 'EI'.                           
022300     05  FILLER           PIC X(01) VALUE 'I'.                            
022400     05  FILLER           PIC X(30) VALUE 'RECHARGE'.                     
022500     05  FILLER           PIC 9(01) VALUE 2.                              
022600     05  FILLER           PIC X(01) VALUE SPACE.                          
022700     05  FILLER           PIC X(02) VALUE 'EI'.                           
022800     05  FILLER           PIC X(01) VALUE 'I'.                            
022900     05  FILLER           PIC X(30) VALUE 'PEACEFUL'.                     
023000     05  FILLER           PIC 9(01) VALUE 3.                              
023100     05  FILLER           PIC X(01) VALUE SPACE.                          
023200     05  FILLER           PIC X(02) VALUE 'EI'.                           
023300     05  FILLER           PIC X(01) VALUE 'I'.                            
023400     05  FILLER           PIC X(30) VALUE 'STILLNESS'.                    
023500     05  FILLER           PIC 9(01) VALUE 4.                              
023600     05  FILLER           PIC X(01) VALUE SPACE.                          
023700     05  FILLER           PIC X(02) VALUE 'EI'.                           
023800     05  FILLER           PIC X(01) VALUE 'I'.                            
023900     05  FILLER           PIC X(30) VALUE 'INWARD'.                       
024000     05  FILLER           PIC 9(01) VALUE 5.                              
024100     05  FILLER           PIC X(01) VALUE SPACE.                          
024200     05  FILLER           PIC X(02) VALUE 'EI'.                           
024300     05  FILLER           PIC X(01) VALUE 'I'.                            
024400     05  FILLER           PIC X(30) VALUE 'RESERVED'.                     
024500     05  FILLER           PIC 9(01) VALUE 2.                              
024600     05  FILLER           PIC X(01) VALUE SPACE.                          
024700     05  FILLER           PIC X(02) VALUE 'EI'.                           
024800     05  FILLER           PIC X(01) VALUE 'I'.                            
024900     05  FILLER           PIC X(30) VALUE 'SOLO'.                         
025000     05  FILLER           PIC 9(01) VALUE 3.                              
025100     05  FILLER           PIC X(01) VALUE SPACE.                          
025200     05  FILLER           PIC X(02) VALUE 'EI'.                           
025300     05  FILLER           PIC X(01) VALUE 'I'.                            
025400     05  FILLER           PIC X(30) VALUE 'RETREAT'.                      
025500     05  FILLER           PIC 9(01) VALUE 4.                              
025600     05  FILLER           PIC X(01) VALUE SPACE.                          
025700     05  FILLER           PIC X(02) VALUE 'EI'.                           
025800     05  FILLER           PIC X(01) VALUE 'I'.                            
025900     05  FILLER           PIC X(30) VALUE 'SHYNESS'.                      
026000     05  FILLER           PIC 9(01) VALUE 5.                              
026100     05  FILLER           PIC X(01) VALUE SPACE.                          
026200     05  FILLER           PIC X(02) VALUE 'EI'.                           
026300     05  FILLER           PIC X(01) VALUE 'I'.                            
026400     05  FILLER           PIC X(30) VALUE 'HERMIT'.                       
026500     05  FILLER           PIC 9(01) VALUE 2.                              
026600     05  FILLER           PIC X(01) VALUE SPACE.                          
026700     05  FILLER           PIC X(02) VALUE 'EI'.                           
026800     05  FILLER           PIC X(01) VALUE 'I'.                            
026900     05  FILLER           PIC X(30) VALUE 'UNWIND'.                       
027000     05  FILLER           PIC 9(01) VALUE 3.                              
027100     05  FILLER           PIC X(01) VALUE SPACE.                          
027200     05  FILLER           PIC X(02) VALUE 'EI'.                           
027300     05  FILLER           PIC X(01) VALUE 'I'.                            
027400     05  FILLER           PIC X(30) VALUE 'SECLUDED'.                     
027500     05  FILLER           PIC 9(01) VALUE 4.                              
027600     05  FILLER           PIC X(01) VALUE SPACE.                          
027700     05  FILLER           PIC X(02) VALUE 'EI'.                           
027800     05  FILLER           PIC X(01) VALUE 'I'.                            
027900     05  FILLER           PIC X(30) VALUE 'MUSING'.                       
028000     05  FILLER           PIC 9(01) VALUE 5.                              
028100     05  FILLER           PIC X(01) VALUE SPACE.                          
028200     05  FILLER           PIC X(02) VALUE 'EI'.                           
028300     05  FILLER           PIC X(01) VALUE 'I'.                            
028400     05  FILLER           PIC X(30) VALUE 'REFLECTING'.                   
028500     05  FILLER           PIC 9(01) VALUE 2.                              
028600     05  FILLER           PIC X(01) VALUE SPACE.                          
028700     05  FILLER           PIC X(02) VALUE 'EI'.                           
028800     05  FILLER           PIC X(01) VALUE 'I'.                            
028900     05  FILLER           PIC X(30) VALUE 'INNERSELF'.                    
029000     05  FILLER           PIC 9(01) VALUE 3.                              
029100     05  FILLER           PIC X(01) VALUE SPACE.                          
029200     05  FILLER           PIC X(02) VALUE 'EI'.                           
029300     05  FILLER           PIC X(01) VALUE 'I'.                            
029400     05  FILLER           PIC X(30) VALUE 'DAYDREAM'.                     
029500     05  FILLER           PIC 9(01) VALUE 4.                              
029600     05  FILLER           PIC X(01) VALUE SPACE.                          
029700     05  FILLER           PIC X(02) VALUE 'EI'.                           
029800     05  FILLER           PIC X(01) VALUE 'I'.                            
029900     05  FILLER           PIC X(30) VALUE 'NOVELREAD'.                    
030000     05  FILLER           PIC 9(01) VALUE 5.                              
030100     05  FILLER           PIC X(01) VALUE SPACE.                          
030200     05  FILLER           PIC X(02) VALUE 'EI'.                           
030300     05  FILLER           PIC X(01) VALUE 'I'.                            
030400     05  FILLER           PIC X(30) VALUE 'HIBERNATE'.                    
030500     05  FILLER           PIC 9(01) VALUE 2.                              
030600     05  FILLER           PIC X(01) VALUE SPACE.                          
030700     05  FILLER           PIC X(02) VALUE 'EI'.                           
030800     05  FILLER           PIC X(01) VALUE 'I'.                            
030900     05  FILLER           PIC X(30) VALUE 'LONER'.                        
031000     05  FILLER           PIC 9(01) VALUE 3.                              
031100     05  FILLER           PIC X(01) VALUE SPACE.                          
031200*    SN DIMENSION KEYWORDS FOLLOW                                         
031300     05  FILLER           PIC X(02) VALUE 'SN'.                           
031400     05  FILLER           PIC X(01) VALUE 'S'.                            
031500     05  FILLER           PIC X(30) VALUE 'THEFACT'.                      
031600     05  FILLER           PIC 9(01) VALUE 2.                              
031700     05  FILLER           PIC X(01) VALUE SPACE.                          
031800     05  FILLER           PIC X(02) VALUE 'SN'.                           
031900     05  FILLER           PIC X(01) VALUE 'S'.                            
032000     05  FILLER           PIC X(30) VALUE 'REALITY'.                      
032100     05  FILLER           PIC 9(01) VALUE 3.                              
032200     05  FILLER           PIC X(01) VALUE SPACE.                          
032300     05  FILLER           PIC X(02) VALUE 'SN'.                           
032400     05  FILLER           PIC X(01) VALUE 'S'.                            
032500     05  FILLER           PIC X(30) VALUE 'EXPERIENCE'.                   
032600     05  FILLER           PIC 9(01) VALUE 4.                              
032700     05  FILLER           PIC X(01) VALUE SPACE.                          
032800     05  FILLER           PIC X(02) VALUE 'SN'.                           
032900     05  FILLER           PIC X(01) VALUE 'S'.                            
033000     05  FILLER           PIC X(30) VALUE 'DIRECTLY'.                     
033100     05  FILLER           PIC 9(01) VALUE 5.                              
033200     05  FILLER           PIC X(01) VALUE SPACE.                          
033300     05  FILLER           PIC X(02) VALUE 'SN'.                           
033400     05  FILLER           PIC X(01) VALUE 'S'.                            
033500     05  FILLER           PIC X(30) VALUE 'CONCRETE'.                     
033600     05  FILLER           PIC 9(01) VALUE 2.                              
033700     05  FILLER           PIC X(01) VALUE SPACE.                          
033800     05  FILLER           PIC X(02) VALUE 'SN'.                           
033900     05  FILLER           PIC X(01) VALUE 'S'.                            
034000     05  FILLER           PIC X(30) VALUE 'ACTUAL'.                       
034100     05  FILLER           PIC 9(01) VALUE 3.                              
034200     05  FILLER           PIC X(01) VALUE SPACE.                          
034300     05  FILLER           PIC X(02) VALUE 'SN'.                           
034400     05  FILLER           PIC X(01) VALUE 'S'.                            
034500     05  FILLER           PIC X(30) VALUE 'TANGIBLE'.                     
034600     05  FILLER           PIC 9(01) VALUE 4.                              
034700     05  FILLER           PIC X(01) VALUE SPACE.                          
034800     05  FILLER           PIC X(02) VALUE 'SN'.                           
034900     05  FILLER           PIC X(01) VALUE 'S'.                            
035000     05  FILLER           PIC X(30) VALUE 'OBSERVED'.                     
035100     05  FILLER           PIC 9(01) VALUE 5.                              
035200     05  FILLER           PIC X(01) VALUE SPACE.                          
035300     05  FILLER           PIC X(02) VALUE 'SN'.                           
035400     05  FILLER           PIC X(01) VALUE 'S'.                            
035500     05  FILLER           PIC X(30) VALUE 'PRACTICAL'.                    
035600     05  FILLER           PIC 9(01) VALUE 2.                              
035700     05  FILLER           PIC X(01) VALUE SPACE.                          
035800     05  FILLER           PIC X(02) VALUE 'SN'.                           
035900     05  FILLER           PIC X(01) VALUE 'S'.                            
036000     05  FILLER           PIC X(30) VALUE 'HANDSON'.                      
036100     05  FILLER           PIC 9(01) VALUE 3.                              
036200     05  FILLER           PIC X(01) VALUE SPACE.                          
036300     05  FILLER           PIC X(02) VALUE 'SN'.                           
036400     05  FILLER           PIC X(01) VALUE 'S'.                            
036500     05  FILLER           PIC X(30) VALUE 'PRESENTLY'.                    
036600     05  FILLER           PIC 9(01) VALUE 4.                              
036700     05  FILLER           PIC X(01) VALUE SPACE.                          
036800     05  FILLER           PIC X(02) VALUE 'SN'.                           
036900     05  FILLER           PIC X(01) VALUE 'S'.                            
037000     05  FILLER           PIC X(30) VALUE 'CURRENTLY'.                    
037100     05  FILLER           PIC 9(01) VALUE 5.                              
037200     05  FILLER           PIC X(01) VALUE SPACE.                          
037300     05  FILLER           PIC X(02) VALUE 'SN'.                           
037400     05  FILLER           PIC X(01) VALUE 'S'.                            
037500     05  FILLER           PIC X(30) VALUE 'THEDETAIL'.                    
037600     05  FILLER           PIC 9(01) VALUE 2.                              
037700     05  FILLER           PIC X(01) VALUE SPACE.                          
037800     05  FILLER           PIC X(02) VALUE 'SN'.                           
037900     05  FILLER           PIC X(01) VALUE 'S'.                            
038000     05  FILLER           PIC X(30) VALUE 'SPECIFIC'.                     
038100     05  FILLER           PIC 9(01) VALUE 3.                              
038200     05  FILLER           PIC X(01) VALUE SPACE.                          
038300     05  FILLER           PIC X(02) VALUE 'SN'.                           
038400     05  FILLER           PIC X(01) VALUE 'S'.                            
038500     05  FILLER           PIC X(30) VALUE 'PROVEN'.                       
038600     05  FILLER           PIC 9(01) VALUE 4.                              
038700     05  FILLER           PIC X(01) VALUE SPACE.                          
038800     05  FILLER           PIC X(02) VALUE 'SN'.                           
038900     05  FILLER           PIC X(01) VALUE 'S'.                            
039000     05  FILLER           PIC X(30) VALUE 'TESTED'.                       
039100     05  FILLER           PIC 9(01) VALUE 5.                              
039200     05  FILLER           PIC X(01) VALUE SPACE.                          
039300     05  FILLER           PIC X(02) VALUE 'SN'.                           
039400     05  FILLER           PIC X(01) VALUE 'S'.                            
039500     05  FILLER           PIC X(30) VALUE 'MEASURED'.                     
039600     05  FILLER           PIC 9(01) VALUE 2.                              
039700     05  FILLER           PIC X(01) VALUE SPACE.                          
039800     05  FILLER           PIC X(02) VALUE 'SN'.                           
039900     05  FILLER           PIC X(01) VALUE 'S'.                            
040000     05  FILLER           PIC X(30) VALUE 'VERIFIED'.                     
040100     05  FILLER           PIC 9(01) VALUE 3.                              
040200     05  FILLER           PIC X(01) VALUE SPACE.                          
040300     05  FILLER           PIC X(02) VALUE 'SN'.                           
040400     05  FILLER           PIC X(01) VALUE 'S'.                            
040500     05  FILLER           PIC X(30) VALUE 'THEDATA'.                      
040600     05  FILLER           PIC 9(01) VALUE 4.                              
040700     05  FILLER           PIC X(01) VALUE SPACE.                          
040800     05  FILLER           PIC X(02) VALUE 'SN'.                           
040900     05  FILLER           PIC X(01) VALUE 'S'.                            
041000     05  FILLER           PIC X(30) VALUE 'STATISTIC'.                    
041100     05  FILLER           PIC 9(01) VALUE 5.                              
041200     05  FILLER           PIC X(01) VALUE SPACE.                          
041300     05  FILLER           PIC X(02) VALUE 'SN'.                           
041400     05  FILLER           PIC X(01) VALUE 'S'.                            
041500     05  FILLER           PIC X(30) VALUE 'ONRECORD'.                     
041600     05  FILLER           PIC 9(01) VALUE 2.                              
041700     05  FILLER           PIC X(01) VALUE SPACE.                          
041800     05  FILLER           PIC X(02) VALUE 'SN'.                           
041900     05  FILLER           PIC X(01) VALUE 'S'.                            
042000     05  FILLER           PIC X(30) VALUE 'EXACTLY'.                      
042100     05  FILLER           PIC 9(01) VALUE 3.                              
042200     05  FILLER           PIC X(01) VALUE SPACE.                          
042300     05  FILLER           PIC X(02) VALUE 'SN'.                           
042400     05  FILLER           PIC X(01) VALUE 'S'.                            
042500     05  FILLER           PIC X(30) VALUE 'PRECISE'.                      
042600     05  FILLER           PIC 9(01) VALUE 4.                              
042700     05  FILLER           PIC X(01) VALUE SPACE.                          
042800     05  FILLER           PIC X(02) VALUE 'SN'.                           
042900     05  FILLER           PIC X(01) VALUE 'S'.                            
043000     05  FILLER           PIC X(30) VALUE 'MADECLEAR'.                    
043100     05  FILLER           PIC 9(01) VALUE 5.                              
043200     05  FILLER           PIC X(01) VALUE SPACE.                          
043300     05  FILLER           PIC X(02) VALUE 'SN'.                           
043400     05  FILLER           PIC X(01) VALUE 'S'.                            
043500     05  FILLER           PIC X(30) VALUE 'REALISTIC'.                    
043600     05  FILLER           PIC 9(01) VALUE 2.                              
043700     05  FILLER           PIC X(01) VALUE SPACE.                          
043800     05  FILLER           PIC X(02) VALUE 'SN'.                           
043900     05  FILLER           PIC X(01) VALUE 'S'.                            
044000     05  FILLER           PIC X(30) VALUE 'INFIELD'.                      
044100     05  FILLER           PIC 9(01) VALUE 3.                              
044200     05  FILLER           PIC X(01) VALUE SPACE.                          
044300     05  FILLER           PIC X(02) VALUE 'SN'.                           
044400     05  FILLER           PIC X(01) VALUE 'S'.                            
044500     05  FILLER           PIC X(30) VALUE 'ONSITE'.                       
044600     05  FILLER           PIC 9(01) VALUE 4.                              
044700     05  FILLER           PIC X(01) VALUE SPACE.                          
044800     05  FILLER           PIC X(02) VALUE 'SN'.                           
044900     05  FILLER           PIC X(01) VALUE 'S'.                            
045000     05  FILLER           PIC X(30) VALUE 'WITNESSED'.                    
045100     05  FILLER           PIC 9(01) VALUE 5.                              
045200     05  FILLER           PIC X(01) VALUE SPACE.                          
045300     05  FILLER           PIC X(02) VALUE 'SN'.                           
045400     05  FILLER           PIC X(01) VALUE 'S'.                            
045500     05  FILLER           PIC X(30) VALUE 'DEMONSTRATED'.                 
045600     05  FILLER           PIC 9(01) VALUE 2.                              
045700     05  FILLER           PIC X(01) VALUE SPACE.                          
045800     05  FILLER           PIC X(02) VALUE 'SN'.                           
045900     05  FILLER           PIC X(01) VALUE 'S'.                            
046000     05  FILLER           PIC X(30) VALUE 'EVIDENCE'.                     
046100     05  FILLER           PIC 9(01) VALUE 3.                              
046200     05  FILLER           PIC X(01) VALUE SPACE.                          
046300     05  FILLER           PIC X(02) VALUE 'SN'.                           
046400     05  FILLER           PIC X(01) VALUE 'S'.                            
046500     05  FILLER           PIC X(30) VALUE 'CONCRETELY'.                   
046600     05  FILLER           PIC 9(01) VALUE 4.                              
046700     05  FILLER           PIC X(01) VALUE SPACE.                          
046800     05  FILLER           PIC X(02) VALUE 'SN'.                           
046900     05  FILLER           PIC X(01) VALUE 'S'.                            
047000     05  FILLER           PIC X(30) VALUE 'LITERALLY'.                    
047100     05  FILLER           PIC 9(01) VALUE 5.                              
047200     05  FILLER           PIC X(01) VALUE SPACE.                          
047300     05  FILLER           PIC X(02) VALUE 'SN'.                           
047400     05  FILLER           PIC X(01) VALUE 'S'.                            
047500     05  FILLER           PIC X(30) VALUE 'ACCURATE'.                     
047600     05  FILLER           PIC 9(01) VALUE 2.                              
047700     05  FILLER           PIC X(01) VALUE SPACE.                          
047800     05  FILLER           PIC X(02) VALUE 'SN'.                           
047900     05  FILLER           PIC X(01) VALUE 'S'.                            
048000     05  FILLER           PIC X(30) VALUE 'THEPAST'.                      
048100     05  FILLER           PIC 9(01) VALUE 3.                              
048200     05  FILLER           PIC X(01) VALUE SPACE.                          
048300     05  FILLER           PIC X(02) VALUE 'SN'.                           
048400     05  FILLER           PIC X(01) VALUE 'S'.                            
048500     05  FILLER           PIC X(30) VALUE 'HISTORY'.                      
048600     05  FILLER           PIC 9(01) VALUE 4.                              
048700     05  FILLER           PIC X(01) VALUE SPACE.                          
048800     05  FILLER           PIC X(02) VALUE 'SN'.                           
048900     05  FILLER           PIC X(01) VALUE 'S'.                            
049000     05  FILLER           PIC X(30) VALUE 'ROUTINE'.                      
049100     05  FILLER           PIC 9(01) VALUE 5.                              
049200     05  FILLER           PIC X(01) VALUE SPACE.                          
049300     05  FILLER           PIC X(02) VALUE 'SN'.                           
049400     05  FILLER           PIC X(01) VALUE 'N'.                            
049500     05  FILLER           PIC X(30) VALUE 'MEANING'.                      
049600     05  FILLER           PIC 9(01) VALUE 2.                              
049700     05  FILLER           PIC X(01) VALUE SPACE.                          
049800     05  FILLER           PIC X(02) VALUE 'SN'.                           
049900     05  FILLER           PIC X(01) VALUE 'N'.                            
050000     05  FILLER           PIC X(30) VALUE 'IMAGINE'.                      
050100     05  FILLER           PIC 9(01) VALUE 3.                              
050200     05  FILLER           PIC X(01) VALUE SPACE.                          
050300     05  FILLER           PIC X(02) VALUE 'SN'.                           
050400     05  FILLER           PIC X(01) VALUE 'N'.                            
050500     05  FILLER           PIC X(30) VALUE 'THEFUTURE'.                    
050600     05  FILLER           PIC 9(01) VALUE 4.                              
050700     05  FILLER           PIC X(01) VALUE SPACE.                          
050800     05  FILLER           PIC X(02) VALUE 'SN'.                           
050900     05  FILLER           PIC X(01) VALUE 'N'.                            
051000     05  FILLER           PIC X(30) VALUE 'POSSIBILITY'.                  
051100     05  FILLER           PIC 9(01) VALUE 5.                              
051200     05  FILLER           PIC X(01) VALUE SPACE.                          
051300     05  FILLER           PIC X(02) VALUE 'SN'.                           
051400     05  FILLER           PIC X(01) VALUE 'N'.                            
051500     05  FILLER           PIC X(30) VALUE 'SUPPOSEIF'.                    
051600     05  FILLER           PIC 9(01) VALUE 2.                              
051700     05  FILLER           PIC X(01) VALUE SPACE.                          
051800     05  FILLER           PIC X(02) VALUE 'SN'.                           
051900     05  FILLER           PIC X(01) VALUE 'N'.                            
052000     05  FILLER           PIC X(30) VALUE 'METAPHOR'.                     
052100     05  FILLER           PIC 9(01) VALUE 3.                              
052200     05  FILLER           PIC X(01) VALUE SPACE.                          
052300     05  FILLER           PIC X(02) VALUE 'SN'.                           
052400     05  FILLER           PIC X(01) VALUE 'N'.                            
052500     05  FILLER           PIC X(30) VALUE 'ABSTRACT'.                     
052600     05  FILLER           PIC 9(01) VALUE 4.                              
052700     05  FILLER           PIC X(01) VALUE SPACE.                          
052800     05  FILLER           PIC X(02) VALUE 'SN'.                           
052900     05  FILLER           PIC X(01) VALUE 'N'.                            
053000     05  FILLER           PIC X(30) VALUE 'THEORY'.                       
053100     05  FILLER           PIC 9(01) VALUE 5.                              
053200     05  FILLER           PIC X(01) VALUE SPACE.                          
053300     05  FILLER           PIC X(02) VALUE 'SN'.                           
053400     05  FILLER           PIC X(01) VALUE 'N'.                            
053500     05  FILLER           PIC X(30) VALUE 'CONCEPT'.                      
053600     05  FILLER           PIC 9(01) VALUE 2.                              
053700     05  FILLER           PIC X(01) VALUE SPACE.                          
053800     05  FILLER           PIC X(02) VALUE 'SN'.                           
053900     05  FILLER           PIC X(01) VALUE 'N'.                            
054000     05  FILLER           PIC X(30) VALUE 'ANIDEA'.                       
054100     05  FILLER           PIC 9(01) VALUE 3.                              
054200     05  FILLER           PIC X(01) VALUE SPACE.                          
054300     05  FILLER           PIC X(02) VALUE 'SN'.                           
054400     05  FILLER           PIC X(01) VALUE 'N'.                            
054500     05  FILLER           PIC X(30) VALUE 'INSPIRATION'.                  
054600     05  FILLER           PIC 9(01) VALUE 4.                              
054700     05  FILLER           PIC X(01) VALUE SPACE.                          
054800     05  FILLER           PIC X(02) VALUE 'SN'.                           
054900     05  FILLER           PIC X(01) VALUE 'N'.                            
055000     05  FILLER           PIC X(30) VALUE 'INTUITION'.                    
055100     05  FILLER           PIC 9(01) VALUE 5.                              
055200     05  FILLER           PIC X(01) VALUE SPACE.                          
055300     05  FILLER           PIC X(02) VALUE 'SN'.                           
055400     05  FILLER           PIC X(01) VALUE 'N'.                            
055500     05  FILLER           PIC X(30) VALUE 'HUNCH'.                        
055600     05  FILLER           PIC 9(01) VALUE 2.                              
055700     05  FILLER           PIC X(01) VALUE SPACE.                          
055800     05  FILLER           PIC X(02) VALUE 'SN'.                           
055900     05  FILLER           PIC X(01) VALUE 'N'.                            
056000     05  FILLER           PIC X(30) VALUE 'SOMEDAY'.                      
056100     05  FILLER           PIC 9(01) VALUE 3.                              
056200     05  FILLER           PIC X(01) VALUE SPACE.                          
056300     05  FILLER           PIC X(02) VALUE 'SN'.                           
056400     05  FILLER           PIC X(01) VALUE 'N'.                            
056500     05  FILLER           PIC X(30) VALUE 'EVENTUALLY'.                   
056600     05  FILLER           PIC 9(01) VALUE 4.                              
056700     05  FILLER           PIC X(01) VALUE SPACE.                          
056800     05  FILLER           PIC X(02) VALUE 'SN'.                           
056900     05  FILLER           PIC X(01) VALUE 'N'.                            
057000     05  FILLER           PIC X(30) VALUE 'SOMEHOW'.                      
057100     05  FILLER           PIC 9(01) VALUE 5.                              
057200     05  FILLER           PIC X(01) VALUE SPACE.                          
057300     05  FILLER           PIC X(02) VALUE 'SN'.                           
057400     05  FILLER           PIC X(01) VALUE 'N'.                            
057500     05  FILLER           PIC X(30) VALUE 'ULTIMATELY'.                   
057600     05  FILLER           PIC 9(01) VALUE 2.                              
057700     05  FILLER           PIC X(01) VALUE SPACE.                          
057800     05  FILLER           PIC X(02) VALUE 'SN'.                           
057900     05  FILLER           PIC X(01) VALUE 'N'.                            
058000     05  FILLER           PIC X(30) VALUE 'ESSENCE'.                      
058100     05  FILLER           PIC 9(01) VALUE 3.                              
058200     05  FILLER           PIC X(01) VALUE SPACE.                          
058300     05  FILLER           PIC X(02) VALUE 'SN'.                           
058400     05  FILLER           PIC X(01) VALUE 'N'.                            
058500     05  FILLER           PIC X(30) VALUE 'THEDEPTH'.                     
058600     05  FILLER           PIC 9(01) VALUE 4.                              
058700     05  FILLER           PIC X(01) VALUE SPACE.                          
058800     05  FILLER           PIC X(02) VALUE 'SN'.                           
058900     05  FILLER           PIC X(01) VALUE 'N'.                            
059000     05  FILLER           PIC X(30) VALUE 'UNDERLYING'.                   
059100     05  FILLER           PIC 9(01) VALUE 5.                              
059200     05  FILLER           PIC X(01) VALUE SPACE.                          
059300     05  FILLER           PIC X(02) VALUE 'SN'.                           
059400     05  FILLER           PIC X(01) VALUE 'N'.                            
059500     05  FILLER           PIC X(30) VALUE 'PHILOSOPHY'.                   
059600     05  FILLER           PIC 9(01) VALUE 2.                              
059700     05  FILLER           PIC X(01) VALUE SPACE.                          
059800     05  FILLER           PIC X(02) VALUE 'SN'.                           
059900     05  FILLER           PIC X(01) VALUE 'N'.                            
060000     05  FILLER           PIC X(30) VALUE 'PROFOUND'.                     
060100     05  FILLER           PIC 9(01) VALUE 3.                              
060200     05  FILLER           PIC X(01) VALUE SPACE.                          
060300     05  FILLER           PIC X(02) VALUE 'SN'.                           
060400     05  FILLER           PIC X(01) VALUE 'N'.                            
060500     05  FILLER           PIC X(30) VALUE 'HIDDEN'.                       
060600     05  FILLER           PIC 9(01) VALUE 4.                              
060700     05  FILLER           PIC X(01) VALUE SPACE.                          
060800     05  FILLER           PIC X(02) VALUE 'SN'.                           
060900     05  FILLER           PIC X(01) VALUE 'N'.                            
061000     05  FILLER           PIC X(30) VALUE 'APATTERN'.                     
061100     05  FILLER           PIC 9(01) VALUE 5.                              
061200     05  FILLER           PIC X(01) VALUE SPACE.                          
061300     05  FILLER           PIC X(02) VALUE 'SN'.                           
061400     05  FILLER           PIC X(01) VALUE 'N'.                            
061500     05  FILLER           PIC X(30) VALUE 'CONNECTION'.                   
061600     05  FILLER           PIC 9(01) VALUE 2.                              
061700     05  FILLER           PIC X(01) VALUE SPACE.                          
061800     05  FILLER           PIC X(02) VALUE 'SN'.                           
061900     05  FILLER           PIC X(01) VALUE 'N'.                            
062000     05  FILLER           PIC X(30) VALUE 'RELATIONSHIP'.                 
062100     05  FILLER           PIC 9(01) VALUE 3.                              
062200     05  FILLER           PIC X(01) VALUE SPACE.                          
062300     05  FILLER           PIC X(02) VALUE 'SN'.                           
062400     05  FILLER           PIC X(01) VALUE 'N'.                            
062500     05  FILLER           PIC X(30) VALUE 'SYMBOLIC'.                     
062600     05  FILLER           PIC 9(01) VALUE 4.                              
062700     05  FILLER           PIC X(01) VALUE SPACE.                          
062800     05  FILLER           PIC X(02) VALUE 'SN'.                           
062900     05  FILLER           PIC X(01) VALUE 'N'.                            
063000     05  FILLER           PIC X(30) VALUE 'METAPHORICALLY'.               
063100     05  FILLER           PIC 9(01) VALUE 5.                              
063200     05  FILLER           PIC X(01) VALUE SPACE.                          
063300     05  FILLER           PIC X(02) VALUE 'SN'.                           
063400     05  FILLER           PIC X(01) VALUE 'N'.                            
063500     05  FILLER           PIC X(30) VALUE 'INNOVATION'.                   
063600     05  FILLER           PIC 9(01) VALUE 2.                              
063700     05  FILLER           PIC X(01) VALUE SPACE.                          
063800     05  FILLER           PIC X(02) VALUE 'SN'.                           
063900     05  FILLER           PIC X(01) VALUE 'N'.                            
064000     05  FILLER           PIC X(30) VALUE 'AVISION'.                      
064100     05  FILLER           PIC 9(01) VALUE 3.                              
064200     05  FILLER           PIC X(01) VALUE SPACE.                          
064300     05  FILLER           PIC X(02) VALUE 'SN'.                           
064400     05  FILLER           PIC X(01) VALUE 'N'.                            
064500     05  FILLER           PIC X(30) VALUE 'ADREAM'.                       
064600     05  FILLER           PIC 9(01) VALUE 4.                              
064700     05  FILLER           PIC X(01) VALUE SPACE.                          
064800     05  FILLER           PIC X(02) VALUE 'SN'.                           
064900     05  FILLER           PIC X(01) VALUE 'N'.                            
065000     05  FILLER           PIC X(30) VALUE 'IDEAL'.                        
065100     05  FILLER           PIC 9(01) VALUE 5.                              
065200     05  FILLER           PIC X(01) VALUE SPACE.                          
065300     05  FILLER           PIC X(02) VALUE 'SN'.                           
065400     05  FILLER           PIC X(01) VALUE 'N'.                            
065500     05  FILLER           PIC X(30) VALUE 'INSIGHT'.                      
065600     05  FILLER           PIC 9(01) VALUE 2.                              
065700     05  FILLER           PIC X(01) VALUE SPACE.                          
065800     05  FILLER           PIC X(02) VALUE 'SN'.                           
065900     05  FILLER           PIC X(01) VALUE 'N'.                            
066000     05  FILLER           PIC X(30) VALUE 'INTERPRET'.                    
066100     05  FILLER           PIC 9(01) VALUE 3.                              
066200     05  FILLER           PIC X(01) VALUE SPACE.                          
066300     05  FILLER           PIC X(02) VALUE 'SN'.                           
066400     05  FILLER           PIC X(01) VALUE 'N'.                            
066500     05  FILLER           PIC X(30) VALUE 'IMPLICIT'.                     
066600     05  FILLER           PIC 9(01) VALUE 4.                              
066700     05  FILLER           PIC X(01) VALUE SPACE.                          
066800     05  FILLER           PIC X(02) VALUE 'SN'.                           
066900     05  FILLER           PIC X(01) VALUE 'N'.                            
067000     05  FILLER           PIC X(30) VALUE 'NOVELTY'.                      
067100     05  FILLER           PIC 9(01) VALUE 5.                              
067200     05  FILLER           PIC X(01) VALUE SPACE.                          
067300     05  FILLER           PIC X(02) VALUE 'SN'.                           
067400     05  FILLER           PIC X(01) VALUE 'N'.                            
067500     05  FILLER           PIC X(30) VALUE 'CREATIVE'.                     
067600     05  FILLER           PIC 9(01) VALUE 2.                              
067700     05  FILLER           PIC X(01) VALUE SPACE.                          
067800     05  FILLER           PIC X(02) VALUE 'SN'.                           
067900     05  FILLER           PIC X(01) VALUE 'N'.                            
068000     05  FILLER           PIC X(30) VALUE 'BREAKTHROUGH'.                 
068100     05  FILLER           PIC 9(01) VALUE 3.                              
068200     05  FILLER           PIC X(01) VALUE SPACE.                          
068300     05  FILLER           PIC X(02) VALUE 'SN'.                           
068400     05  FILLER           PIC X(01) VALUE 'N'.                            
068500     05  FILLER           PIC X(30) VALUE 'POTENTIAL'.                    
068600     05  FILLER           PIC 9(01) VALUE 4.                              
068700     05  FILLER           PIC X(01) VALUE SPACE.                          
068800*    TF DIMENSION KEYWORDS FOLLOW                                         
068900     05  FILLER           PIC X(02) VALUE 'TF'.                           
069000     05  FILLER           PIC X(01) VALUE 'T'.                            
069100     05  FILLER           PIC X(30) VALUE 'AREASON'.                      
069200     05  FILLER           PIC 9(01) VALUE 2.                              
069300     05  FILLER           PIC X(01) VALUE SPACE.                          
069400     05  FILLER           PIC X(02) VALUE 'TF'.                           
069500     05  FILLER           PIC X(01) VALUE 'T'.                            
069600     05  FILLER           PIC X(30) VALUE 'THECAUSE'.                     
069700     05  FILLER           PIC 9(01) VALUE 3.                              
069800     05  FILLER           PIC X(01) VALUE SPACE.                          
069900     05  FILLER           PIC X(02) VALUE 'TF'.                           
070000     05  FILLER           PIC X(01) VALUE 'T'.                            
070100     05  FILLER           PIC X(30) VALUE 'LOGIC'.                        
070200     05  FILLER           PIC 9(01) VALUE 4.                              
070300     05  FILLER           PIC X(01) VALUE SPACE.                          
070400     05  FILLER           PIC X(02) VALUE 'TF'.                           
070500     05  FILLER           PIC X(01) VALUE 'T'.                            
070600     05  FILLER           PIC X(30) VALUE 'ANALYZE'.                      
070700     05  FILLER           PIC 9(01) VALUE 5.                              
070800     05  FILLER           PIC X(01) VALUE SPACE.                          
070900     05  FILLER           PIC X(02) VALUE 'TF'.                           
071000     05  FILLER           PIC X(01) VALUE 'T'.                            
071100     05  FILLER           PIC X(30) VALUE 'BECAUSEOF'.                    
071200     05  FILLER           PIC 9(01) VALUE 2.                              
071300     05  FILLER           PIC X(01) VALUE SPACE.                          
071400     05  FILLER           PIC X(02) VALUE 'TF'.                           
071500     05  FILLER           PIC X(01) VALUE 'T'.                            
071600     05  FILLER           PIC X(30) VALUE 'RESOLVE'.                      
071700     05  FILLER           PIC 9(01) VALUE 3.                              
071800     05  FILLER           PIC X(01) VALUE SPACE.                          
071900     05  FILLER           PIC X(02) VALUE 'TF'.                           
072000     05  FILLER           PIC X(01) VALUE 'T'.                            
072100     05  FILLER           PIC X(30) VALUE 'THERISK'.                      
072200     05  FILLER           PIC 9(01) VALUE 4.                              
072300     05  FILLER           PIC X(01) VALUE SPACE.                          
072400     05  FILLER           PIC X(02) VALUE 'TF'.                           
072500     05  FILLER           PIC X(01) VALUE 'T'.                            
072600     05  FILLER           PIC X(30) VALUE 'RATIONAL'.                     
072700     05  FILLER           PIC 9(01) VALUE 5.                              
072800     05  FILLER           PIC X(01) VALUE SPACE.                          
072900     05  FILLER           PIC X(02) VALUE 'TF'.                           
073000     05  FILLER           PIC X(01) VALUE 'T'.                            
073100     05  FILLER           PIC X(30) VALUE 'EFFICIENT'.                    
073200     05  FILLER           PIC 9(01) VALUE 2.                              
073300     05  FILLER           PIC X(01) VALUE SPACE.                          
073400     05  FILLER           PIC X(02) VALUE 'TF'.                           
073500     05  FILLER           PIC X(01) VALUE 'T'.                            
073600     05  FILLER           PIC X(30) VALUE 'OBJECTIVE'.                    
073700     05  FILLER           PIC 9(01) VALUE 3.                              
073800     05  FILLER           PIC X(01) VALUE SPACE.                          
073900     05  FILLER           PIC X(02) VALUE 'TF'.                           
074000     05  FILLER           PIC X(01) VALUE 'T'.                            
074100     05  FILLER           PIC X(30) VALUE 'JUDGE'.                        
074200     05  FILLER           PIC 9(01) VALUE 4.                              
074300     05  FILLER           PIC X(01) VALUE SPACE.                          
074400     05  FILLER           PIC X(02) VALUE 'TF'.                           
074500     05  FILLER           PIC X(01) VALUE 'T'.                            
074600     05  FILLER           PIC X(30) VALUE 'EVALUATE'.                     
074700     05  FILLER           PIC 9(01) VALUE 5.                              
074800     05  FILLER           PIC X(01) VALUE SPACE.                          
074900     05  FILLER           PIC X(02) VALUE 'TF'.                           
075000     05  FILLER           PIC X(01) VALUE 'T'.                            
075100     05  FILLER           PIC X(30) VALUE 'CRITERION'.                    
075200     05  FILLER           PIC 9(01) VALUE 2.                              
075300     05  FILLER           PIC X(01) VALUE SPACE.                          
075400     05  FILLER           PIC X(02) VALUE 'TF'.                           
075500     05  FILLER           PIC X(01) VALUE 'T'.                            
075600     05  FILLER           PIC X(30) VALUE 'PRECISION'.                    
075700     05  FILLER           PIC 9(01) VALUE 3.                              
075800     05  FILLER           PIC X(01) VALUE SPACE.                          
075900     05  FILLER           PIC X(02) VALUE 'TF'.                           
076000     05  FILLER           PIC X(01) VALUE 'T'.                            
076100     05  FILLER           PIC X(30) VALUE 'THEPROOF'.                     
076200     05  FILLER           PIC 9(01) VALUE 4.                              
076300     05  FILLER           PIC X(01) VALUE SPACE.                          
076400     05  FILLER           PIC X(02) VALUE 'TF'.                           
076500     05  FILLER           PIC X(01) VALUE 'T'.                            
076600     05  FILLER           PIC X(30) VALUE 'THEBASIS'.                     
076700     05  FILLER           PIC 9(01) VALUE 5.                              
076800     05  FILLER           PIC X(01) VALUE SPACE.                          
076900     05  FILLER           PIC X(02) VALUE 'TF'.                           
077000     05  FILLER           PIC X(01) VALUE 'T'.                            
077100     05  FILLER           PIC X(30) VALUE 'JUSTIFIED'.                    
077200     05  FILLER           PIC 9(01) VALUE 2.                              
077300     05  FILLER           PIC X(01) VALUE SPACE.                          
077400     05  FILLER           PIC X(02) VALUE 'TF'.                           
077500     05  FILLER           PIC X(01) VALUE 'T'.                            
077600     05  FILLER           PIC X(30) VALUE 'ARGUMENT'.                     
077700     05  FILLER           PIC 9(01) VALUE 3.                              
077800     05  FILLER           PIC X(01) VALUE SPACE.                          
077900     05  FILLER           PIC X(02) VALUE 'TF'.                           
078000     05  FILLER           PIC X(01) VALUE 'T'.                            
078100     05  FILLER           PIC X(30) VALUE 'CONCLUSION'.                   
078200     05  FILLER           PIC 9(01) VALUE 4.                              
078300     05  FILLER           PIC X(01) VALUE SPACE.                          
078400     05  FILLER           PIC X(02) VALUE 'TF'.                           
078500     05  FILLER           PIC X(01) VALUE 'T'.                            
078600     05  FILLER           PIC X(30) VALUE 'INFERENCE'.                    
078700     05  FILLER           PIC 9(01) VALUE 5.                              
078800     05  FILLER           PIC X(01) VALUE SPACE.                          
078900     05  FILLER           PIC X(02) VALUE 'TF'.                           
079000     05  FILLER           PIC X(01) VALUE 'T'.                            
079100     05  FILLER           PIC X(30) VALUE 'CAUSALITY'.                    
079200     05  FILLER           PIC 9(01) VALUE 2.                              
079300     05  FILLER           PIC X(01) VALUE SPACE.                          
079400     05  FILLER           PIC X(02) VALUE 'TF'.                           
079500     05  FILLER           PIC X(01) VALUE 'T'.                            
079600     05  FILLER           PIC X(30) VALUE 'STRUCTURE'.                    
079700     05  FILLER           PIC 9(01) VALUE 3.                              
079800     05  FILLER           PIC X(01) VALUE SPACE.                          
079900     05  FILLER           PIC X(02) VALUE 'TF'.                           
080000     05  FILLER           PIC X(01) VALUE 'T'.                            
080100     05  FILLER           PIC X(30) VALUE 'FRAMEWORK'.                    
080200     05  FILLER           PIC 9(01) VALUE 4.                              
080300     05  FILLER           PIC X(01) VALUE SPACE.                          
080400     05  FILLER           PIC X(02) VALUE 'TF'.                           
080500     05  FILLER           PIC X(01) VALUE 'T'.                            
080600     05  FILLER           PIC X(30) VALUE 'ASYSTEM'.                      
080700     05  FILLER           PIC 9(01) VALUE 5.                              
080800     05  FILLER           PIC X(01) VALUE SPACE.                          
080900     05  FILLER           PIC X(02) VALUE 'TF'.                           
081000     05  FILLER           PIC X(01) VALUE 'T'.                            
081100     05  FILLER           PIC X(30) VALUE 'METHOD'.                       
081200     05  FILLER           PIC 9(01) VALUE 2.                              
081300     05  FILLER           PIC X(01) VALUE SPACE.                          
081400     05  FILLER           PIC X(02) VALUE 'TF'.                           
081500     05  FILLER           PIC X(01) VALUE 'T'.                            
081600     05  FILLER           PIC X(30) VALUE 'STRATEGY'.                     
081700     05  FILLER           PIC 9(01) VALUE 3.                              
081800     05  FILLER           PIC X(01) VALUE SPACE.                          
081900     05  FILLER           PIC X(02) VALUE 'TF'.                           
082000     05  FILLER           PIC X(01) VALUE 'T'.                            
082100     05  FILLER           PIC X(30) VALUE 'PLANNEDOUT'.                   
082200     05  FILLER           PIC 9(01) VALUE 4.                              
082300     05  FILLER           PIC X(01) VALUE SPACE.                          
082400     05  FILLER           PIC X(02) VALUE 'TF'.                           
082500     05  FILLER           PIC X(01) VALUE 'T'.                            
082600     05  FILLER           PIC X(30) VALUE 'STAYCALM'.                     
082700     05  FILLER           PIC 9(01) VALUE 5.                              
082800     05  FILLER           PIC X(01) VALUE SPACE.                          
082900     05  FILLER           PIC X(02) VALUE 'TF'.                           
083000     05  FILLER           PIC X(01) VALUE 'T'.                            
083100     05  FILLER           PIC X(30) VALUE 'COLDLY'.                       
083200     05  FILLER           PIC 9(01) VALUE 2.                              
083300     05  FILLER           PIC X(01) VALUE SPACE.                          
083400     05  FILLER           PIC X(02) VALUE 'TF'.                           
083500     05  FILLER           PIC X(01) VALUE 'T'.                            
083600     05  FILLER           PIC X(30) VALUE 'REASONED'.                     
083700     05  FILLER           PIC 9(01) VALUE 3.                              
083800     05  FILLER           PIC X(01) VALUE SPACE.                          
083900     05  FILLER           PIC X(02) VALUE 'TF'.                           
084000     05  FILLER           PIC X(01) VALUE 'T'.                            
084100     05  FILLER           PIC X(30) VALUE 'PROFITLOSS'.                   
084200     05  FILLER           PIC 9(01) VALUE 4.                              
084300     05  FILLER           PIC X(01) VALUE SPACE.                          
084400     05  FILLER           PIC X(02) VALUE 'TF'.                           
084500     05  FILLER           PIC X(01) VALUE 'T'.                            
084600     05  FILLER           PIC X(30) VALUE 'CALCULATE'.                    
084700     05  FILLER           PIC 9(01) VALUE 5.                              
084800     05  FILLER           PIC X(01) VALUE SPACE.                          
084900     05  FILLER           PIC X(02) VALUE 'TF'.                           
085000     05  FILLER           PIC X(01) VALUE 'T'.                            
085100     05  FILLER           PIC X(30) VALUE 'EXPLAINHOW'.                   
085200     05  FILLER           PIC 9(01) VALUE 2.                              
085300     05  FILLER           PIC X(01) VALUE SPACE.                          
085400     05  FILLER           PIC X(02) VALUE 'TF'.                           
085500     05  FILLER           PIC X(01) VALUE 'T'.                            
085600     05  FILLER           PIC X(30) VALUE 'PROCEDURE'.                    
085700     05  FILLER           PIC 9(01) VALUE 3.                              
085800     05  FILLER           PIC X(01) VALUE SPACE.                          
085900     05  FILLER           PIC X(02) VALUE 'TF'.                           
086000     05  FILLER           PIC X(01) VALUE 'T'.                            
086100     05  FILLER           PIC X(30) VALUE 'STANDARD'.                     
086200     05  FILLER           PIC 9(01) VALUE 4.                              
086300     05  FILLER           PIC X(01) VALUE SPACE.                          
086400     05  FILLER           PIC X(02) VALUE 'TF'.                           
086500     05  FILLER           PIC X(01) VALUE 'T'.                            
086600     05  FILLER           PIC X(30) VALUE 'PRINCIPLE'.                    
086700     05  FILLER           PIC 9(01) VALUE 5.                              
086800     05  FILLER           PIC X(01) VALUE SPACE.                          
086900     05  FILLER           PIC X(02) VALUE 'TF'.                           
087000     05  FILLER           PIC X(01) VALUE 'T'.                            
087100     05  FILLER           PIC X(30) VALUE 'THELAW'.                       
087200     05  FILLER           PIC 9(01) VALUE 2.                              
087300     05  FILLER           PIC X(01) VALUE SPACE.                          
087400     05  FILLER           PIC X(02) VALUE 'TF'.                           
087500     05  FILLER           PIC X(01) VALUE 'T'.                            
087600     05  FILLER           PIC X(30) VALUE 'HONESTLY'.                     
087700     05  FILLER           PIC 9(01) VALUE 3.                              
087800     05  FILLER           PIC X(01) VALUE SPACE.                          
087900     05  FILLER           PIC X(02) VALUE 'TF'.                           
088000     05  FILLER           PIC X(01) VALUE 'T'.                            
088100     05  FILLER           PIC X(30) VALUE 'CONSISTENT'.                   
088200     05  FILLER           PIC 9(01) VALUE 4.                              
088300     05  FILLER           PIC X(01) VALUE SPACE.                          
088400     05  FILLER           PIC X(02) VALUE 'TF'.                           
088500     05  FILLER           PIC X(01) VALUE 'T'.                            
088600     05  FILLER           PIC X(30) VALUE 'UNFAIR'.                       
088700     05  FILLER           PIC 9(01) VALUE 5.                              
088800     05  FILLER           PIC X(01) VALUE SPACE.                          
088900     05  FILLER           PIC X(02) VALUE 'TF'.                           
089000     05  FILLER           PIC X(01) VALUE 'T'.                            
089100     05  FILLER           PIC X(30) VALUE 'NONSENSE'.                     
089200     05  FILLER           PIC 9(01) VALUE 2.                              
089300     05  FILLER           PIC X(01) VALUE SPACE.                          
089400     05  FILLER           PIC X(02) VALUE 'TF'.                           
089500     05  FILLER           PIC X(01) VALUE 'T'.                            
089600     05  FILLER           PIC X(30) VALUE 'NATURALLY'.                    
089700     05  FILLER           PIC 9(01) VALUE 3.                              
089800     05  FILLER           PIC X(01) VALUE SPACE.                          
089900     05  FILLER           PIC X(02) VALUE 'TF'.                           
090000     05  FILLER           PIC X(01) VALUE 'T'.                            
090100     05  FILLER           PIC X(30) VALUE 'INSTEADOF'.                    
090200     05  FILLER           PIC 9(01) VALUE 4.                              
090300     05  FILLER           PIC X(01) VALUE SPACE.                          
090400     05  FILLER           PIC X(02) VALUE 'TF'.                           
090500     05  FILLER           PIC X(01) VALUE 'T'.                            
090600     05  FILLER           PIC X(30) VALUE 'THETRUTH'.                     
090700     05  FILLER           PIC 9(01) VALUE 5.                              
090800     05  FILLER           PIC X(01) VALUE SPACE.                          
090900     05  FILLER           PIC X(02) VALUE 'TF'.                           
091000     05  FILLER           PIC X(01) VALUE 'T'.                            
091100     05  FILLER           PIC X(30) VALUE 'OBJECTIVELY'.                  
091200     05  FILLER           PIC 9(01) VALUE 2.                              
091300     05  FILLER           PIC X(01) VALUE SPACE.                          
091400     05  FILLER           PIC X(02) VALUE 'TF'.                           
091500     05  FILLER           PIC X(01) VALUE 'T'.                            
091600     05  FILLER           PIC X(30) VALUE 'RATIONALE'.                    
091700     05  FILLER           PIC 9(01) VALUE 3.                              
091800     05  FILLER           PIC X(01) VALUE SPACE.                          
091900     05  FILLER           PIC X(02) VALUE 'TF'.                           
092000     05  FILLER           PIC X(01) VALUE 'T'.                            
092100     05  FILLER           PIC X(30) VALUE 'RATIONALIZE'.                  
092200     05  FILLER           PIC 9(01) VALUE 4.                              
092300     05  FILLER           PIC X(01) VALUE SPACE.                          
092400     05  FILLER           PIC X(02) VALUE 'TF'.                           
092500     05  FILLER           PIC X(01) VALUE 'T'.                            
092600     05  FILLER           PIC X(30) VALUE 'CRITERIA'.                     
092700     05  FILLER           PIC 9(01) VALUE 5.                              
092800     05  FILLER           PIC X(01) VALUE SPACE.                          
092900     05  FILLER           PIC X(02) VALUE 'TF'.                           
093000     05  FILLER           PIC X(01) VALUE 'T'.                            
093100     05  FILLER           PIC X(30) VALUE 'BENEFIT'.                      
093200     05  FILLER           PIC 9(01) VALUE 2.                              
093300     05  FILLER           PIC X(01) VALUE SPACE.                          
093400     05  FILLER           PIC X(02) VALUE 'TF'.                           
093500     05  FILLER           PIC X(01) VALUE 'T'.                            
093600     05  FILLER           PIC X(30) VALUE 'COSTS'.                        
093700     05  FILLER           PIC 9(01) VALUE 3.                              
093800     05  FILLER           PIC X(01) VALUE SPACE.                          
093900     05  FILLER           PIC X(02) VALUE 'TF'.                           
094000     05  FILLER           PIC X(01) VALUE 'T'.                            
094100     05  FILLER           PIC X(30) VALUE 'OPTIMIZE'.                     
094200     05  FILLER           PIC 9(01) VALUE 4.                              
094300     05  FILLER           PIC X(01) VALUE SPACE.                          
094400     05  FILLER           PIC X(02) VALUE 'TF'.                           
094500     05  FILLER           PIC X(01) VALUE 'T'.                            
094600     05  FILLER           PIC X(30) VALUE 'MECHANISM'.                    
094700     05  FILLER           PIC 9(01) VALUE 5.                              
094800     05  FILLER           PIC X(01) VALUE SPACE.                          
094900     05  FILLER           PIC X(02) VALUE 'TF'.                           
095000     05  FILLER           PIC X(01) VALUE 'T'.                            
095100     05  FILLER           PIC X(30) VALUE 'PROCESS'.                      
095200     05  FILLER           PIC 9(01) VALUE 2.                              
095300     05  FILLER           PIC X(01) VALUE SPACE.                          
095400     05  FILLER           PIC X(02) VALUE 'TF'.                           
095500     05  FILLER           PIC X(01) VALUE 'T'.                            
095600     05  FILLER           PIC X(30) VALUE 'ANALYSIS'.                     
095700     05  FILLER           PIC 9(01) VALUE 3.                              
095800     05  FILLER           PIC X(01) VALUE SPACE.                          
095900     05  FILLER           PIC X(02) VALUE 'TF'.                           
096000     05  FILLER           PIC X(01) VALUE 'T'.                            
096100     05  FILLER           PIC X(30) VALUE 'EVALUATION'.                   
096200     05  FILLER           PIC 9(01) VALUE 4.                              
096300     05  FILLER           PIC X(01) VALUE SPACE.                          
096400     05  FILLER           PIC X(02) VALUE 'TF'.                           
096500     05  FILLER           PIC X(01) VALUE 'T'.                            
096600     05  FILLER           PIC X(30) VALUE 'DECISIVE'.                     
096700     05  FILLER           PIC 9(01) VALUE 5.                              
096800     05  FILLER           PIC X(01) VALUE SPACE.                          
096900     05  FILLER           PIC X(02) VALUE 'TF'.                           
097000     05  FILLER           PIC X(01) VALUE 'T'.                            
097100     05  FILLER           PIC X(30) VALUE 'LOGICALLY'.                    
097200     05  FILLER           PIC 9(01) VALUE 2.                              
097300     05  FILLER           PIC X(01) VALUE SPACE.                          
097400     05  FILLER           PIC X(02) VALUE 'TF'.                           
097500     05  FILLER           PIC X(01) VALUE 'T'.                            
097600     05  FILLER           PIC X(30) VALUE 'PRAGMATIC'.                    
097700     05  FILLER           PIC 9(01) VALUE 3.                              
097800     05  FILLER           PIC X(01) VALUE SPACE.                          
097900     05  FILLER           PIC X(02) VALUE 'TF'.                           
098000     05  FILLER           PIC X(01) VALUE 'T'.                            
098100     05  FILLER           PIC X(30) VALUE 'SOLUTION'.                     
098200     05  FILLER           PIC 9(01) VALUE 4.                              
098300     05  FILLER           PIC X(01) VALUE SPACE.                          
098400     05  FILLER           PIC X(02) VALUE 'TF'.                           
098500     05  FILLER           PIC X(01) VALUE 'T'.                            
098600     05  FILLER           PIC X(30) VALUE 'VERIFY'.                       
098700     05  FILLER           PIC 9(01) VALUE 5.                              
098800     05  FILLER           PIC X(01) VALUE SPACE.                          
098900     05  FILLER           PIC X(02) VALUE 'TF'.                           
099000     05  FILLER           PIC X(01) VALUE 'T'.                            
099100     05  FILLER           PIC X(30) VALUE 'COMPARE'.                      
099200     05  FILLER           PIC 9(01) VALUE 2.                              
099300     05  FILLER           PIC X(01) VALUE SPACE.                          
099400     05  FILLER           PIC X(02) VALUE 'TF'.                           
099500     05  FILLER           PIC X(01) VALUE 'F'.                            
099600     05  FILLER           PIC X(30) VALUE 'MYMOOD'.                       
099700     05  FILLER           PIC 9(01) VALUE 2.                              
099800     05  FILLER           PIC X(01) VALUE SPACE.                          
099900     05  FILLER           PIC X(02) VALUE 'TF'.                           
100000     05  FILLER           PIC X(01) VALUE 'F'.                            
100100     05  FILLER           PIC X(30) VALUE 'MYHEART'.                      
100200     05  FILLER           PIC 9(01) VALUE 3.                              
100300     05  FILLER           PIC X(01) VALUE SPACE.                          
100400     05  FILLER           PIC X(02) VALUE 'TF'.                           
100500     05  FILLER           PIC X(01) VALUE 'F'.                            
100600     05  FILLER           PIC X(30) VALUE 'EMPATHY'.                      
100700     05  FILLER           PIC 9(01) VALUE 4.                              
100800     05  FILLER           PIC X(01) VALUE SPACE.                          
100900     05  FILLER           PIC X(02) VALUE 'TF'.                           
101000     05  FILLER           PIC X(01) VALUE 'F'.                            
101100     05  FILLER           PIC X(30) VALUE 'WARMTH'.                       
101200     05  FILLER           PIC 9(01) VALUE 5.                              
101300     05  FILLER           PIC X(01) VALUE SPACE.                          
101400     05  FILLER           PIC X(02) VALUE 'TF'.                           
101500     05  FILLER           PIC X(01) VALUE 'F'.                            
101600     05  FILLER           PIC X(30) VALUE 'EMOTION'.                      
101700     05  FILLER           PIC 9(01) VALUE 2.                              
101800     05  FILLER           PIC X(01) VALUE SPACE.                          
101900     05  FILLER           PIC X(02) VALUE 'TF'.                           
102000     05  FILLER           PIC X(01) VALUE 'F'.                            
102100     05  FILLER           PIC X(30) VALUE 'HEARTACHE'.                    
102200     05  FILLER           PIC 9(01) VALUE 3.                              
102300     05  FILLER           PIC X(01) VALUE SPACE.                          
102400     05  FILLER           PIC X(02) VALUE 'TF'.                           
102500     05  FILLER           PIC X(01) VALUE 'F'.                            
102600     05  FILLER           PIC X(30) VALUE 'HOWITFEELS'.                   
102700     05  FILLER           PIC 9(01) VALUE 4.                              
102800     05  FILLER           PIC X(01) VALUE SPACE.                          
102900     05  FILLER           PIC X(02) VALUE 'TF'.                           
103000     05  FILLER           PIC X(01) VALUE 'F'.                            
103100     05  FILLER           PIC X(30) VALUE 'AFEELING'.                     
103200     05  FILLER           PIC 9(01) VALUE 5.                              
103300     05  FILLER           PIC X(01) VALUE SPACE.                          
103400     05  FILLER           PIC X(02) VALUE 'TF'.                           
103500     05  FILLER           PIC X(01) VALUE 'F'.                            
103600     05  FILLER           PIC X(30) VALUE 'SENSITIVE'.                    
103700     05  FILLER           PIC 9(01) VALUE 2.                              
103800     05  FILLER           PIC X(01) VALUE SPACE.                          
103900     05  FILLER           PIC X(02) VALUE 'TF'.                           
104000     05  FILLER           PIC X(01) VALUE 'F'.                            
104100     05  FILLER           PIC X(30) VALUE 'FEELINGS'.                     
104200     05  FILLER           PIC 9(01) VALUE 3.                              
104300     05  FILLER           PIC X(01) VALUE SPACE.                          
104400     05  FILLER           PIC X(02) VALUE 'TF'.                           
104500     05  FILLER           PIC X(01) VALUE 'F'.                            
104600     05  FILLER           PIC X(30) VALUE 'CONSOLE'.                      
104700     05  FILLER           PIC 9(01) VALUE 4.                              
104800     05  FILLER           PIC X(01) VALUE SPACE.                          
104900     05  FILLER           PIC X(02) VALUE 'TF'.                           
105000     05  FILLER           PIC X(01) VALUE 'F'.                            
105100     05  FILLER           PIC X(30) VALUE 'COMFORTING'.                   
105200     05  FILLER           PIC 9(01) VALUE 5.                              
105300     05  FILLER           PIC X(01) VALUE SPACE.                          
105400     05  FILLER           PIC X(02) VALUE 'TF'.                           
105500     05  FILLER           PIC X(01) VALUE 'F'.                            
105600     05  FILLER           PIC X(30) VALUE 'TENDERLY'.                     
105700     05  FILLER           PIC 9(01) VALUE 2.                              
105800     05  FILLER           PIC X(01) VALUE SPACE.                          
105900     05  FILLER           PIC X(02) VALUE 'TF'.                           
106000     05  FILLER           PIC X(01) VALUE 'F'.                            
106100     05  FILLER           PIC X(30) VALUE 'CONSIDERATE'.                  
106200     05  FILLER           PIC 9(01) VALUE 3.                              
106300     05  FILLER           PIC X(01) VALUE SPACE.                          
106400     05  FILLER           PIC X(02) VALUE 'TF'.                           
106500     05  FILLER           PIC X(01) VALUE 'F'.                            
106600     05  FILLER           PIC X(30) VALUE 'RESPECTFUL'.                   
106700     05  FILLER           PIC 9(01) VALUE 4.                              
106800     05  FILLER           PIC X(01) VALUE SPACE.                          
106900     05  FILLER           PIC X(02) VALUE 'TF'.                           
107000     05  FILLER           PIC X(01) VALUE 'F'.                            
107100     05  FILLER           PIC X(30) VALUE 'UNDERSTAND'.                   
107200     05  FILLER           PIC 9(01) VALUE 5.                              
107300     05  FILLER           PIC X(01) VALUE SPACE.                          
107400     05  FILLER           PIC X(02) VALUE 'TF'.                           
107500     05  FILLER           PIC X(01) VALUE 'F'.                            
107600     05  FILLER           PIC X(30) VALUE 'WORRIED'.                      
107700     05  FILLER           PIC 9(01) VALUE 2.                              
107800     05  FILLER           PIC X(01) VALUE SPACE.                          
107900     05  FILLER           PIC X(02) VALUE 'TF'.                           
108000     05  FILLER           PIC X(01) VALUE 'F'.                            
108100     05  FILLER           PIC X(30) VALUE 'CONCERNED'.                    
108200     05  FILLER           PIC 9(01) VALUE 3.                              
108300     05  FILLER           PIC X(01) VALUE SPACE.                          
108400     05  FILLER           PIC X(02) VALUE 'TF'.                           
108500     05  FILLER           PIC X(01) VALUE 'F'.                            
108600     05  FILLER           PIC X(30) VALUE 'ANXIOUS'.                      
108700     05  FILLER           PIC 9(01) VALUE 4.                              
108800     05  FILLER           PIC X(01) VALUE SPACE.                          
108900     05  FILLER           PIC X(02) VALUE 'TF'.                           
109000     05  FILLER           PIC X(01) VALUE 'F'.                            
109100     05  FILLER           PIC X(30) VALUE 'SADDENED'.                     
109200     05  FILLER           PIC 9(01) VALUE 5.                              
109300     05  FILLER           PIC X(01) VALUE SPACE.                          
109400     05  FILLER           PIC X(02) VALUE 'TF'.                           
109500     05  FILLER           PIC X(01) VALUE 'F'.                            
109600     05  FILLER           PIC X(30) VALUE 'JOYFUL'.                       
109700     05  FILLER           PIC 9(01) VALUE 2.                              
109800     05  FILLER           PIC X(01) VALUE SPACE.                          
109900     05  FILLER           PIC X(02) VALUE 'TF'.                           
110000     05  FILLER           PIC X(01) VALUE 'F'.                            
110100     05  FILLER           PIC X(30) VALUE 'HAPPINESS'.                    
110200     05  FILLER           PIC 9(01) VALUE 3.                              
110300     05  FILLER           PIC X(01) VALUE SPACE.                          
110400     05  FILLER           PIC X(02) VALUE 'TF'.                           
110500     05  FILLER           PIC X(01) VALUE 'F'.                            
110600     05  FILLER           PIC X(30) VALUE 'AFFECTION'.                    
110700     05  FILLER           PIC 9(01) VALUE 4.                              
110800     05  FILLER           PIC X(01) VALUE SPACE.                          
110900     05  FILLER           PIC X(02) VALUE 'TF'.                           
111000     05  FILLER           PIC X(01) VALUE 'F'.                            
111100     05  FILLER           PIC X(30) VALUE 'FONDNESS'.                     
111200     05  FILLER           PIC 9(01) VALUE 5.                              
111300     05  FILLER           PIC X(01) VALUE SPACE.                          
111400     05  FILLER           PIC X(02) VALUE 'TF'.                           
111500     05  FILLER           PIC X(01) VALUE 'F'.                            
111600     05  FILLER           PIC X(30) VALUE 'DISLIKE'.                      
111700     05  FILLER           PIC 9(01) VALUE 2.                              
111800     05  FILLER           PIC X(01) VALUE SPACE.                          
111900     05  FILLER           PIC X(02) VALUE 'TF'.                           
112000     05  FILLER           PIC X(01) VALUE 'F'.                            
112100     05  FILLER           PIC X(30) VALUE 'ANGRYAT'.                      
112200     05  FILLER           PIC 9(01) VALUE 3.                              
112300     05  FILLER           PIC X(01) VALUE SPACE.                          
112400     05  FILLER           PIC X(02) VALUE 'TF'.                           
112500     05  FILLER           PIC X(01) VALUE 'F'.                            
112600     05  FILLER           PIC X(30) VALUE 'FRUSTRATED'.                   
112700     05  FILLER           PIC 9(01) VALUE 4.                              
112800     05  FILLER           PIC X(01) VALUE SPACE.                          
112900     05  FILLER           PIC X(02) VALUE 'TF'.                           
113000     05  FILLER           PIC X(01) VALUE 'F'.                            
113100     05  FILLER           PIC X(30) VALUE 'POUTING'.                      
113200     05  FILLER           PIC 9(01) VALUE 5.                              
113300     05  FILLER           PIC X(01) VALUE SPACE.                          
113400     05  FILLER           PIC X(02) VALUE 'TF'.                           
113500     05  FILLER           PIC X(01) VALUE 'F'.                            
113600     05  FILLER           PIC X(30) VALUE 'RESENTMENT'.                   
113700     05  FILLER           PIC 9(01) VALUE 2.                              
113800     05  FILLER           PIC X(01) VALUE SPACE.                          
113900     05  FILLER           PIC X(02) VALUE 'TF'.                           
114000     05  FILLER           PIC X(01) VALUE 'F'.                            
114100     05  FILLER           PIC X(30) VALUE 'REGRETFUL'.                    
114200     05  FILLER           PIC 9(01) VALUE 3.                              
114300     05  FILLER           PIC X(01) VALUE SPACE.                          
114400     05  FILLER           PIC X(02) VALUE 'TF'.                           
114500     05  FILLER           PIC X(01) VALUE 'F'.                            
114600     05  FILLER           PIC X(30) VALUE 'COMFORTED'.                    
114700     05  FILLER           PIC 9(01) VALUE 4.                              
114800     05  FILLER           PIC X(01) VALUE SPACE.                          
114900     05  FILLER           PIC X(02) VALUE 'TF'.                           
115000     05  FILLER           PIC X(01) VALUE 'F'.                            
115100     05  FILLER           PIC X(30) VALUE 'MOVEDBY'.                      
115200     05  FILLER           PIC 9(01) VALUE 5.                              
115300     05  FILLER           PIC X(01) VALUE SPACE.                          
115400     05  FILLER           PIC X(02) VALUE 'TF'.                           
115500     05  FILLER           PIC X(01) VALUE 'F'.                            
115600     05  FILLER           PIC X(30) VALUE 'TEARFUL'.                      
115700     05  FILLER           PIC 9(01) VALUE 2.                              
115800     05  FILLER           PIC X(01) VALUE SPACE.                          
115900     05  FILLER           PIC X(02) VALUE 'TF'.                           
116000     05  FILLER           PIC X(01) VALUE 'F'.                            
116100     05  FILLER           PIC X(30) VALUE 'CRYING'.                       
116200     05  FILLER           PIC 9(01) VALUE 3.                              
116300     05  FILLER           PIC X(01) VALUE SPACE.                          
116400     05  FILLER           PIC X(02) VALUE 'TF'.                           
116500     05  FILLER           PIC X(01) VALUE 'F'.                            
116600     05  FILLER           PIC X(30) VALUE 'HEARTFELT'.                    
116700     05  FILLER           PIC 9(01) VALUE 4.                              
116800     05  FILLER           PIC X(01) VALUE SPACE.                          
116900     05  FILLER           PIC X(02) VALUE 'TF'.                           
117000     05  FILLER           PIC X(01) VALUE 'F'.                            
117100     05  FILLER           PIC X(30) VALUE 'TRAUMATIZED'.                  
117200     05  FILLER           PIC 9(01) VALUE 5.                              
117300     05  FILLER           PIC X(01) VALUE SPACE.                          
117400     05  FILLER           PIC X(02) VALUE 'TF'.                           
117500     05  FILLER           PIC X(01) VALUE 'F'.                            
117600     05  FILLER           PIC X(30) VALUE 'HEALING'.                      
117700     05  FILLER           PIC 9(01) VALUE 2.                              
117800     05  FILLER           PIC X(01) VALUE SPACE.                          
117900     05  FILLER           PIC X(02) VALUE 'TF'.                           
118000     05  FILLER           PIC X(01) VALUE 'F'.                            
118100     05  FILLER           PIC X(30) VALUE 'MYFEELING'.                    
118200     05  FILLER           PIC 9(01) VALUE 3.                              
118300     05  FILLER           PIC X(01) VALUE SPACE.                          
118400     05  FILLER           PIC X(02) VALUE 'TF'.                           
118500     05  FILLER           PIC X(01) VALUE 'F'.                            
118600     05  FILLER           PIC X(30) VALUE 'CHEST'.                        
118700     05  FILLER           PIC 9(01) VALUE 4.                              
118800     05  FILLER           PIC X(01) VALUE SPACE.                          
118900     05  FILLER           PIC X(02) VALUE 'TF'.                           
119000     05  FILLER           PIC X(01) VALUE 'F'.                            
119100     05  FILLER           PIC X(30) VALUE 'HEARTBEAT'.                    
119200     05  FILLER           PIC 9(01) VALUE 5.                              
119300     05  FILLER           PIC X(01) VALUE SPACE.                          
119400     05  FILLER           PIC X(02) VALUE 'TF'.                           
119500     05  FILLER           PIC X(01) VALUE 'F'.                            
119600     05  FILLER           PIC X(30) VALUE 'EMOTIONALLY'.                  
119700     05  FILLER           PIC 9(01) VALUE 2.                              
119800     05  FILLER           PIC X(01) VALUE SPACE.                          
119900     05  FILLER           PIC X(02) VALUE 'TF'.                           
120000     05  FILLER           PIC X(01) VALUE 'F'.                            
120100     05  FILLER           PIC X(30) VALUE 'HUMANELY'.                     
120200     05  FILLER           PIC 9(01) VALUE 3.                              
120300     05  FILLER           PIC X(01) VALUE SPACE.                          
120400     05  FILLER           PIC X(02) VALUE 'TF'.                           
120500     05  FILLER           PIC X(01) VALUE 'F'.                            
120600     05  FILLER           PIC X(30) VALUE 'WARMHEARTED'.                  
120700     05  FILLER           PIC 9(01) VALUE 4.                              
120800     05  FILLER           PIC X(01) VALUE SPACE.                          
120900     05  FILLER           PIC X(02) VALUE 'TF'.                           
121000     05  FILLER           PIC X(01) VALUE 'F'.                            
121100     05  FILLER           PIC X(30) VALUE 'SYMPATHIZE'.                   
121200     05  FILLER           PIC 9(01) VALUE 5.                              
121300     05  FILLER           PIC X(01) VALUE SPACE.                          
121400     05  FILLER           PIC X(02) VALUE 'TF'.                           
121500     05  FILLER           PIC X(01) VALUE 'F'.                            
121600     05  FILLER           PIC X(30) VALUE 'CONSOLED'.                     
121700     05  FILLER           PIC 9(01) VALUE 2.                              
121800     05  FILLER           PIC X(01) VALUE SPACE.                          
121900     05  FILLER           PIC X(02) VALUE 'TF'.                           
122000     05  FILLER           PIC X(01) VALUE 'F'.                            
122100     05  FILLER           PIC X(30) VALUE 'STRUGGLING'.                   
122200     05  FILLER           PIC 9(01) VALUE 3.                              
122300     05  FILLER           PIC X(01) VALUE SPACE.                          
122400     05  FILLER           PIC X(02) VALUE 'TF'.                           
122500     05  FILLER           PIC X(01) VALUE 'F'.                            
122600     05  FILLER           PIC X(30) VALUE 'UNCOMFORTABLE'.                
122700     05  FILLER           PIC 9(01) VALUE 4.                              
122800     05  FILLER           PIC X(01) VALUE SPACE.                          
122900     05  FILLER           PIC X(02) VALUE 'TF'.                           
123000     05  FILLER           PIC X(01) VALUE 'F'.                            
123100     05  FILLER           PIC X(30) VALUE 'GUILTY'.                       
123200     05  FILLER           PIC 9(01) VALUE 5.                              
123300     05  FILLER           PIC X(01) VALUE SPACE.                          
123400     05  FILLER           PIC X(02) VALUE 'TF'.                           
123500     05  FILLER           PIC X(01) VALUE 'F'.                            
123600     05  FILLER           PIC X(30) VALUE 'GRATEFUL'.                     
123700     05  FILLER           PIC 9(01) VALUE 2.                              
123800     05  FILLER           PIC X(01) VALUE SPACE.                          
123900     05  FILLER           PIC X(02) VALUE 'TF'.                           
124000     05  FILLER           PIC X(01) VALUE 'F'.                            
124100     05  FILLER           PIC X(30) VALUE 'GLADFOR'.                      
124200     05  FILLER           PIC 9(01) VALUE 3.                              
124300     05  FILLER           PIC X(01) VALUE SPACE.                          
124400     05  FILLER           PIC X(02) VALUE 'TF'.                           
124500     05  FILLER           PIC X(01) VALUE 'F'.                            
124600     05  FILLER           PIC X(30) VALUE 'SINCERELY'.                    
124700     05  FILLER           PIC 9(01) VALUE 4.                              
124800     05  FILLER           PIC X(01) VALUE SPACE.                          
124900     05  FILLER           PIC X(02) VALUE 'TF'.                           
125000     05  FILLER           PIC X(01) VALUE 'F'.                            
125100     05  FILLER           PIC X(30) VALUE 'GRIEVING'.                     
125200     05  FILLER           PIC 9(01) VALUE 5.                              
125300     05  FILLER           PIC X(01) VALUE SPACE.                          
125400     05  FILLER           PIC X(02) VALUE 'TF'.                           
125500     05  FILLER           PIC X(01) VALUE 'F'.                            
125600     05  FILLER           PIC X(30) VALUE 'RELIEVED'.                     
125700     05  FILLER           PIC 9(01) VALUE 2.                              
125800     05  FILLER           PIC X(01) VALUE SPACE.                          
125900     05  FILLER           PIC X(02) VALUE 'TF'.                           
126000     05  FILLER           PIC X(01) VALUE 'F'.                            
126100     05  FILLER           PIC X(30) VALUE 'OKAY'.                         
126200     05  FILLER           PIC 9(01) VALUE 3.                              
126300     05  FILLER           PIC X(01) VALUE SPACE.                          
126400     05  FILLER           PIC X(02) VALUE 'TF'.                           
126500     05  FILLER           PIC X(01) VALUE 'F'.                            
126600     05  FILLER           PIC X(30) VALUE 'ENCOURAGE'.                    
126700     05  FILLER           PIC 9(01) VALUE 4.                              
126800     05  FILLER           PIC X(01) VALUE SPACE.                          
126900     05  FILLER           PIC X(02) VALUE 'TF'.                           
127000     05  FILLER           PIC X(01) VALUE 'F'.                            
127100     05  FILLER           PIC X(30) VALUE 'HEARTWARMING'.                 
127200     05  FILLER           PIC 9(01) VALUE 5.                              
127300     05  FILLER           PIC X(01) VALUE SPACE.                          
127400*    JP DIMENSION KEYWORDS FOLLOW                                         
127500     05  FILLER           PIC X(02) VALUE 'JP'.                           
127600     05  FILLER           PIC X(01) VALUE 'J'.                            
127700     05  FILLER           PIC X(30) VALUE 'APLAN'.                        
127800     05  FILLER           PIC 9(01) VALUE 2.                              
127900     05  FILLER           PIC X(01) VALUE SPACE.                          
128000     05  FILLER           PIC X(02) VALUE 'JP'.                           
128100     05  FILLER           PIC X(01) VALUE 'J'.                            
128200     05  FILLER           PIC X(30) VALUE 'ORGANIZE'.                     
128300     05  FILLER           PIC 9(01) VALUE 3.                              
128400     05  FILLER           PIC X(01) VALUE SPACE.                          
128500     05  FILLER           PIC X(02) VALUE 'JP'.                           
128600     05  FILLER           PIC X(01) VALUE 'J'.                            
128700     05  FILLER           PIC X(30) VALUE 'INADVANCE'.                    
128800     05  FILLER           PIC 9(01) VALUE 4.                              
128900     05  FILLER           PIC X(01) VALUE SPACE.                          
129000     05  FILLER           PIC X(02) VALUE 'JP'.                           
129100     05  FILLER           PIC X(01) VALUE 'J'.                            
129200     05  FILLER           PIC X(30) VALUE 'CONFIRMED'.                    
129300     05  FILLER           PIC 9(01) VALUE 5.                              
129400     05  FILLER           PIC X(01) VALUE SPACE.                          
129500     05  FILLER           PIC X(02) VALUE 'JP'.                           
129600     05  FILLER           PIC X(01) VALUE 'J'.                            
129700     05  FILLER           PIC X(30) VALUE 'ALISTOF'.                      
129800     05  FILLER           PIC 9(01) VALUE 2.                              
129900     05  FILLER           PIC X(01) VALUE SPACE.                          
130000     05  FILLER           PIC X(02) VALUE 'JP'.                           
130100     05  FILLER           PIC X(01) VALUE 'J'.                            
130200     05  FILLER           PIC X(30) VALUE 'RESERVATION'.                  
130300     05  FILLER           PIC 9(01) VALUE 3.                              
130400     05  FILLER           PIC X(01) VALUE SPACE.                          
130500     05  FILLER           PIC X(02) VALUE 'JP'.                           
130600     05  FILLER           PIC X(01) VALUE 'J'.                            
130700     05  FILLER           PIC X(30) VALUE 'SCHEDULE'.                     
130800     05  FILLER           PIC 9(01) VALUE 4.                              
130900     05  FILLER           PIC X(01) VALUE SPACE.                          
131000     05  FILLER           PIC X(02) VALUE 'JP'.                           
131100     05  FILLER           PIC X(01) VALUE 'J'.                            
131200     05  FILLER           PIC X(30) VALUE 'ANITINERARY'.                  
131300     05  FILLER           PIC 9(01) VALUE 5.                              
131400     05  FILLER           PIC X(01) VALUE SPACE.                          
131500     05  FILLER           PIC X(02) VALUE 'JP'.                           
131600     05  FILLER           PIC X(01) VALUE 'J'.                            
131700     05  FILLER           PIC X(30) VALUE 'CHECKOFF'.                     
131800     05  FILLER           PIC 9(01) VALUE 2.                              
131900     05  FILLER           PIC X(01) VALUE SPACE.                          
132000     05  FILLER           PIC X(02) VALUE 'JP'.                           
132100     05  FILLER           PIC X(01) VALUE 'J'.                            
132200     05  FILLER           PIC X(30) VALUE 'PREPARED'.                     
132300     05  FILLER           PIC 9(01) VALUE 3.                              
132400     05  FILLER           PIC X(01) VALUE SPACE.                          
132500     05  FILLER           PIC X(02) VALUE 'JP'.                           
132600     05  FILLER           PIC X(01) VALUE 'J'.                            
132700     05  FILLER           PIC X(30) VALUE 'BEFOREHAND'.                   
132800     05  FILLER           PIC 9(01) VALUE 4.                              
132900     05  FILLER           PIC X(01) VALUE SPACE.                          
133000     05  FILLER           PIC X(02) VALUE 'JP'.                           
133100     05  FILLER           PIC X(01) VALUE 'J'.                            
133200     05  FILLER           PIC X(30) VALUE 'WELLAHEAD'.                    
133300     05  FILLER           PIC 9(01) VALUE 5.                              
133400     05  FILLER           PIC X(01) VALUE SPACE.                          
133500     05  FILLER           PIC X(02) VALUE 'JP'.                           
133600     05  FILLER           PIC X(01) VALUE 'J'.                            
133700     05  FILLER           PIC X(30) VALUE 'ANAPPOINTMENT'.                
133800     05  FILLER           PIC 9(01) VALUE 2.                              
133900     05  FILLER           PIC X(01) VALUE SPACE.                          
134000     05  FILLER           PIC X(02) VALUE 'JP'.                           
134100     05  FILLER           PIC X(01) VALUE 'J'.                            
134200     05  FILLER           PIC X(30) VALUE 'DECIDEDON'.                    
134300     05  FILLER           PIC 9(01) VALUE 3.                              
134400     05  FILLER           PIC X(01) VALUE SPACE.                          
134500     05  FILLER           PIC X(02) VALUE 'JP'.                           
134600     05  FILLER           PIC X(01) VALUE 'J'.                            
134700     05  FILLER           PIC X(30) VALUE 'ADECISION'.                    
134800     05  FILLER           PIC 9(01) VALUE 4.                              
134900     05  FILLER           PIC X(01) VALUE SPACE.                          
135000     05  FILLER           PIC X(02) VALUE 'JP'.                           
135100     05  FILLER           PIC X(01) VALUE 'J'.                            
135200     05  FILLER           PIC X(30) VALUE 'CERTAINOF'.                    
135300     05  FILLER           PIC 9(01) VALUE 5.                              
135400     05  FILLER           PIC X(01) VALUE SPACE.                          
135500     05  FILLER           PIC X(02) VALUE 'JP'.                           
135600     05  FILLER           PIC X(01) VALUE 'J'.                            
135700     05  FILLER           PIC X(30) VALUE 'PRECISELY'.                    
135800     05  FILLER           PIC 9(01) VALUE 2.                              
135900     05  FILLER           PIC X(01) VALUE SPACE.                          
136000     05  FILLER           PIC X(02) VALUE 'JP'.                           
136100     05  FILLER           PIC X(01) VALUE 'J'.                            
136200     05  FILLER           PIC X(30) VALUE 'CLEARCUT'.                     
136300     05  FILLER           PIC 9(01) VALUE 3.                              
136400     05  FILLER           PIC X(01) VALUE SPACE.                          
136500     05  FILLER           PIC X(02) VALUE 'JP'.                           
136600     05  FILLER           PIC X(01) VALUE 'J'.                            
136700     05  FILLER           PIC X(30) VALUE 'ASYSTEMOF'.                    
136800     05  FILLER           PIC 9(01) VALUE 4.                              
136900     05  FILLER           PIC X(01) VALUE SPACE.                          
137000     05  FILLER           PIC X(02) VALUE 'JP'.                           
137100     05  FILLER           PIC X(01) VALUE 'J'.                            
137200     05  FILLER           PIC X(30) VALUE 'INORDER'.                      
137300     05  FILLER           PIC 9(01) VALUE 5.                              
137400     05  FILLER           PIC X(01) VALUE SPACE.                          
137500     05  FILLER           PIC X(02) VALUE 'JP'.                           
137600     05  FILLER           PIC X(01) VALUE 'J'.                            
137700     05  FILLER           PIC X(30) VALUE 'ASTAGE'.                       
137800     05  FILLER           PIC 9(01) VALUE 2.                              
137900     05  FILLER           PIC X(01) VALUE SPACE.                          
138000     05  FILLER           PIC X(02) VALUE 'JP'.                           
138100     05  FILLER           PIC X(01) VALUE 'J'.                            
138200     05  FILLER           PIC X(30) VALUE 'ARULE'.                        
138300     05  FILLER           PIC 9(01) VALUE 3.                              
138400     05  FILLER           PIC X(01) VALUE SPACE.                          
138500     05  FILLER           PIC X(02) VALUE 'JP'.                           
138600     05  FILLER           PIC X(01) VALUE 'J'.                            
138700     05  FILLER           PIC X(30) VALUE 'APRINCIPLE'.                   
138800     05  FILLER           PIC 9(01) VALUE 4.                              
138900     05  FILLER           PIC X(01) VALUE SPACE.                          
139000     05  FILLER           PIC X(02) VALUE 'JP'.                           
139100     05  FILLER           PIC X(01) VALUE 'J'.                            
139200     05  FILLER           PIC X(30) VALUE 'ASTANDARD'.                    
139300     05  FILLER           PIC 9(01) VALUE 5.                              
139400     05  FILLER           PIC X(01) VALUE SPACE.                          
139500     05  FILLER           PIC X(02) VALUE 'JP'.                           
139600     05  FILLER           PIC X(01) VALUE 'J'.                            
139700     05  FILLER           PIC X(30) VALUE 'ONSCHEDULE'.                   
139800     05  FILLER           PIC 9(01) VALUE 2.                              
139900     05  FILLER           PIC X(01) VALUE SPACE.                          
140000     05  FILLER           PIC X(02) VALUE 'JP'.                           
140100     05  FILLER           PIC X(01) VALUE 'J'.                            
140200     05  FILLER           PIC X(30) VALUE 'ARRANGED'.                     
140300     05  FILLER           PIC 9(01) VALUE 3.                              
140400     05  FILLER           PIC X(01) VALUE SPACE.                          
140500     05  FILLER           PIC X(02) VALUE 'JP'.                           
140600     05  FILLER           PIC X(01) VALUE 'J'.                            
140700     05  FILLER           PIC X(30) VALUE 'CATEGORIZE'.                   
140800     05  FILLER           PIC 9(01) VALUE 4.                              
140900     05  FILLER           PIC X(01) VALUE SPACE.                          
141000     05  FILLER           PIC X(02) VALUE 'JP'.                           
141100     05  FILLER           PIC X(01) VALUE 'J'.                            
141200     05  FILLER           PIC X(30) VALUE 'ADEADLINE'.                    
141300     05  FILLER           PIC 9(01) VALUE 5.                              
141400     05  FILLER           PIC X(01) VALUE SPACE.                          
141500     05  FILLER           PIC X(02) VALUE 'JP'.                           
141600     05  FILLER           PIC X(01) VALUE 'J'.                            
141700     05  FILLER           PIC X(30) VALUE 'AGUIDELINE'.                   
141800     05  FILLER           PIC 9(01) VALUE 2.                              
141900     05  FILLER           PIC X(01) VALUE SPACE.                          
142000     05  FILLER           PIC X(02) VALUE 'JP'.                           
142100     05  FILLER           PIC X(01) VALUE 'J'.                            
142200     05  FILLER           PIC X(30) VALUE 'SETATIME'.                     
142300     05  FILLER           PIC 9(01) VALUE 3.                              
142400     05  FILLER           PIC X(01) VALUE SPACE.                          
142500     05  FILLER           PIC X(02) VALUE 'JP'.                           
142600     05  FILLER           PIC X(01) VALUE 'J'.                            
142700     05  FILLER           PIC X(30) VALUE 'TIMEDRIGHT'.                   
142800     05  FILLER           PIC 9(01) VALUE 4.                              
142900     05  FILLER           PIC X(01) VALUE SPACE.                          
143000     05  FILLER           PIC X(02) VALUE 'JP'.                           
143100     05  FILLER           PIC X(01) VALUE 'J'.                            
143200     05  FILLER           PIC X(30) VALUE 'ONTIMEFOR'.                    
143300     05  FILLER           PIC 9(01) VALUE 5.                              
143400     05  FILLER           PIC X(01) VALUE SPACE.                          
143500     05  FILLER           PIC X(02) VALUE 'JP'.                           
143600     05  FILLER           PIC X(01) VALUE 'J'.                            
143700     05  FILLER           PIC X(30) VALUE 'PUNCTUAL'.                     
143800     05  FILLER           PIC 9(01) VALUE 2.                              
143900     05  FILLER           PIC X(01) VALUE SPACE.                          
144000     05  FILLER           PIC X(02) VALUE 'JP'.                           
144100     05  FILLER           PIC X(01) VALUE 'J'.                            
144200     05  FILLER           PIC X(30) VALUE 'ACHECKLIST'.                   
144300     05  FILLER           PIC 9(01) VALUE 3.                              
144400     05  FILLER           PIC X(01) VALUE SPACE.                          
144500     05  FILLER           PIC X(02) VALUE 'JP'.                           
144600     05  FILLER           PIC X(01) VALUE 'J'.                            
144700     05  FILLER           PIC X(30) VALUE 'PLEDGE'.                       
144800     05  FILLER           PIC 9(01) VALUE 4.                              
144900     05  FILLER           PIC X(01) VALUE SPACE.                          
145000     05  FILLER           PIC X(02) VALUE 'JP'.                           
145100     05  FILLER           PIC X(01) VALUE 'J'.                            
145200     05  FILLER           PIC X(30) VALUE 'ATASKLIST'.                    
145300     05  FILLER           PIC 9(01) VALUE 5.                              
145400     05  FILLER           PIC X(01) VALUE SPACE.                          
145500     05  FILLER           PIC X(02) VALUE 'JP'.                           
145600     05  FILLER           PIC X(01) VALUE 'J'.                            
145700     05  FILLER           PIC X(30) VALUE 'COMPLETED'.                    
145800     05  FILLER           PIC 9(01) VALUE 2.                              
145900     05  FILLER           PIC X(01) VALUE SPACE.                          
146000     05  FILLER           PIC X(02) VALUE 'JP'.                           
146100     05  FILLER           PIC X(01) VALUE 'J'.                            
146200     05  FILLER           PIC X(30) VALUE 'WRAPPEDUP'.                    
146300     05  FILLER           PIC 9(01) VALUE 3.                              
146400     05  FILLER           PIC X(01) VALUE SPACE.                          
146500     05  FILLER           PIC X(02) VALUE 'JP'.                           
146600     05  FILLER           PIC X(01) VALUE 'J'.                            
146700     05  FILLER           PIC X(30) VALUE 'FINISHED'.                     
146800     05  FILLER           PIC 9(01) VALUE 4.                              
146900     05  FILLER           PIC X(01) VALUE SPACE.                          
147000     05  FILLER           PIC X(02) VALUE 'JP'.                           
147100     05  FILLER           PIC X(01) VALUE 'J'.                            
147200     05  FILLER           PIC X(30) VALUE 'NEATLY'.                       
147300     05  FILLER           PIC 9(01) VALUE 5.                              
147400     05  FILLER           PIC X(01) VALUE SPACE.                          
147500     05  FILLER           PIC X(02) VALUE 'JP'.                           
147600     05  FILLER           PIC X(01) VALUE 'J'.                            
147700     05  FILLER           PIC X(30) VALUE 'PRECISELYSO'.                  
147800     05  FILLER           PIC 9(01) VALUE 2.                              
147900     05  FILLER           PIC X(01) VALUE SPACE.                          
148000     05  FILLER           PIC X(02) VALUE 'JP'.                           
148100     05  FILLER           PIC X(01) VALUE 'J'.                            
148200     05  FILLER           PIC X(30) VALUE 'WITHOUTFAIL'.                  
148300     05  FILLER           PIC 9(01) VALUE 3.                              
148400     05  FILLER           PIC X(01) VALUE SPACE.                          
148500     05  FILLER           PIC X(02) VALUE 'JP'.                           
148600     05  FILLER           PIC X(01) VALUE 'P'.                            
148700     05  FILLER           PIC X(30) VALUE 'ONAWHIM'.                      
148800     05  FILLER           PIC 9(01) VALUE 2.                              
148900     05  FILLER           PIC X(01) VALUE SPACE.                          
149000     05  FILLER           PIC X(02) VALUE 'JP'.                           
149100     05  FILLER           PIC X(01) VALUE 'P'.                            
149200     05  FILLER           PIC X(30) VALUE 'ATTHATTIME'.                   
149300     05  FILLER           PIC 9(01) VALUE 3.                              
149400     05  FILLER           PIC X(01) VALUE SPACE.                          
149500     05  FILLER           PIC X(02) VALUE 'JP'.                           
149600     05  FILLER           PIC X(01) VALUE 'P'.                            
149700     05  FILLER           PIC X(30) VALUE 'FLEXIBLE'.                     
149800     05  FILLER           PIC 9(01) VALUE 4.                              
149900     05  FILLER           PIC X(01) VALUE SPACE.                          
150000     05  FILLER           PIC X(02) VALUE 'JP'.                           
150100     05  FILLER           PIC X(01) VALUE 'P'.                            
150200     05  FILLER           PIC X(30) VALUE 'ROUGHLY'.                      
150300     05  FILLER           PIC 9(01) VALUE 5.                              
150400     05  FILLER           PIC X(01) VALUE SPACE.                          
150500     05  FILLER           PIC X(02) VALUE 'JP'.                           
150600     05  FILLER           PIC X(01) VALUE 'P'.                            
150700     05  FILLER           PIC X(30) VALUE 'FORNOW'.                       
150800     05  FILLER           PIC 9(01) VALUE 2.                              
150900     05  FILLER           PIC X(01) VALUE SPACE.                          
151000     05  FILLER           PIC X(02) VALUE 'JP'.                           
151100     05  FILLER           PIC X(01) VALUE 'P'.                            
151200     05  FILLER           PIC X(30) VALUE 'DEPENDSONIT'.                  
151300     05  FILLER           PIC 9(01) VALUE 3.                              
151400     05  FILLER           PIC X(01) VALUE SPACE.                          
151500     05  FILLER           PIC X(02) VALUE 'JP'.                           
151600     05  FILLER           PIC X(01) VALUE 'P'.                            
151700     05  FILLER           PIC X(30) VALUE 'LATERON'.                      
151800     05  FILLER           PIC 9(01) VALUE 4.                              
151900     05  FILLER           PIC X(01) VALUE SPACE.                          
152000     05  FILLER           PIC X(02) VALUE 'JP'.                           
152100     05  FILLER           PIC X(01) VALUE 'P'.                            
152200     05  FILLER           PIC X(30) VALUE 'UNHURRIED'.                    
152300     05  FILLER           PIC 9(01) VALUE 5.                              
152400     05  FILLER           PIC X(01) VALUE SPACE.                          
152500     05  FILLER           PIC X(02) VALUE 'JP'.                           
152600     05  FILLER           PIC X(01) VALUE 'P'.                            
152700     05  FILLER           PIC X(30) VALUE 'SPAREHOURS'.                   
152800     05  FILLER           PIC 9(01) VALUE 2.                              
152900     05  FILLER           PIC X(01) VALUE SPACE.                          
153000     05  FILLER           PIC X(02) VALUE 'JP'.                           
153100     05  FILLER           PIC X(01) VALUE 'P'.                            
153200     05  FILLER           PIC X(30) VALUE 'FREELY'.                       
153300     05  FILLER           PIC 9(01) VALUE 3.                              
153400     05  FILLER           PIC X(01) VALUE SPACE.                          
153500     05  FILLER           PIC X(02) VALUE 'JP'.                           
153600     05  FILLER           PIC X(01) VALUE 'P'.                            
153700     05  FILLER           PIC X(30) VALUE 'COMFORTABLE'.                  
153800     05  FILLER           PIC 9(01) VALUE 4.                              
153900     05  FILLER           PIC X(01) VALUE SPACE.                          
154000     05  FILLER           PIC X(02) VALUE 'JP'.                           
154100     05  FILLER           PIC X(01) VALUE 'P'.                            
154200     05  FILLER           PIC X(30) VALUE 'LOOSEENDS'.                    
154300     05  FILLER           PIC 9(01) VALUE 5.                              
154400     05  FILLER           PIC X(01) VALUE SPACE.                          
154500     05  FILLER           PIC X(02) VALUE 'JP'.                           
154600     05  FILLER           PIC X(01) VALUE 'P'.                            
154700     05  FILLER           PIC X(30) VALUE 'JUSTBECAUSE'.                  
154800     05  FILLER           PIC 9(01) VALUE 2.                              
154900     05  FILLER           PIC X(01) VALUE SPACE.                          
155000     05  FILLER           PIC X(02) VALUE 'JP'.                           
155100     05  FILLER           PIC X(01) VALUE 'P'.                            
155200     05  FILLER           PIC X(30) VALUE 'WHATEVER'.                     
155300     05  FILLER           PIC 9(01) VALUE 3.                              
155400     05  FILLER           PIC X(01) VALUE SPACE.                          
155500     05  FILLER           PIC X(02) VALUE 'JP'.                           
155600     05  FILLER           PIC X(01) VALUE 'P'.                            
155700     05  FILLER           PIC X(30) VALUE 'SOMEHOWOK'.                    
155800     05  FILLER           PIC 9(01) VALUE 4.                              
155900     05  FILLER           PIC X(01) VALUE SPACE.                          
156000     05  FILLER           PIC X(02) VALUE 'JP'.                           
156100     05  FILLER           PIC X(01) VALUE 'P'.                            
156200     05  FILLER           PIC X(30) VALUE 'CASUALLY'.                     
156300     05  FILLER           PIC 9(01) VALUE 5.                              
156400     05  FILLER           PIC X(01) VALUE SPACE.                          
156500     05  FILLER           PIC X(02) VALUE 'JP'.                           
156600     05  FILLER           PIC X(01) VALUE 'P'.                            
156700     05  FILLER           PIC X(30) VALUE 'LOOSELY'.                      
156800     05  FILLER           PIC 9(01) VALUE 2.                              
156900     05  FILLER           PIC X(01) VALUE SPACE.                          
157000     05  FILLER           PIC X(02) VALUE 'JP'.                           
157100     05  FILLER           PIC X(01) VALUE 'P'.                            
157200     05  FILLER           PIC X(30) VALUE 'FIGUREDOUT'.                   
157300     05  FILLER           PIC 9(01) VALUE 3.                              
157400     05  FILLER           PIC X(01) VALUE SPACE.                          
157500     05  FILLER           PIC X(02) VALUE 'JP'.                           
157600     05  FILLER           PIC X(01) VALUE 'P'.                            
157700     05  FILLER           PIC X(30) VALUE 'THEFLOW'.                      
157800     05  FILLER           PIC 9(01) VALUE 4.                              
157900     05  FILLER           PIC X(01) VALUE SPACE.                          
158000     05  FILLER           PIC X(02) VALUE 'JP'.                           
158100     05  FILLER           PIC X(01) VALUE 'P'.                            
158200     05  FILLER           PIC X(30) VALUE 'THETIMING'.                    
158300     05  FILLER           PIC 9(01) VALUE 5.                              
158400     05  FILLER           PIC X(01) VALUE SPACE.                          
158500     05  FILLER           PIC X(02) VALUE 'JP'.                           
158600     05  FILLER           PIC X(01) VALUE 'P'.                            
158700     05  FILLER           PIC X(30) VALUE 'AMOMENT'.                      
158800     05  FILLER           PIC 9(01) VALUE 2.                              
158900     05  FILLER           PIC X(01) VALUE SPACE.                          
159000     05  FILLER           PIC X(02) VALUE 'JP'.                           
159100     05  FILLER           PIC X(01) VALUE 'P'.                            
159200     05  FILLER           PIC X(30) VALUE 'ADAPTABLE'.                    
159300     05  FILLER           PIC 9(01) VALUE 3.                              
159400     05  FILLER           PIC X(01) VALUE SPACE.                          
159500     05  FILLER           PIC X(02) VALUE 'JP'.                           
159600     05  FILLER           PIC X(01) VALUE 'P'.                            
159700     05  FILLER           PIC X(30) VALUE 'IMPROVISE'.                    
159800     05  FILLER           PIC 9(01) VALUE 4.                              
159900     05  FILLER           PIC X(01) VALUE SPACE.                          
160000     05  FILLER           PIC X(02) VALUE 'JP'.                           
160100     05  FILLER           PIC X(01) VALUE 'P'.                            
160200     05  FILLER           PIC X(30) VALUE 'ADLIBBED'.                     
160300     05  FILLER           PIC 9(01) VALUE 5.                              
160400     05  FILLER           PIC X(01) VALUE SPACE.                          
160500     05  FILLER           PIC X(02) VALUE 'JP'.                           
160600     05  FILLER           PIC X(01) VALUE 'P'.                            
160700     05  FILLER           PIC X(30) VALUE 'ACHANGEOF'.                    
160800     05  FILLER           PIC 9(01) VALUE 2.                              
160900     05  FILLER           PIC X(01) VALUE SPACE.                          
161000     05  FILLER           PIC X(02) VALUE 'JP'.                           
161100     05  FILLER           PIC X(01) VALUE 'P'.                            
161200     05  FILLER           PIC X(30) VALUE 'ADJUSTED'.                     
161300     05  FILLER           PIC 9(01) VALUE 3.                              
161400     05  FILLER           PIC X(01) VALUE SPACE.                          
161500     05  FILLER           PIC X(02) VALUE 'JP'.                           
161600     05  FILLER           PIC X(01) VALUE 'P'.                            
161700     05  FILLER           PIC X(30) VALUE 'ADAPTEDTO'.                    
161800     05  FILLER           PIC 9(01) VALUE 4.                              
161900     05  FILLER           PIC X(01) VALUE SPACE.                          
162000     05  FILLER           PIC X(02) VALUE 'JP'.                           
162100     05  FILLER           PIC X(01) VALUE 'P'.                            
162200     05  FILLER           PIC X(30) VALUE 'CHANGEDIT'.                    
162300     05  FILLER           PIC 9(01) VALUE 5.                              
162400     05  FILLER           PIC X(01) VALUE SPACE.                          
162500     05  FILLER           PIC X(02) VALUE 'JP'.                           
162600     05  FILLER           PIC X(01) VALUE 'P'.                            
162700     05  FILLER           PIC X(30) VALUE 'ONCEMORE'.                     
162800     05  FILLER           PIC 9(01) VALUE 2.                              
162900     05  FILLER           PIC X(01) VALUE SPACE.                          
163000     05  FILLER           PIC X(02) VALUE 'JP'.                           
163100     05  FILLER           PIC X(01) VALUE 'P'.                            
163200     05  FILLER           PIC X(30) VALUE 'AGAIN'.                        
163300     05  FILLER           PIC 9(01) VALUE 3.                              
163400     05  FILLER           PIC X(01) VALUE SPACE.                          
163500     05  FILLER           PIC X(02) VALUE 'JP'.                           
163600     05  FILLER           PIC X(01) VALUE 'P'.                            
163700     05  FILLER           PIC X(30) VALUE 'LATERSTILL'.                   
163800     05  FILLER           PIC 9(01) VALUE 4.                              
163900     05  FILLER           PIC X(01) VALUE SPACE.                          
164000     05  FILLER           PIC X(02) VALUE 'JP'.                           
164100     05  FILLER           PIC X(01) VALUE 'P'.                            
164200     05  FILLER           PIC X(30) VALUE 'EVENTUALLY2'.                  
164300     05  FILLER           PIC 9(01) VALUE 5.                              
164400     05  FILLER           PIC X(01) VALUE SPACE.                          
164500     05  FILLER           PIC X(02) VALUE 'JP'.                           
164600     05  FILLER           PIC X(01) VALUE 'P'.                            
164700     05  FILLER           PIC X(30) VALUE 'ONEOFTHESE'.                   
164800     05  FILLER           PIC 9(01) VALUE 2.                              
164900     05  FILLER           PIC X(01) VALUE SPACE.                          
165000     05  FILLER           PIC X(02) VALUE 'JP'.                           
165100     05  FILLER           PIC X(01) VALUE 'P'.                            
165200     05  FILLER           PIC X(30) VALUE 'WHILEGOING'.                   
165300     05  FILLER           PIC 9(01) VALUE 3.                              
165400     05  FILLER           PIC X(01) VALUE SPACE.                          
165500     05  FILLER           PIC X(02) VALUE 'JP'.                           
165600     05  FILLER           PIC X(01) VALUE 'P'.                            
165700     05  FILLER           PIC X(30) VALUE 'WHILEWATCHING'.                
165800     05  FILLER           PIC 9(01) VALUE 4.                              
165900     05  FILLER           PIC X(01) VALUE SPACE.                          
166000     05  FILLER           PIC X(02) VALUE 'JP'.                           
166100     05  FILLER           PIC X(01) VALUE 'P'.                            
166200     05  FILLER           PIC X(30) VALUE 'RIGHTNOWIS'.                   
166300     05  FILLER           PIC 9(01) VALUE 5.                              
166400     05  FILLER           PIC X(01) VALUE SPACE.                          
166500     05  FILLER           PIC X(02) VALUE 'JP'.                           
166600     05  FILLER           PIC X(01) VALUE 'P'.                            
166700     05  FILLER           PIC X(30) VALUE 'SUDDENLY'.                     
166800     05  FILLER           PIC 9(01) VALUE 2.                              
166900     05  FILLER           PIC X(01) VALUE SPACE.                          
167000     05  FILLER           PIC X(02) VALUE 'JP'.                           
167100     05  FILLER           PIC X(01) VALUE 'P'.                            
167200     05  FILLER           PIC X(30) VALUE 'GENEROUSLY'.                   
167300     05  FILLER           PIC 9(01) VALUE 3.                              
167400     05  FILLER           PIC X(01) VALUE SPACE.                          
167500     05  FILLER           PIC X(02) VALUE 'JP'.                           
167600     05  FILLER           PIC X(01) VALUE 'P'.                            
167700     05  FILLER           PIC X(30) VALUE 'ROUGHIDEA'.                    
167800     05  FILLER           PIC 9(01) VALUE 4.                              
167900     05  FILLER           PIC X(01) VALUE SPACE.                          
168000     05  FILLER           PIC X(02) VALUE 'JP'.                           
168100     05  FILLER           PIC X(01) VALUE 'P'.                            
168200     05  FILLER           PIC X(30) VALUE 'IFITFEELS'.                    
168300     05  FILLER           PIC 9(01) VALUE 5.                              
168400     05  FILLER           PIC X(01) VALUE SPACE.                          
168500     05  FILLER           PIC X(02) VALUE 'JP'.                           
168600     05  FILLER           PIC X(01) VALUE 'P'.                            
168700     05  FILLER           PIC X(30) VALUE 'WHENITFEELS'.                  
168800     05  FILLER           PIC 9(01) VALUE 2.                              
168900     05  FILLER           PIC X(01) VALUE SPACE.                          
169000     05  FILLER           PIC X(02) VALUE 'JP'.                           
169100     05  FILLER           PIC X(01) VALUE 'P'.                            
169200     05  FILLER           PIC X(30) VALUE 'OPENENDED'.                    
169300     05  FILLER           PIC 9(01) VALUE 3.                              
169400     05  FILLER           PIC X(01) VALUE SPACE.                          
169500     05  FILLER           PIC X(02) VALUE 'JP'.                           
169600     05  FILLER           PIC X(01) VALUE 'P'.                            
169700     05  FILLER           PIC X(30) VALUE 'LEISURELY'.                    
169800     05  FILLER           PIC 9(01) VALUE 4.                              
169900     05  FILLER           PIC X(01) VALUE SPACE.                          
170000     05  FILLER           PIC X(02) VALUE 'JP'.                           
170100     05  FILLER           PIC X(01) VALUE 'P'.                            
170200     05  FILLER           PIC X(30) VALUE 'UNPLANNED'.                    
170300     05  FILLER           PIC 9(01) VALUE 5.                              
170400     05  FILLER           PIC X(01) VALUE SPACE.                          
170500***********************************************************               
170600* TABLE RE-DEFINED FOR INDEXED LOOKUP AND SEARCH                          
170700***********************************************************               
170800 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-TABLE-DATA.                    
170900     05  WS-KEYWORD-ENTRY OCCURS 338 TIMES                                
171000                          INDEXED BY KW-IDX.                              
171100         10  WS-KW-DIM-CODE        PIC X(02).                             
171200         10  WS-KW-TRAIT-CODE      PIC X(01).                             
171300         10  WS-KW-TEXT            PIC X(30).                             
171400         10  WS-KW-WEIGHT          PIC 9(01).                             
171500         10  FILLER                PIC X(01).                             
