000100***********************************************************               
000200* MBTIRES   -  RESULT OUTPUT RECORD, ONE PER RESPONDENT                   
000300*                                                                         
000400* MR-TYPE-CODE CARRIES AN 'X' IN A POSITION WHOSE                         
000500* DIMENSION WAS NOT FULLY ANSWERED (PARTIAL ANALYSIS).                    
000600* NO CONFIDENCE PERCENT IS COMPUTED FOR A PARTIAL RUN -
000700* THE CORRESPONDING MR-CONF FIELD IS LEFT AT ZERO.
000750* RECORD IS EXACTLY 62 BYTES TO MATCH THE DOWNSTREAM RESEARCH
000770* DEPT EXTRACT - NO FILLER PAD, THEIR READ JCL BLOCKS ON THIS.
000800***********************************************************
000900 01  MBTI-RESULT-REC.
001000     05  MR-RESPONDENT-ID      PIC X(10).
001100     05  MR-TYPE-CODE          PIC X(04).
001200     05  MR-TRAIT-SCORES.
001300         10  MR-SCORE-E        PIC 9(04).
001400         10  MR-SCORE-I        PIC 9(04).
001500         10  MR-SCORE-S        PIC 9(04).
001600         10  MR-SCORE-N        PIC 9(04).
001700         10  MR-SCORE-T        PIC 9(04).
001800         10  MR-SCORE-F        PIC 9(04).
001900         10  MR-SCORE-J        PIC 9(04).
002000         10  MR-SCORE-P        PIC 9(04).
002100     05  MR-CONFIDENCE-PCTS.
002200         10  MR-CONF-EI        PIC 9(03)V9(01).
002300         10  MR-CONF-SN        PIC 9(03)V9(01).
002400         10  MR-CONF-TF        PIC 9(03)V9(01).
002500         10  MR-CONF-JP        PIC 9(03)V9(01).
