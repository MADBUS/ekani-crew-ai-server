000100***********************************************************               
000200* MBTIDESC  -  TYPE DESCRIPTION LOOKUP TABLE                              
000300*                                                                         
000400* ONLY ISTP AND ENFP CARRY A TITLE/TRAITS/DESCRIPTION IN
000500* THE SOURCE MATERIAL.  455-LOOKUP-TYPE-TITLE IN MBTISCAN
000600* LEAVES WS-DESC-TITLE/TRAITS/TEXT AT SPACES WHEN THE
000700* FINAL TYPE-CODE IS NOT FOUND HERE.
000800***********************************************************               
000900 01  WS-TYPE-DESC-TABLE-DATA.                                             
001000     05  FILLER           PIC X(04) VALUE 'ISTP'.                         
001100     05  FILLER           PIC X(40) VALUE 'THE CRAFTSMAN'.                
001200     05  FILLER           PIC X(40) VALUE                                 
001300         '#HANDSON #TOOLWISE #COOLHEADED #QUIET'.                         
001400     05  FILLER           PIC X(120) VALUE                                
001500 'TAKES THINGS APART, PUTS THEM BACK, STAYS CALM UNDER PRESSURE'.         
001600     05  FILLER           PIC X(04) VALUE 'ENFP'.                         
001700     05  FILLER           PIC X(40) VALUE 'THE CAMPAIGNER'.               
001800     05  FILLER           PIC X(40) VALUE                                 
001900         '#ENTHUSIASTIC #IMAGINATIVE #WARM #SOCIAL'.                      
002000     05  FILLER           PIC X(120) VALUE                                
002100 'SEES POSSIBILITY IN EVERY CONVERSATION AND EVERY PERSON MET'.           
002200***********************************************************               
002300* TABLE RE-DEFINED FOR INDEXED LOOKUP AND SEARCH                          
002400***********************************************************               
002500 01  WS-TYPE-DESC-TABLE REDEFINES WS-TYPE-DESC-TABLE-DATA.                
002600     05  WS-DESC-ENTRY OCCURS 2 TIMES                                     
002700                          INDEXED BY DESC-IDX.                            
002800         10  WS-DESC-TYPE-CODE    PIC X(04).                              
002900         10  WS-DESC-TITLE        PIC X(40).                              
003000         10  WS-DESC-TRAITS       PIC X(40).                              
003100         10  WS-DESC-TEXT         PIC X(120).                             
