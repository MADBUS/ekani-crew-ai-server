000100***********************************************************               
000200* MBTIANS   -  RESPONDENT ANSWER INPUT RECORD                             
000300*                                                                         
000400* ONE RECORD PER QUESTION ANSWERED.  RECORDS FOR ONE                      
000500* RESPONDENT ARE CONTIGUOUS, SORTED BY RESPONDENT-ID THEN                 
000600* BY MA-QUESTION-SEQ (1 THRU 12).  A RESPONDENT MISSING                   
000700* TRAILING QUESTIONS DRIVES THE PARTIAL-ANALYSIS PATH IN
000800* MBTISCAN - SEE THE 200-SERIES PARAGRAPHS.
000850* RECORD IS EXACTLY 212 BYTES TO MATCH THE SORT-STEP TAPE -
000870* NO FILLER PAD HERE, THE SORT JCL BLOCKS ON THIS LENGTH.
000900***********************************************************
001000 01  MBTI-ANSWER-REC.
001100     05  MA-RESPONDENT-ID      PIC X(10).
001200     05  MA-QUESTION-SEQ       PIC 9(02).
001300     05  MA-ANSWER-TEXT        PIC X(200).
